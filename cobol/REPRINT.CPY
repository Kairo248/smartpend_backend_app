000100******************************************************************
000200*    REPRINT.CPY  (EX-RESUMEN.CPY)                              *
000300*    LINEAS DE IMPRESION DEL REPORTE DE ANALITICA/PRESUPUESTOS  *
000400*    DE SMARTSPEND.  REPORTE DE 132 COLUMNAS, UN REPORTE POR    *
000500*    USUARIO (CORTE DE CONTROL POR USER-ID) MAS UNA PAGINA DE   *
000600*    TOTALES GENERALES AL FINAL DEL RUN.                        *
000700******************************************************************
000800*    25/01/1989 RSB TP2-118  RECICLADO DE RESUMEN.CPY (ERA EL    * TP2-118
000900*               RESUMEN DE TARJETA DE CREDITO) PARA EL NUEVO     *
001000*               REPORTE DE ANALITICA.                           *
001100*    14/02/1991 NBG TP2-124  ALTA DE SECCION DE PRESUPUESTOS.    * TP2-124
001200*    22/02/1991 CPD TP2-130  ALTA DE SECCION DE TENDENCIA DIARIA * TP2-130
001300*               Y DE ALERTAS DE PRESUPUESTO.                    *
001400******************************************************************
001500 01  WS-LINEAS-REPORTE.
001600     05  WS-LIN-SEPARADOR         PIC X(132) VALUE ALL '-'.
001700     05  WS-LIN-NUMERALES         PIC X(132) VALUE ALL '='.
001800
001900     05  WS-LIN-ENCABEZADO.
002000         10  FILLER               PIC X(12) VALUE 'SMARTSPEND -'.
002100         10  FILLER               PIC X(20)
002200                 VALUE ' REPORTE DE USUARIO:'.
002300         10  WS-ENC-USER-ID       PIC ZZZZZZZZ9.
002400         10  FILLER               PIC X(03) VALUE SPACES.
002500         10  WS-ENC-USER-NAME     PIC X(30).
002600         10  FILLER               PIC X(13) VALUE '  FECHA CORTE:'.
002700         10  WS-ENC-AS-OF.
002800             15  WS-ENC-AS-OF-AAAA    PIC 9(04).
002900             15  FILLER               PIC X VALUE '-'.
003000             15  WS-ENC-AS-OF-MM      PIC 9(02).
003100             15  FILLER               PIC X VALUE '-'.
003200             15  WS-ENC-AS-OF-DD      PIC 9(02).
003300         10  FILLER               PIC X(29) VALUE SPACES.
003400
003500     05  WS-LIN-SECCION1-TITULO.
003600         10  FILLER               PIC X(40)
003700             VALUE '1. CONTROL DE POSTEO DE MOVIMIENTOS'.
003800         10  FILLER               PIC X(92) VALUE SPACES.
003900
004000     05  WS-LIN-SECCION1-DETALLE.
004100         10  FILLER               PIC X(18) VALUE 'LEIDOS..........: '.
004200         10  WS-S1-LEIDOS         PIC ZZZ,ZZZ,ZZ9.
004300         10  FILLER               PIC X(06) VALUE SPACES.
004400         10  FILLER               PIC X(18) VALUE 'POSTEADOS........: '.
004500         10  WS-S1-POSTEADOS      PIC ZZZ,ZZZ,ZZ9.
004600         10  FILLER               PIC X(06) VALUE SPACES.
004700         10  FILLER               PIC X(18) VALUE 'RECHAZADOS.......: '.
004800         10  WS-S1-RECHAZADOS     PIC ZZZ,ZZZ,ZZ9.
004900         10  FILLER               PIC X(06) VALUE SPACES.
005000         10  FILLER               PIC X(18) VALUE 'NETO IMPUTADO....: '.
005100         10  WS-S1-NETO           PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
005200
005300     05  WS-LIN-SECCION1-SALDO.
005400         10  FILLER               PIC X(06) VALUE SPACES.
005500         10  FILLER               PIC X(18) VALUE 'BILLETERA........: '.
005600         10  WS-S1S-NOMBRE        PIC X(30).
005700         10  FILLER               PIC X(04) VALUE SPACES.
005800         10  FILLER               PIC X(18) VALUE 'SALDO FINAL......: '.
005900         10  WS-S1S-SALDO         PIC -ZZ,ZZZ,ZZZ,ZZ9.99.
006000         10  FILLER               PIC X(38) VALUE SPACES.
006100
006200     05  WS-LIN-SECCION2-TITULO.
006300         10  FILLER               PIC X(40)
006400             VALUE '2. PRESUPUESTOS ACTIVOS'.
006500         10  FILLER               PIC X(92) VALUE SPACES.
006600
006700     05  WS-LIN-SECCION2-DETALLE.
006800         10  WS-S2-NOMBRE         PIC X(30).
006900         10  FILLER               PIC X(02) VALUE SPACES.
007000         10  WS-S2-CATEGORIA      PIC X(30).
007100         10  FILLER               PIC X(01) VALUE SPACES.
007200         10  WS-S2-MONTO          PIC ZZ,ZZZ,ZZ9.99.
007300         10  FILLER               PIC X(01) VALUE SPACES.
007400         10  WS-S2-GASTADO        PIC ZZ,ZZZ,ZZ9.99.
007500         10  FILLER               PIC X(01) VALUE SPACES.
007600         10  WS-S2-RESTANTE       PIC -Z,ZZZ,ZZ9.99.
007700         10  FILLER               PIC X(01) VALUE SPACES.
007800         10  WS-S2-PORCENTAJE     PIC ZZ9.99.
007900         10  FILLER               PIC X(01) VALUE '%'.
008000         10  WS-S2-FLAGS          PIC X(15).
008100         10  WS-S2-DIAS-REST      PIC ZZZ9.
008200         10  FILLER               PIC X(03) VALUE SPACES.
008300
008400     05  WS-LIN-SECCION2-TOTAL.
008500         10  FILLER               PIC X(19) VALUE 'TOTAL USUARIO...: '.
008600         10  FILLER               PIC X(13) VALUE 'PRESUPUESTADO='.
008700         10  WS-S2T-PRESUP        PIC ZZ,ZZZ,ZZ9.99.
008800         10  FILLER               PIC X(10) VALUE '  GASTADO='.
008900         10  WS-S2T-GASTADO       PIC ZZ,ZZZ,ZZ9.99.
009000         10  FILLER               PIC X(11) VALUE '  RESTANTE='.
009100         10  WS-S2T-RESTANTE      PIC -Z,ZZZ,ZZ9.99.
009200         10  FILLER               PIC X(06) VALUE '  PCT='.
009300         10  WS-S2T-PCT           PIC ZZ9.99.
009400         10  FILLER               PIC X(10) VALUE '  EXCEDID='.
009500         10  WS-S2T-EXCEDIDOS     PIC ZZ9.
009600         10  FILLER               PIC X(08) VALUE '  ALERT='.
009700         10  WS-S2T-ALERTAS       PIC ZZ9.
009800         10  FILLER               PIC X(05) VALUE SPACES.
009900
010000     05  WS-LIN-SECCION3-TITULO.
010100         10  FILLER               PIC X(40) VALUE '3. ANALITICA DEL MES'.
010200         10  FILLER               PIC X(92) VALUE SPACES.
010300
010400     05  WS-LIN-SECCION3-MES.
010500         10  FILLER               PIC X(12) VALUE 'MES ACTUAL: '.
010600         10  FILLER               PIC X(07) VALUE 'GASTOS='.
010700         10  WS-S3-GASTOS         PIC ZZ,ZZZ,ZZ9.99.
010800         10  FILLER               PIC X(10) VALUE '  INGRESO='.
010900         10  WS-S3-INGRESO        PIC ZZ,ZZZ,ZZ9.99.
011000         10  FILLER               PIC X(06) VALUE '  NETO='.
011100         10  WS-S3-NETO           PIC -Z,ZZZ,ZZ9.99.
011200         10  FILLER               PIC X(08) VALUE '  MOVS.='.
011300         10  WS-S3-CANT           PIC ZZZ9.
011400         10  FILLER               PIC X(28) VALUE SPACES.
011500
011600     05  WS-LIN-SECCION3-MESANT.
011700         10  FILLER               PIC X(12) VALUE 'MES ANT.  : '.
011800         10  FILLER               PIC X(07) VALUE 'GASTOS='.
011900         10  WS-S3A-GASTOS        PIC ZZ,ZZZ,ZZ9.99.
012000         10  FILLER               PIC X(10) VALUE '  CAMBIO='.
012100         10  WS-S3A-CAMBIO        PIC -Z,ZZZ,ZZ9.99.
012200         10  FILLER               PIC X(11) VALUE '  CAMBIO%='.
012300         10  WS-S3A-CAMBIO-PCT    PIC -ZZ9.99.
012400         10  FILLER               PIC X(37) VALUE SPACES.
012500
012600     05  WS-LIN-CATBRK-DETALLE.
012700         10  WS-CB-CATEGORIA      PIC X(30).
012800         10  FILLER               PIC X(02) VALUE SPACES.
012900         10  WS-CB-TOTAL          PIC ZZ,ZZZ,ZZ9.99.
013000         10  FILLER               PIC X(02) VALUE SPACES.
013100         10  WS-CB-PORCENTAJE     PIC ZZ9.99.
013200         10  FILLER               PIC X(01) VALUE '%'.
013300         10  FILLER               PIC X(02) VALUE SPACES.
013400         10  WS-CB-CANT           PIC ZZZ9.
013500         10  FILLER               PIC X(02) VALUE SPACES.
013600         10  WS-CB-PROMEDIO       PIC ZZ,ZZ9.99.
013700         10  FILLER               PIC X(02) VALUE SPACES.
013800         10  WS-CB-TOP5           PIC X(10).
013900         10  FILLER               PIC X(33) VALUE SPACES.
014000
014100     05  WS-LIN-DIARIO-DETALLE.
014200         10  FILLER               PIC X(06) VALUE SPACES.
014300         10  WS-DD-FECHA.
014400             15  WS-DD-AAAA       PIC 9(04).
014500             15  FILLER           PIC X VALUE '-'.
014600             15  WS-DD-MM         PIC 9(02).
014700             15  FILLER           PIC X VALUE '-'.
014800             15  WS-DD-DD         PIC 9(02).
014900         10  FILLER               PIC X(04) VALUE SPACES.
015000         10  FILLER               PIC X(07) VALUE 'GASTOS='.
015100         10  WS-DD-GASTOS         PIC ZZ,ZZ9.99.
015200         10  FILLER               PIC X(10) VALUE '  INGRESO='.
015300         10  WS-DD-INGRESO        PIC ZZ,ZZ9.99.
015400         10  FILLER               PIC X(06) VALUE '  NETO='.
015500         10  WS-DD-NETO           PIC -Z,ZZ9.99.
015600         10  FILLER               PIC X(08) VALUE '  MOVS.='.
015700         10  WS-DD-CANT           PIC ZZ9.
015800         10  FILLER               PIC X(35) VALUE SPACES.
015900
016000     05  WS-LIN-SECCION4-TITULO.
016100         10  FILLER               PIC X(40)
016200             VALUE '4. ESTADISTICAS RAPIDAS Y ALERTAS'.
016300         10  FILLER               PIC X(92) VALUE SPACES.
016400
016500     05  WS-LIN-SECCION4-STATS.
016600         10  FILLER               PIC X(14) VALUE 'PROM. DIARIO=$'.
016700         10  WS-S4-PROMEDIO       PIC ZZ,ZZ9.99.
016800         10  FILLER               PIC X(14) VALUE '  MAYOR GASTO='.
016900         10  WS-S4-MAYOR          PIC ZZ,ZZZ,ZZ9.99.
017000         10  FILLER               PIC X(16) VALUE '  TOP CATEGORIA='.
017100         10  WS-S4-TOP-CAT        PIC X(30).
017200         10  FILLER               PIC X(10) VALUE SPACES.
017300
017400     05  WS-LIN-SECCION4-ALERTA.
017500         10  FILLER               PIC X(06) VALUE SPACES.
017600         10  WS-S4A-PRESUP        PIC X(30).
017700         10  FILLER               PIC X(02) VALUE SPACES.
017800         10  WS-S4A-TIPO          PIC X(10).
017900         10  FILLER               PIC X(02) VALUE SPACES.
018000         10  WS-S4A-MENSAJE       PIC X(60).
018100         10  FILLER               PIC X(22) VALUE SPACES.
018200
018300     05  WS-LIN-SECCION5-TITULO.
018400         10  FILLER               PIC X(45)
018500             VALUE 'SMARTSPEND - TOTALES GENERALES DEL PROCESO'.
018600         10  FILLER               PIC X(87) VALUE SPACES.
018700
018800     05  WS-LIN-SECCION5-DETALLE.
018900        10  FILLER               PIC X(24)
018950            VALUE 'MOVIMIENTOS POSTEADOS..:'.
019000         10  WS-S5-POSTEADOS      PIC ZZZ,ZZZ,ZZ9.
019100         10  FILLER               PIC X(06) VALUE SPACES.
019200         10  FILLER               PIC X(20) VALUE 'GASTOS TOTALES.....:'.
019300         10  WS-S5-GASTOS         PIC ZZ,ZZZ,ZZZ,ZZ9.99.
019400         10  FILLER               PIC X(35) VALUE SPACES.
019500
019600     05  WS-LIN-SECCION5-DETALLE2.
019700        10  FILLER               PIC X(24)
019750            VALUE 'INGRESOS TOTALES.......:'.
019800         10  WS-S5-INGRESOS       PIC ZZ,ZZZ,ZZZ,ZZ9.99.
019900         10  FILLER               PIC X(06) VALUE SPACES.
020000        10  FILLER               PIC X(24)
020050            VALUE 'PRESUPUESTOS PROCESADOS:'.
020100         10  WS-S5-PRESUP         PIC ZZZ,ZZ9.
020200         10  FILLER               PIC X(06) VALUE SPACES.
020300         10  FILLER               PIC X(18) VALUE 'ALERTAS EMITIDAS:'.
020400         10  WS-S5-ALERTAS        PIC ZZZ,ZZ9.
