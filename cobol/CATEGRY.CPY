000100******************************************************************
000200*    CATEGRY.CPY                                                *
000300*    LAYOUT DEL REGISTRO DE CATEGORIAS (ARCHIVO CATEGORIES)      *
000400*    ORDENADO POR CAT-ID.  CAT-USER-ID = 0 ES CATEGORIA DE       *
000500*    SISTEMA (LAS 10 SEMBRADAS), COMPARTIDA POR TODOS LOS        *
000600*    USUARIOS.                                                  *
000700******************************************************************
000800*    24/01/1989 RSB TP2-118  ALTA DE COPY.                       * TP2-118
000900*    12/02/1991 CPD TP2-124  ALTA DE FILLER DE EXPANSION AL      * TP2-124
001000*               CIERRE DEL REGISTRO, IGUAL QUE EL RESTO DE LOS   *
001100*               MAESTROS, PARA DEJAR MARGEN A FUTURAS ALTAS DE   *
001200*               CAMPO SIN CORRER EL LAYOUT.                     *
001300******************************************************************
001400 01  WS-REG-CATEGORIA.
001500     05  CAT-ID                       PIC 9(09).
001600     05  CAT-USER-ID                  PIC 9(09).
001700     05  CAT-NAME                     PIC X(30).
001800     05  CAT-SYSTEM                   PIC X(01).
001900         88  CAT-IS-SYSTEM                VALUE 'Y'.
002000     05  CAT-ACTIVE                   PIC X(01).
002100         88  CAT-IS-ACTIVE                VALUE 'Y'.
002200     05  FILLER                       PIC X(02).
