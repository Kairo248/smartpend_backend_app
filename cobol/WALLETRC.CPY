000100******************************************************************
000200*    WALLETRC.CPY                                               *
000300*    LAYOUT DEL REGISTRO DE BILLETERAS (ARCHIVO WALLETS)         *
000400*    ORDENADO POR WAL-USER-ID, WAL-ID.  ES ARCHIVO DE ENTRADA Y  *
000500*    DE SALIDA: EL BATCH REGRABA EL SALDO LUEGO DE LA IMPUTACION *
000600*    DE MOVIMIENTOS.                                             *
000700******************************************************************
000800*    24/01/1989 RSB TP2-118  ALTA DE COPY.                       * TP2-118
000900*    12/02/1991 CPD TP2-124  WAL-BALANCE PUEDE QUEDAR NEGATIVO,  * TP2-124
001000*               NO SE VALIDA PISO EN EL BATCH.                  *
001100******************************************************************
001200 01  WS-REG-BILLETERA.
001300     05  WAL-ID                       PIC 9(09).
001400     05  WAL-USER-ID                  PIC 9(09).
001500     05  WAL-NAME                     PIC X(30).
001600     05  WAL-CURRENCY                 PIC X(03).
001700     05  WAL-BALANCE                  PIC S9(13)V99.
001800     05  WAL-DEFAULT                  PIC X(01).
001900         88  WAL-IS-DEFAULT               VALUE 'Y'.
002000     05  WAL-ACTIVE                   PIC X(01).
002100         88  WAL-IS-ACTIVE                VALUE 'Y'.
002200     05  FILLER                       PIC X(02).
