000100******************************************************************
000200*    WALLKUP    (EX-MAESTARJ)                                   *
000300*    AUTHOR. R. BALSIMELLI.                                     *
000400*    INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.*
000500*    DATE-WRITTEN. 24/01/1989.                                  *
000600*    DATE-COMPILED.                                             *
000700*    SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.          *
000800******************************************************************
000900*    PROPOSITO: LOCALIZAR UNA BILLETERA POR WAL-ID DENTRO DE LA *
001000*    TABLA DE BILLETERAS QUE MANTIENE SSBATCH EN MEMORIA, POR   *
001100*    BUSQUEDA BINARIA SOBRE UN INDICE ORDENADO POR WAL-ID QUE EL*
001200*    LLAMADOR ARMA UNA SOLA VEZ AL CARGAR EL ARCHIVO WALLETS.   *
001300*    DEVUELVE EL SUBINDICE DE LA BILLETERA DENTRO DE LA TABLA   *
001400*    ORIGINAL PARA QUE EL LLAMADOR APLIQUE EL POSTEO.           *
001500******************************************************************
001600*    HISTORIAL DE CAMBIOS                                       *
001700*    ------------------------------------------------------     *
001800*    24/01/1989 RSB TP2-118  PROGRAMA ORIGINAL: BUSQUEDA DE     *  TP2-118
001900*               TARJETA CONTRA MAESTRO INDEXADO EN DISCO.       *
002000*    03/06/1991 NBG TP2-051  SE AGREGA MENSAJE DE CLAVE DUPLICADA* TP2-051
002100*    17/11/1994 CPD TP2-077  CORRECCION DE RUTINA DE CIERRE.    *  TP2-077
002200*    22/03/1998 RSB TP2-090  REVISION Y2K: FECHAS DE CONTROL A  *  TP2-090
002300*               CUATRO DIGITOS DE ANIO EN LOS DISPLAY DE TRAZA. *
002400*    09/09/1999 NBG TP2-096  VALIDACION ADICIONAL DE SIGLO EN   *  TP2-096
002500*               CAMPOS DE FECHA DE AUDITORIA.                  *
002600*    14/02/2003 CPD TP2-101  BAJA DEL ARCHIVO INDEXADO EN DISCO;*  TP2-101
002700*               EL MAESTRO DE TARJETAS PASA A CARGARSE EN UNA   *
002800*               TABLA EN MEMORIA POR EL PROGRAMA LLAMADOR.      *
002900*    28/09/2007 RSB TP2-109  RENOMBRE MAESTARJ -> WALLKUP: LA    * TP2-109
003000*               TABLA AHORA ES LA DE BILLETERAS DE SMARTSPEND,  *
003100*               NO EL MAESTRO DE TARJETAS.  LA BUSQUEDA POR     *
003200*               CLAVE PASA DE LECTURA INDEXADA A BUSQUEDA        *
003300*               BINARIA SOBRE UN INDICE ORDENADO POR WAL-ID.     *
003400*    05/05/2012 NBG TP2-118  SE AGREGA EL FLAG DE ENCONTRADO      *
003500*               EXPLICITO EN LUGAR DE INFERIRLO DEL SUBINDICE.  *
003600*    19/08/2016 CPD TP2-124  TRAZA DE DEPURACION (WS-CLAVE-      * TP2-124
003700*               TRAZA / WS-SUBINDICE-TRAZA) PARA VOLCADOS DE     *
003800*               DIAGNOSTICO EN AMBIENTE DE PRUEBAS.              *
003900*    23/06/2022 NBG TP2-131  LA TRAZA DE NO ENCONTRADO AHORA     * TP2-131
004000*               INFORMA TAMBIEN LA CANTIDAD DE COMPARACIONES     *
004100*               HECHAS, PEDIDO POR CONTROL INTERNO.              *
004200******************************************************************
004300 IDENTIFICATION DIVISION.
004400 PROGRAM-ID. WALLKUP.
004500 AUTHOR. R. BALSIMELLI.
004600 INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.
004700 DATE-WRITTEN. 24/01/1989.
004800 DATE-COMPILED.
004900 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
005000*----------------------------------------------------------------*
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005500
005600*----------------------------------------------------------------*
005700 DATA DIVISION.
005800*----------------------------------------------------------------*
005900 WORKING-STORAGE SECTION.
006000
006100 01  WS-PUNTEROS-BUSQUEDA.
006200     05  WS-LIMITE-INFERIOR           PIC 9(05) COMP.
006300     05  WS-LIMITE-SUPERIOR           PIC 9(05) COMP.
006400     05  WS-PUNTERO-MEDIO             PIC 9(05) COMP.
006500     05  WS-CANT-COMPARACIONES        PIC 9(05) COMP VALUE ZERO.
006600
006700*    CONSERVA LA CANTIDAD DE COMPARACIONES HECHAS CUANDO LA
006800*    BUSQUEDA NO ENCUENTRA LA CLAVE, PARA LA TRAZA DE
006900*    DIAGNOSTICO DE 3000-FINALIZAR-BUSQUEDA (TP2-131)              TP2-131
007000 77  WS-CANT-COMPARAC-TRAZA          PIC 9(05) COMP VALUE ZERO.
007100
007200*    CAMPOS DE TRAZA PARA VOLCADOS DE DIAGNOSTICO (TP2-124)        TP2-124
007300 01  WS-CLAVE-TRAZA                   PIC 9(09) VALUE ZERO.
007400 01  WS-CLAVE-TRAZA-R REDEFINES WS-CLAVE-TRAZA.
007500     05  WS-CLAVE-TRAZA-ALFA          PIC X(09).
007600
007700 01  WS-SUBINDICE-TRAZA               PIC 9(05) COMP VALUE ZERO.
007800 01  WS-SUBINDICE-TRAZA-R REDEFINES WS-SUBINDICE-TRAZA.
007900     05  WS-SUBINDICE-TRAZA-DISPLAY   PIC 9(05).
008000
008100*----------------------------------------------------------------*
008200 LINKAGE SECTION.
008300
008400 01  LK-BUSQUEDA-BILLETERA.
008500     05  LK-CANT-ENTRADAS             PIC 9(05) COMP.
008600     05  LK-CLAVE-ID                  PIC 9(09).
008700     05  LK-SUBINDICE-HALLADO         PIC 9(05) COMP.
008800     05  LK-HALLADO                   PIC X(01).
008900         88  LK-FUE-HALLADO               VALUE 'S'.
009000         88  LK-NO-FUE-HALLADO            VALUE 'N'.
009100
009200 01  LK-TABLA-INDICE.
009300     05  LK-INDICE-ENTRY OCCURS 1 TO 9000 TIMES
009400             DEPENDING ON LK-CANT-ENTRADAS
009500             INDEXED BY LK-IDX.
009600         10  LK-INDICE-CLAVE          PIC 9(09).
009700         10  LK-INDICE-SUBINDICE      PIC 9(05) COMP.
009800*    VISTA ALTERNATIVA DE LA ENTRADA PARA VOLCADO EN BLOQUE
009900         10  LK-INDICE-VOLCADO REDEFINES LK-INDICE-CLAVE
010000                 PIC X(09).
010100
010200*----------------------------------------------------------------*
010300 PROCEDURE DIVISION USING LK-BUSQUEDA-BILLETERA, LK-TABLA-INDICE.
010400*----------------------------------------------------------------*
010500
010600     PERFORM 1000-INICIAR-BUSQUEDA
010700        THRU 1000-INICIAR-BUSQUEDA-FIN.
010800
010900     PERFORM 2000-BUSCAR-BINARIO
011000        THRU 2000-BUSCAR-BINARIO-FIN
011100       UNTIL WS-LIMITE-INFERIOR > WS-LIMITE-SUPERIOR
011200          OR LK-FUE-HALLADO.
011300
011400     PERFORM 3000-FINALIZAR-BUSQUEDA
011500        THRU 3000-FINALIZAR-BUSQUEDA-FIN.
011600
011700     EXIT PROGRAM.
011800
011900*----------------------------------------------------------------*
012000*    ARMA LOS LIMITES INICIALES DE LA BUSQUEDA BINARIA           *
012100 1000-INICIAR-BUSQUEDA.
012200
012300     MOVE 'N'                     TO LK-HALLADO.
012400     MOVE ZERO                    TO LK-SUBINDICE-HALLADO.
012500     MOVE 1                       TO WS-LIMITE-INFERIOR.
012600     MOVE LK-CANT-ENTRADAS        TO WS-LIMITE-SUPERIOR.
012700     MOVE ZERO                    TO WS-CANT-COMPARACIONES.
012800     MOVE LK-CLAVE-ID             TO WS-CLAVE-TRAZA.
012900
013000 1000-INICIAR-BUSQUEDA-FIN.
013100     EXIT.
013200
013300*----------------------------------------------------------------*
013400*    PARTE AL MEDIO EL RANGO VIGENTE Y DESCARTA LA MITAD QUE NO  *
013500*    PUEDE CONTENER LA CLAVE BUSCADA (TP2-109)                   * TP2-109
013600 2000-BUSCAR-BINARIO.
013700
013800     ADD 1 TO WS-CANT-COMPARACIONES.
013900     COMPUTE WS-PUNTERO-MEDIO =
014000         (WS-LIMITE-INFERIOR + WS-LIMITE-SUPERIOR) / 2.
014100
014200     EVALUATE TRUE
014300         WHEN LK-INDICE-CLAVE (WS-PUNTERO-MEDIO) = LK-CLAVE-ID
014400              MOVE 'S' TO LK-HALLADO
014500              MOVE LK-INDICE-SUBINDICE (WS-PUNTERO-MEDIO)
014600                                        TO LK-SUBINDICE-HALLADO
014700              MOVE LK-SUBINDICE-HALLADO TO WS-SUBINDICE-TRAZA
014800         WHEN LK-INDICE-CLAVE (WS-PUNTERO-MEDIO) < LK-CLAVE-ID
014900              COMPUTE WS-LIMITE-INFERIOR = WS-PUNTERO-MEDIO + 1
015000         WHEN OTHER
015100              COMPUTE WS-LIMITE-SUPERIOR = WS-PUNTERO-MEDIO - 1
015200     END-EVALUATE.
015300
015400 2000-BUSCAR-BINARIO-FIN.
015500     EXIT.
015600
015700*----------------------------------------------------------------*
015800 3000-FINALIZAR-BUSQUEDA.
015900
016000     IF LK-NO-FUE-HALLADO
016100        MOVE WS-CANT-COMPARACIONES TO WS-CANT-COMPARAC-TRAZA
016200        DISPLAY 'WALLKUP: BILLETERA NO ENCONTRADA - CLAVE: '
016300                 WS-CLAVE-TRAZA-ALFA ' COMPARACIONES: '
016400                 WS-CANT-COMPARAC-TRAZA
016500     END-IF.
016600
016700 3000-FINALIZAR-BUSQUEDA-FIN.
016800     EXIT.
016900
017000*----------------------------------------------------------------*
017100 END PROGRAM WALLKUP.
