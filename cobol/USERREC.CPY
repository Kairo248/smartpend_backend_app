000100******************************************************************
000200*    USERREC.CPY                                                *
000300*    LAYOUT DEL REGISTRO DE USUARIOS (ARCHIVO USERS)             *
000400*    UN REGISTRO POR USUARIO DE SMARTSPEND, ORDENADO POR USER-ID *
000500******************************************************************
000600*    24/01/1989 RSB TP2-118  ALTA DE COPY PARA EL BATCH DE       * TP2-118
000700*               BILLETERAS.                                     *
000800*    03/02/1989 NBG TP2-118  RECORTE DE USER-NAME A 30 (ERA      * TP2-118
000900*               X(100) EN EL SISTEMA FUENTE, SE TRUNCA PARA EL   *
001000*               BATCH).                                         *
001100******************************************************************
001200 01  WS-REG-USUARIO.
001300     05  USER-ID                      PIC 9(09).
001400     05  USER-NAME                    PIC X(30).
001500     05  USER-ACTIVE                  PIC X(01).
001600         88  USER-IS-ACTIVE               VALUE 'Y'.
001700         88  USER-IS-INACTIVE             VALUE 'N'.
001800     05  FILLER                       PIC X(09).
