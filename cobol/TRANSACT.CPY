000100******************************************************************
000200*    TRANSACT.CPY  (EX-CONSUMOS.CPY)                             *
000300*    LAYOUT DEL REGISTRO DE MOVIMIENTOS (ARCHIVO TRANSACTIONS)   *
000400*    ORDENADO POR TXN-USER-ID, TXN-DATE.  TXN-AMOUNT SIEMPRE ES  *
000500*    POSITIVO; EL SIGNO DEL EFECTO SOBRE EL SALDO LO DA          *
000600*    TXN-TYPE.                                                  *
000700******************************************************************
000800*    24/01/1989 RSB TP2-118  RECICLADO DE CONSUMOS.CPY PARA EL   * TP2-118
000900*               NUEVO LAYOUT DE MOVIMIENTOS DE BILLETERA.        *
001000*    15/02/1991 NBG TP2-124  TXN-DESC PASA A 40 (ANTES DETALLE   * TP2-124
001100*               X(32) DEL LAYOUT DE TARJETA).                   *
001200******************************************************************
001300 01  WS-REG-MOVIMIENTO.
001400     05  TXN-ID                       PIC 9(09).
001500     05  TXN-USER-ID                  PIC 9(09).
001600     05  TXN-WALLET-ID                PIC 9(09).
001700     05  TXN-CAT-ID                   PIC 9(09).
001800     05  TXN-AMOUNT                   PIC S9(13)V99.
001900     05  TXN-CURRENCY                 PIC X(03).
002000     05  TXN-DATE                     PIC 9(08).
002100     05  TXN-TYPE                     PIC X(01).
002200         88  TXN-IS-EXPENSE               VALUE 'E'.
002300         88  TXN-IS-INCOME                VALUE 'I'.
002400         88  TXN-IS-TRANSFER              VALUE 'T'.
002500     05  TXN-DESC                     PIC X(40).
002600     05  FILLER                       PIC X(05).
