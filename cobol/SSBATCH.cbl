000100******************************************************************
000200*    SSBATCH    (EX-TP02EJ01 / TP02EJ01_V5)                     *
000300*    AUTHOR. N. BERGE.                                          *
000400*    INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.*
000500*    DATE-WRITTEN. 24/01/1989.                                  *
000600*    DATE-COMPILED.                                             *
000700*    SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.          *
000800******************************************************************
000900*    PROPOSITO: PROCESO BATCH DIARIO DE SMARTSPEND.  POSTEA LOS *
001000*    MOVIMIENTOS DEL DIA CONTRA LAS BILLETERAS, RECALCULA EL     *
001100*    GASTO DE CADA PRESUPUESTO VIGENTE CONTRA EL MAYOR DE        *
001200*    MOVIMIENTOS, EVALUA LOS ESTADOS DE ALERTA/EXCEDIDO Y EMITE  *
001300*    UN REPORTE DE ANALITICA POR USUARIO (CORTE DE CONTROL POR   *
001400*    USER-ID) MAS UNA PAGINA DE TOTALES GENERALES AL CIERRE.     *
001500*    ES EL SUCESOR DEL BATCH DE RESUMENES DE TARJETA (TP2-2023): *TP2-2023
001600*    SE CONSERVA EL ESQUELETO DE LECTURA SECUENCIAL + BUSQUEDA   *
001700*    CONTRA MAESTRO EN TABLA + IMPRESION POR COPYBOOK, PERO EL   *
001800*    DOMINIO PASA DE CONSUMOS DE TARJETA A MOVIMIENTOS DE        *
001900*    BILLETERA DE SMARTSPEND.                                   *
002000******************************************************************
002100*    HISTORIAL DE CAMBIOS                                       *
002200*    ------------------------------------------------------     *
002300*    24/01/1989 RSB TP2-118  PROGRAMA ORIGINAL: LECTURA DE       * TP2-118
002400*               CONSUMOS.SEQ Y ARMADO DE RESUMENES DE TARJETA.   *
002500*    17/11/1994 CPD TP2-077  CORRECCION EN EL CALCULO DEL PAGO   * TP2-077
002600*               MINIMO POR REDONDEO DEL TIPO DE CAMBIO.          *
002700*    22/03/1998 RSB TP2-090  REVISION Y2K: FECHAS DE CORTE Y DE  * TP2-090
002800*               VENCIMIENTO A CUATRO DIGITOS DE ANIO.            *
002900*    09/09/1999 NBG TP2-096  VALIDACION ADICIONAL DE SIGLO EN    * TP2-096
003000*               LAS FECHAS DE ENTRADA.                          *
003100*    14/02/2003 CPD TP2-101  BAJA DEL MAESTRO INDEXADO EN DISCO; * TP2-101
003200*               EL MAESTRO PASA A CARGARSE COMPLETO EN MEMORIA.  *
003300*    28/09/2007 RSB TP2-109  RENOMBRE TP02EJ01 -> SSBATCH: EL    * TP2-109
003400*               BATCH DEJA DE PROCESAR CONSUMOS DE TARJETA Y     *
003500*               PASA A PROCESAR MOVIMIENTOS DE BILLETERA DE      *
003600*               SMARTSPEND (ARCHIVOS USERS/WALLETS/CATEGORIES/   *
003700*               TRANSACTIONS/BUDGETS EN LUGAR DE CONSUMOS.SEQ).  *
003800*    05/05/2012 NBG TP2-118  ALTA DE LA SECCION DE PRESUPUESTOS  * TP2-118
003900*               (RECALCULO DE GASTO, ESTADO Y RESUMEN POR        *
004000*               USUARIO) LLAMANDO A BUDVALID PARA LA VALIDACION. *
004100*    19/08/2016 CPD TP2-124  ALTA DE LA SECCION DE ANALITICA DEL * TP2-124
004200*               MES (DESGLOSE POR CATEGORIA, TENDENCIA DIARIA)   *
004300*               Y DEL TABLERO DE ESTADISTICAS RAPIDAS Y ALERTAS. *
004400*    03/03/2021 RSB TP2-130  ALTA DEL ARCHIVO DE PARAMETROS       *
004500*               (RUNPARM) PARA RECIBIR LA FECHA DE CORTE Y EL    *
004600*               RANGO DEL PERIODO DE ANALITICA POR TARJETA DE    *
004700*               CONTROL EN LUGAR DE DEJARLOS FIJOS EN EL BATCH.  *
004800*    23/06/2022 NBG TP2-131  ALTA DE 1420-VALIDAR-INVARIANTE-    * TP2-131
004900*               BILLETERAS: AVISA POR DISPLAY SI LA FOTO DEL     *
005000*               ARCHIVO WALLETS TRAE UN USUARIO SIN BILLETERA    *
005100*               POR DEFECTO ACTIVA, CON MAS DE UNA, O CON DOS    *
005200*               BILLETERAS ACTIVAS DEL MISMO NOMBRE; NO CORRIGE  *
005300*               LA FOTO, SOLO AVISA, PORQUE ESAS ALTAS/BAJAS SON *
005400*               RESPONSABILIDAD DEL SISTEMA QUE MANTIENE WALLETS.*
005500******************************************************************
005600 IDENTIFICATION DIVISION.
005700 PROGRAM-ID. SSBATCH.
005800 AUTHOR. N. BERGE.
005900 INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.
006000 DATE-WRITTEN. 24/01/1989.
006100 DATE-COMPILED.
006200 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
006300*----------------------------------------------------------------*
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     CLASS CLASE-NUMERICA IS '0' THRU '9'.
006900
007000 INPUT-OUTPUT SECTION.
007100
007200 FILE-CONTROL.
007300
007400     SELECT ENT-USUARIOS
007500         ASSIGN TO 'USERS'
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS FS-USUARIOS.
007800
007900     SELECT ENT-BILLETERAS
008000         ASSIGN TO 'WALLETS'
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS FS-BILLETERAS-IN.
008300
008400     SELECT SAL-BILLETERAS
008500         ASSIGN TO 'WALLETS'
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS FS-BILLETERAS-OUT.
008800
008900     SELECT ENT-CATEGORIAS
009000         ASSIGN TO 'CATEGORIES'
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS FS-CATEGORIAS.
009300
009400     SELECT ENT-TRANSACCIONES
009500         ASSIGN TO 'TRANSACTIONS'
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS FS-TRANSACCIONES.
009800
009900     SELECT ENT-PRESUPUESTOS
010000         ASSIGN TO 'BUDGETS'
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS FS-PRESUPUESTOS-IN.
010300
010400     SELECT SAL-PRESUPUESTOS
010500         ASSIGN TO 'BUDGETS'
010600         ORGANIZATION IS LINE SEQUENTIAL
010700         FILE STATUS IS FS-PRESUPUESTOS-OUT.
010800
010900     SELECT ENT-PARAMETROS
011000         ASSIGN TO 'RUNPARM'
011100         ORGANIZATION IS LINE SEQUENTIAL
011200         FILE STATUS IS FS-PARAMETROS.
011300
011400     SELECT SAL-REPORTE
011500         ASSIGN TO 'ANALRPT'
011600         ORGANIZATION IS LINE SEQUENTIAL
011700         FILE STATUS IS FS-REPORTE.
011800
011900*----------------------------------------------------------------*
012000 DATA DIVISION.
012100
012200 FILE SECTION.
012300
012400 FD ENT-USUARIOS.
012500 COPY USERREC REPLACING ==WS-REG-USUARIO== BY ==FD-USUARIO==.
012600
012700 FD ENT-BILLETERAS.
012800 COPY WALLETRC REPLACING ==WS-REG-BILLETERA== BY ==FD-BILLETERA-I==.
012900
013000 FD SAL-BILLETERAS.
013100 COPY WALLETRC REPLACING ==WS-REG-BILLETERA== BY ==FD-BILLETERA-O==.
013200
013300 FD ENT-CATEGORIAS.
013400 COPY CATEGRY REPLACING ==WS-REG-CATEGORIA== BY ==FD-CATEGORIA==.
013500
013600 FD ENT-TRANSACCIONES.
013700 COPY TRANSACT REPLACING ==WS-REG-MOVIMIENTO== BY ==FD-MOVIMIENTO==.
013800
013900 FD ENT-PRESUPUESTOS.
014000 COPY BUDGETRC REPLACING ==WS-REG-PRESUPUESTO== BY ==FD-PRESUP-I==.
014100
014200 FD SAL-PRESUPUESTOS.
014300 COPY BUDGETRC REPLACING ==WS-REG-PRESUPUESTO== BY ==FD-PRESUP-O==.
014400
014500 FD ENT-PARAMETROS.
014600 01  FD-REG-PARAMETROS.
014700     05  FD-PARM-AS-OF                PIC 9(08).
014800     05  FD-PARM-PERIODO-INI          PIC 9(08).
014900     05  FD-PARM-PERIODO-FIN          PIC 9(08).
015000     05  FILLER                       PIC X(08).
015100
015200 FD SAL-REPORTE.
015300 01  FD-LINEA-REPORTE                 PIC X(132).
015400
015500*----------------------------------------------------------------*
015600 WORKING-STORAGE SECTION.
015700*----------------------------------------------------------------*
015800*    LAYOUT DE LAS LINEAS DE IMPRESION DEL REPORTE DE ANALITICA  *
015900*----------------------------------------------------------------*
016000     COPY REPRINT.
016100
016200*----------------------------------------------------------------*
016300*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
016400*----------------------------------------------------------------*
016500 01  FS-STATUS.
016600     05  FS-USUARIOS                   PIC X(02).
016700         88  FS-USUARIOS-OK                VALUE '00'.
016800         88  FS-USUARIOS-EOF               VALUE '10'.
016900     05  FS-BILLETERAS-IN              PIC X(02).
017000         88  FS-BILLETERAS-IN-OK           VALUE '00'.
017100         88  FS-BILLETERAS-IN-EOF          VALUE '10'.
017200     05  FS-BILLETERAS-OUT             PIC X(02).
017300         88  FS-BILLETERAS-OUT-OK          VALUE '00'.
017400     05  FS-CATEGORIAS                 PIC X(02).
017500         88  FS-CATEGORIAS-OK              VALUE '00'.
017600         88  FS-CATEGORIAS-EOF             VALUE '10'.
017700     05  FS-TRANSACCIONES              PIC X(02).
017800         88  FS-TRANSACCIONES-OK           VALUE '00'.
017900         88  FS-TRANSACCIONES-EOF          VALUE '10'.
018000     05  FS-PRESUPUESTOS-IN            PIC X(02).
018100         88  FS-PRESUPUESTOS-IN-OK         VALUE '00'.
018200         88  FS-PRESUPUESTOS-IN-EOF        VALUE '10'.
018300     05  FS-PRESUPUESTOS-OUT           PIC X(02).
018400         88  FS-PRESUPUESTOS-OUT-OK        VALUE '00'.
018500     05  FS-PARAMETROS                 PIC X(02).
018600         88  FS-PARAMETROS-OK              VALUE '00'.
018700         88  FS-PARAMETROS-EOF             VALUE '10'.
018800         88  FS-PARAMETROS-NFD             VALUE '35'.
018900     05  FS-REPORTE                    PIC X(02).
019000         88  FS-REPORTE-OK                 VALUE '00'.
019100
019200*----------------------------------------------------------------*
019300*    TABLA DE USUARIOS (ORDENADA POR USER-ID EN EL ARCHIVO)      *
019400*----------------------------------------------------------------*
019500 01  WS-TABLA-USUARIOS.
019600     05  WS-USR-ENTRY OCCURS 2000 TIMES INDEXED BY WS-USR-IDX.
019700         10  WS-USR-ID                PIC 9(09).
019800         10  WS-USR-NAME              PIC X(30).
019900         10  WS-USR-ACTIVE            PIC X(01).
020000 01  WS-CANT-USUARIOS                 PIC 9(05) COMP VALUE ZERO.
020100
020200*----------------------------------------------------------------*
020300*    TABLA DE BILLETERAS EN EL ORDEN DEL ARCHIVO (USER-ID, ID)   *
020400*----------------------------------------------------------------*
020500 01  WS-TABLA-BILLETERAS.
020600     05  WS-BILL-ENTRY OCCURS 5000 TIMES INDEXED BY WS-BILL-IDX.
020700         10  WS-BILL-ID               PIC 9(09).
020800         10  WS-BILL-USER-ID          PIC 9(09).
020900         10  WS-BILL-NAME             PIC X(30).
021000         10  WS-BILL-CURRENCY         PIC X(03).
021100         10  WS-BILL-BALANCE          PIC S9(13)V99.
021200*    VISTA DE VOLCADO CRUDO DEL SALDO PARA TRAZA DE DIAGNOSTICO
021300         10  WS-BILL-BALANCE-ALT REDEFINES WS-BILL-BALANCE
021400                                      PIC X(15).
021500         10  WS-BILL-DEFAULT          PIC X(01).
021600         10  WS-BILL-ACTIVE           PIC X(01).
021700 01  WS-CANT-BILLETERAS                PIC 9(05) COMP VALUE ZERO.
021800
021900*----------------------------------------------------------------*
022000*    CAMPOS DE TRABAJO PARA 1420-VALIDAR-INVARIANTE-BILLETERAS:  *
022100*    LA TABLA DE BILLETERAS VIENE AGRUPADA POR USER-ID (ASI      *
022200*    VIENE EL ARCHIVO WALLETS), ASI QUE EL TRAMO DE CADA USUARIO *
022300*    SE DELIMITA CON UN PUNTERO DE INICIO Y UNO DE FIN (TP2-131) * TP2-131
022400*----------------------------------------------------------------*
022500 77  WS-INV-PUNT-INI                  PIC 9(05) COMP VALUE ZERO.
022600 77  WS-INV-PUNT-FIN                  PIC 9(05) COMP VALUE ZERO.
022700 77  WS-INV-CANT-DEFECTO              PIC 9(05) COMP VALUE ZERO.
022800 77  WS-INV-SUBIND-EXT                PIC 9(05) COMP VALUE ZERO.
022900 77  WS-INV-SUBIND-INT                PIC 9(05) COMP VALUE ZERO.
023000
023100*----------------------------------------------------------------*
023200*    INDICE DE BILLETERAS ORDENADO POR WAL-ID PARA WALLKUP       *
023300*    (TP2-109 - EL ARCHIVO VIENE ORDENADO POR USER-ID, NO POR    * TP2-109
023400*    WAL-ID, ASI QUE HAY QUE ARMAR UN INDICE APARTE Y ORDENARLO) *
023500*----------------------------------------------------------------*
023600 01  WS-INDICE-BILLETERAS.
023700     05  WS-IB-ENTRY OCCURS 5000 TIMES INDEXED BY WS-IB-IDX.
023800         10  WS-IB-CLAVE              PIC 9(09).
023900         10  WS-IB-SUBINDICE          PIC 9(05) COMP.
024000
024100*----------------------------------------------------------------*
024200*    TABLA DE CATEGORIAS (YA ORDENADA POR CAT-ID EN EL ARCHIVO)  *
024300*----------------------------------------------------------------*
024400 01  WS-TABLA-CATEGORIAS.
024500     05  WS-CAT-ENTRY OCCURS 2000 TIMES INDEXED BY WS-CAT-IDX.
024600         10  WS-CAT-ID                PIC 9(09).
024700         10  WS-CAT-USER-ID           PIC 9(09).
024800         10  WS-CAT-NAME              PIC X(30).
024900         10  WS-CAT-SYSTEM            PIC X(01).
025000         10  WS-CAT-ACTIVE            PIC X(01).
025100 01  WS-CANT-CATEGORIAS                PIC 9(05) COMP VALUE ZERO.
025200
025300*----------------------------------------------------------------*
025400*    TABLA DE MOVIMIENTOS (ORDENADA POR USER-ID, FECHA)          *
025500*----------------------------------------------------------------*
025600 01  WS-TABLA-TRANSACCIONES.
025700     05  WS-TXN-ENTRY OCCURS 20000 TIMES INDEXED BY WS-TXN-IDX.
025800         10  WS-TXN-ID                PIC 9(09).
025900         10  WS-TXN-USER-ID           PIC 9(09).
026000         10  WS-TXN-WALLET-ID         PIC 9(09).
026100         10  WS-TXN-CAT-ID            PIC 9(09).
026200         10  WS-TXN-AMOUNT            PIC S9(13)V99.
026300         10  WS-TXN-CURRENCY          PIC X(03).
026400         10  WS-TXN-DATE              PIC 9(08).
026500         10  WS-TXN-TYPE              PIC X(01).
026600             88  WS-TXN-IS-EXPENSE        VALUE 'E'.
026700             88  WS-TXN-IS-INCOME         VALUE 'I'.
026800             88  WS-TXN-IS-TRANSFER       VALUE 'T'.
026900         10  WS-TXN-DESC              PIC X(40).
027000 01  WS-CANT-TRANSACCIONES             PIC 9(05) COMP VALUE ZERO.
027100
027200*----------------------------------------------------------------*
027300*    TABLA DE PRESUPUESTOS VALIDOS (ORDENADA POR USER-ID, ID)    *
027400*    CON LOS CAMPOS CALCULADOS POR LA EVALUACION DE ESTADO       *
027500*----------------------------------------------------------------*
027600 01  WS-TABLA-PRESUPUESTOS.
027700     05  WS-BUD-ENTRY OCCURS 5000 TIMES INDEXED BY WS-BUD-IDX.
027800         10  WS-BUD-ID                PIC 9(09).
027900         10  WS-BUD-USER-ID           PIC 9(09).
028000         10  WS-BUD-CAT-ID            PIC 9(09).
028100         10  WS-BUD-NAME              PIC X(30).
028200         10  WS-BUD-AMOUNT            PIC S9(10)V99.
028300         10  WS-BUD-SPENT             PIC S9(10)V99.
028400         10  WS-BUD-PERIOD            PIC X(01).
028500         10  WS-BUD-START-DATE        PIC 9(08).
028600         10  WS-BUD-END-DATE          PIC 9(08).
028700         10  WS-BUD-ALERT-THRESHOLD   PIC S9(03)V99.
028800         10  WS-BUD-ALERT-ENABLED     PIC X(01).
028900         10  WS-BUD-ACTIVE            PIC X(01).
029000*    CAMPOS CALCULADOS POR 2650-EVALUAR-ESTADO-PRESUPUESTO
029100         10  WS-BUD-REMAINING         PIC S9(11)V99.
029200         10  WS-BUD-SPENT-PCT         PIC S9(03)V99.
029300         10  WS-BUD-OVER-FLAG         PIC X(01).
029400             88  WS-BUD-IS-OVER           VALUE 'Y'.
029500         10  WS-BUD-ALERT-FLAG        PIC X(01).
029600             88  WS-BUD-SHOULD-ALERT      VALUE 'Y'.
029700         10  WS-BUD-EXPIRED-FLAG      PIC X(01).
029800             88  WS-BUD-IS-EXPIRED        VALUE 'Y'.
029900         10  WS-BUD-DAYS-REMAINING    PIC 9(05) COMP.
030000 01  WS-CANT-PRESUPUESTOS              PIC 9(05) COMP VALUE ZERO.
030100
030200*----------------------------------------------------------------*
030300*    TABLA DE DESGLOSE POR CATEGORIA (SE REARMA POR USUARIO)     *
030400*----------------------------------------------------------------*
030500*    PREFIJO WS-CBT- (NO WS-CB-) A PROPOSITO: WS-CB- YA LO USAN
030600*    LOS CAMPOS DE IMPRESION DE REPRINT.CPY Y NO PUEDEN COEXISTIR
030700*    DOS DATA-NAMES IGUALES SIN CALIFICAR (TP2-124)                TP2-124
030800 01  WS-TABLA-CATBRK.
030900     05  WS-CBT-ENTRY OCCURS 500 TIMES INDEXED BY WS-CBT-IDX.
031000         10  WS-CBT-CAT-ID            PIC 9(09).
031100         10  WS-CBT-TOTAL             PIC S9(13)V99.
031200         10  WS-CBT-CANT              PIC 9(05) COMP.
031300         10  WS-CBT-PCT               PIC S9(03)V99.
031400         10  WS-CBT-PROMEDIO          PIC S9(11)V99.
031500         10  WS-CBT-TOP5-FLAG         PIC X(01).
031600 01  WS-CANT-CATBRK                    PIC 9(05) COMP VALUE ZERO.
031700
031800*----------------------------------------------------------------*
031900*    TABLA DE ALERTAS DE PRESUPUESTO (SE REARMA POR USUARIO)     *
032000*----------------------------------------------------------------*
032100 01  WS-TABLA-ALERTAS.
032200     05  WS-AL-ENTRY OCCURS 500 TIMES INDEXED BY WS-AL-IDX.
032300         10  WS-AL-BUD-NAME           PIC X(30).
032400         10  WS-AL-TIPO               PIC X(10).
032500         10  WS-AL-MENSAJE            PIC X(60).
032600 01  WS-CANT-ALERTAS                   PIC 9(05) COMP VALUE ZERO.
032700
032800*----------------------------------------------------------------*
032900*    CONTADORES Y TOTALES DE CONTROL DEL RUN                    *
033000*----------------------------------------------------------------*
033100 01  WS-CONTADORES.
033200     05  WS-TOT-LEIDOS                PIC 9(07) COMP VALUE ZERO.
033300     05  WS-TOT-POSTEADOS             PIC 9(07) COMP VALUE ZERO.
033400     05  WS-TOT-RECHAZADOS            PIC 9(07) COMP VALUE ZERO.
033500     05  WS-NETO-IMPUTADO             PIC S9(13)V99 VALUE ZERO.
033600*    VISTA DE VOLCADO CRUDO DEL NETO PARA TRAZA DE CIERRE
033700     05  WS-NETO-TRAZA REDEFINES WS-NETO-IMPUTADO PIC X(15).
033800     05  WS-TOT-PRESUP-LEIDOS         PIC 9(07) COMP VALUE ZERO.
033900     05  WS-TOT-PRESUP-RECHAZADOS     PIC 9(07) COMP VALUE ZERO.
034000     05  WS-GT-GASTOS                 PIC S9(13)V99 VALUE ZERO.
034100     05  WS-GT-INGRESOS               PIC S9(13)V99 VALUE ZERO.
034200     05  WS-GT-PRESUP-PROCESADOS      PIC 9(07) COMP VALUE ZERO.
034300     05  WS-GT-ALERTAS                PIC 9(07) COMP VALUE ZERO.
034400
034500*----------------------------------------------------------------*
034600*    TARJETA DE PARAMETROS DEL RUN (RUNPARM)                    *
034700*----------------------------------------------------------------*
034800 01  WS-PARM-REGISTRO.
034900     05  WS-PARM-AS-OF                PIC 9(08).
035000     05  WS-PARM-INI                  PIC 9(08).
035100     05  WS-PARM-FIN                  PIC 9(08).
035200*    VISTA DE VOLCADO EN BLOQUE DE LA TARJETA LEIDA (TP2-124)      TP2-124
035300 01  WS-PARM-REGISTRO-ALT REDEFINES WS-PARM-REGISTRO
035400                                  PIC X(24).
035500
035600*----------------------------------------------------------------*
035700*    AREA DE TRABAJO DE FECHAS Y ARITMETICA DE CALENDARIO        *
035800*----------------------------------------------------------------*
035900 01  WS-FECHA-TRABAJO                 PIC 9(08) VALUE ZERO.
036000 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
036100     05  WS-FT-ANIO                   PIC 9(04).
036200     05  WS-FT-MES                    PIC 9(02).
036300     05  WS-FT-DIA                    PIC 9(02).
036400
036500*    AREA PARA ARMAR UNA FECHA AAAAMMDD A PARTIR DE SUS PARTES
036600*    SIN RECURRIR A STRING (EL CAMPO RECEPTOR DE STRING TIENE
036700*    QUE SER ALFANUMERICO O EDITADO, NO 9(08) SIN EDITAR) (TP2-130)
036800 01  WS-FECHA-CONSTR-N                PIC 9(08) VALUE ZERO.
036900 01  WS-FECHA-CONSTR-R REDEFINES WS-FECHA-CONSTR-N.
037000     05  WS-FC-ANIO                   PIC 9(04).
037100     05  WS-FC-MES                    PIC 9(02).
037200     05  WS-FC-DIA                    PIC 9(02).
037300
037400 01  WS-JDN-CAMPOS.
037500     05  WS-JDN-A                     PIC 9(09) COMP.
037600     05  WS-JDN-Y                     PIC 9(09) COMP.
037700     05  WS-JDN-M                     PIC 9(09) COMP.
037800     05  WS-JDN-B                     PIC 9(09) COMP.
037900     05  WS-JDN-C                     PIC 9(09) COMP.
038000     05  WS-JDN-D                     PIC 9(09) COMP.
038100     05  WS-JDN-E                     PIC 9(09) COMP.
038200     05  WS-JDN-MM                    PIC 9(09) COMP.
038300     05  WS-JDN-TEMP                  PIC 9(09) COMP.
038400
038500 01  WS-DIAS-ABSOLUTOS                PIC 9(09) COMP VALUE ZERO.
038600 01  WS-DIAS-DESDE                    PIC 9(09) COMP VALUE ZERO.
038700 01  WS-DIAS-HASTA                    PIC 9(09) COMP VALUE ZERO.
038800 01  WS-LARGO-PERIODO                 PIC 9(09) COMP VALUE ZERO.
038900
039000 01  WS-DEM-CAMPOS.
039100     05  WS-DEM-ANIO                  PIC 9(04).
039200     05  WS-DEM-MES                   PIC 9(02).
039300     05  WS-DEM-DIAS                  PIC 9(02).
039400     05  WS-DEM-REM4                  PIC 9(04) COMP.
039500     05  WS-DEM-REM100                PIC 9(04) COMP.
039600     05  WS-DEM-REM400                PIC 9(04) COMP.
039700     05  WS-DEM-TEMP                  PIC 9(04) COMP.
039800
039900*----------------------------------------------------------------*
040000*    AREAS DE CALCULO REUTILIZABLES (PORCENTAJES/PROMEDIOS)      *
040100*----------------------------------------------------------------*
040200 01  WS-CALCULOS-PORCENTAJE.
040300     05  WS-PCT-NUM                   PIC S9(13)V99.
040400     05  WS-PCT-DEN                   PIC S9(13)V99.
040500     05  WS-PCT-RES                   PIC S9(03)V99.
040600
040700 01  WS-CALCULOS-PROMEDIO.
040800     05  WS-AVG-NUM                   PIC S9(13)V99.
040900     05  WS-AVG-CANT                  PIC 9(07) COMP.
041000     05  WS-AVG-RES                   PIC S9(11)V99.
041100
041200*----------------------------------------------------------------*
041300*    VENTANAS DE FECHA PARA ANALITICA/TABLERO                   *
041400*----------------------------------------------------------------*
041500 01  WS-VENTANAS.
041600     05  WS-VEN-MES-INI               PIC 9(08).
041700     05  WS-VEN-MES-FIN               PIC 9(08).
041800     05  WS-VEN-MESANT-INI            PIC 9(08).
041900     05  WS-VEN-MESANT-FIN            PIC 9(08).
042000     05  WS-VEN-PREV-INI              PIC 9(08).
042100     05  WS-VEN-PREV-FIN              PIC 9(08).
042200     05  WS-VEN-ANIO-CALC             PIC 9(04) COMP.
042300     05  WS-VEN-MES-CALC              PIC 9(02) COMP.
042400
042500*----------------------------------------------------------------*
042600*    ACUMULADORES DE TRABAJO DE UN SOLO DIA PARA LA TENDENCIA    *
042700*    DIARIA (UNIDAD 4) - SE REINICIALIZAN EN CADA VUELTA DE      *
042800*    2860-PROCESAR-UN-DIA ANTES DE IMPRIMIR EL RENGLON (TP2-130) * TP2-130
042900 01  WS-DIA-TRABAJO.
043000     05  WS-DD-GASTOS-TRABAJO         PIC S9(11)V99.
043100     05  WS-DD-INGRESO-TRABAJO        PIC S9(11)V99.
043200     05  WS-DD-CANT-TRABAJO           PIC 9(05) COMP.
043300
043400*----------------------------------------------------------------*
043500*    RESUMEN DE PRESUPUESTOS DEL USUARIO (UNIDAD 4)              *
043600*----------------------------------------------------------------*
043700 01  WS-RESUMEN-PRESUP.
043800     05  WS-SUM-PRESUP                PIC S9(11)V99.
043900     05  WS-SUM-GASTADO               PIC S9(11)V99.
044000     05  WS-SUM-RESTANTE              PIC S9(11)V99.
044100     05  WS-SUM-PCT                   PIC S9(03)V99.
044200     05  WS-CANT-ACTIVOS              PIC 9(05) COMP.
044300     05  WS-CANT-EXCEDIDOS            PIC 9(05) COMP.
044400     05  WS-CANT-ALERTAS-PRES         PIC 9(05) COMP.
044500
044600*----------------------------------------------------------------*
044700*    ANALITICA DEL PERIODO (UNIDAD 5)                            *
044800*----------------------------------------------------------------*
044900 01  WS-ANALITICA.
045000     05  WS-AN-GASTOS                 PIC S9(13)V99.
045100     05  WS-AN-INGRESOS               PIC S9(13)V99.
045200     05  WS-AN-NETO                   PIC S9(13)V99.
045300     05  WS-AN-CANT                   PIC 9(07) COMP.
045400     05  WS-AN-PREV-GASTOS            PIC S9(13)V99.
045500     05  WS-AN-CAMBIO                 PIC S9(13)V99.
045600     05  WS-AN-CAMBIO-PCT             PIC S9(05)V99.
045700
045800*----------------------------------------------------------------*
045900*    TABLERO DE ESTADISTICAS RAPIDAS (UNIDAD 6)                  *
046000*----------------------------------------------------------------*
046100 01  WS-DASHBOARD.
046200     05  WS-DB-MES-GASTOS             PIC S9(13)V99.
046300     05  WS-DB-MES-INGRESOS           PIC S9(13)V99.
046400     05  WS-DB-MES-NETO               PIC S9(13)V99.
046500     05  WS-DB-MES-CANT               PIC 9(07) COMP.
046600     05  WS-DB-MESANT-GASTOS          PIC S9(13)V99.
046700     05  WS-DB-CAMBIO                 PIC S9(13)V99.
046800     05  WS-DB-CAMBIO-PCT             PIC S9(05)V99.
046900     05  WS-DB-PROMEDIO-DIARIO        PIC S9(11)V99.
047000     05  WS-DB-MAYOR-GASTO            PIC S9(13)V99.
047100     05  WS-DB-TOP-CAT-ID             PIC 9(09).
047200     05  WS-DB-TOP-CAT-TOTAL          PIC S9(13)V99.
047300     05  WS-DB-TOP-CAT-NOMBRE         PIC X(30).
047400
047500*----------------------------------------------------------------*
047600*    PUNTEROS DE CORTE DE CONTROL (AVANZAN, NUNCA RETROCEDEN)    *
047700*----------------------------------------------------------------*
047800 01  WS-PUNTEROS-CORTE.
047900     05  WS-TXN-PUNTERO               PIC 9(05) COMP VALUE 1.
048000     05  WS-TXN-INI-IDX               PIC 9(05) COMP.
048100     05  WS-TXN-FIN-IDX               PIC 9(05) COMP.
048200     05  WS-BUD-PUNTERO                PIC 9(05) COMP VALUE 1.
048300     05  WS-BUD-INI-IDX               PIC 9(05) COMP.
048400     05  WS-BUD-FIN-IDX               PIC 9(05) COMP.
048500     05  WS-BILL-PUNTERO               PIC 9(05) COMP VALUE 1.
048600     05  WS-BILL-INI-IDX-USR          PIC 9(05) COMP.
048700     05  WS-BILL-FIN-IDX-USR          PIC 9(05) COMP.
048800
048900*----------------------------------------------------------------*
049000*    OTRAS VARIABLES DE TRABAJO                                 *
049100*----------------------------------------------------------------*
049200 01  WS-VAR-AUX.
049300     05  WS-SUBSCRIPT                 PIC 9(05) COMP VALUE ZERO.
049400     05  WS-SUBSCRIPT-2               PIC 9(05) COMP VALUE ZERO.
049500     05  WS-SWAP-BANDERA               PIC X(01).
049600         88  WS-HUBO-CAMBIO               VALUE 'Y'.
049700     05  WS-NOMBRE-CATEGORIA          PIC X(30).
049800     05  WS-MSG-MONTO                 PIC -Z,ZZZ,ZZZ,ZZ9.99.
049900     05  WS-MSG-PCT                   PIC ZZ9.99.
050000     05  WS-USUARIO-ACTUAL            PIC 9(09).
050100     05  WS-BUD-ENCONTRADA            PIC X(01).
050200
050300*    ENTRADA/SALIDA DEL SUBPROGRAMA WALLKUP
050400 01  WS-PARM-BUSQUEDA-BILL.
050500     05  WS-PBB-CANT-ENTRADAS         PIC 9(05) COMP.
050600     05  WS-PBB-CLAVE-ID              PIC 9(09).
050700     05  WS-PBB-SUBINDICE-HALLADO     PIC 9(05) COMP.
050800     05  WS-PBB-HALLADO               PIC X(01).
050900         88  WS-PBB-FUE-HALLADO           VALUE 'S'.
051000
051100*    ENTRADA/SALIDA DEL SUBPROGRAMA CATLKUP
051200 01  WS-PARM-BUSQUEDA-CAT.
051300     05  WS-PBC-CANT-ENTRADAS         PIC 9(05) COMP.
051400     05  WS-PBC-CLAVE-ID              PIC 9(09).
051500     05  WS-PBC-USUARIO-MOV           PIC 9(09).
051600     05  WS-PBC-SUBINDICE-HALLADO     PIC 9(05) COMP.
051700     05  WS-PBC-HALLADO               PIC X(01).
051800         88  WS-PBC-FUE-HALLADO           VALUE 'S'.
051900     05  WS-PBC-VALIDA                PIC X(01).
052000         88  WS-PBC-ES-VALIDA             VALUE 'S'.
052100
052200*    ENTRADA/SALIDA DEL SUBPROGRAMA BUDVALID
052300 01  WS-PARM-VAL-PRESUP.
052400     05  WS-PVP-ENTRADA.
052500         10  WS-PVP-USER-ID           PIC 9(09).
052600         10  WS-PVP-CAT-ID            PIC 9(09).
052700         10  WS-PVP-START-DATE        PIC 9(08).
052800         10  WS-PVP-END-DATE          PIC 9(08).
052900         10  WS-PVP-THRESHOLD         PIC S9(03)V99.
053000     05  WS-PVP-SALIDA.
053100         10  WS-PVP-VALIDACION        PIC X(01).
053200             88  WS-PVP-OK                VALUE 'S'.
053300         10  WS-PVP-MOTIVO.
053400             15  WS-PVP-COD           PIC X(20).
053500             15  WS-PVP-DESC          PIC X(60).
053600
053700*----------------------------------------------------------------*
053800 PROCEDURE DIVISION.
053900*----------------------------------------------------------------*
054000
054100     PERFORM 1000-INICIAR-PROGRAMA
054200        THRU 1000-INICIAR-PROGRAMA-FIN.
054300
054400     PERFORM 2000-PROCESAR-PROGRAMA
054500        THRU 2000-PROCESAR-PROGRAMA-FIN.
054600
054700     PERFORM 3000-FINALIZAR-PROGRAMA
054800        THRU 3000-FINALIZAR-PROGRAMA-FIN.
054900
055000     DISPLAY 'SSBATCH: MOVIMIENTOS LEIDOS.....: ' WS-TOT-LEIDOS.
055100     DISPLAY 'SSBATCH: MOVIMIENTOS POSTEADOS..: ' WS-TOT-POSTEADOS.
055200     DISPLAY 'SSBATCH: MOVIMIENTOS RECHAZADOS.: ' WS-TOT-RECHAZADOS.
055300     DISPLAY 'SSBATCH: PRESUPUESTOS RECHAZADOS: '
055400              WS-TOT-PRESUP-RECHAZADOS.
055500
055600     STOP RUN.
055700
055800*----------------------------------------------------------------*
055900 1000-INICIAR-PROGRAMA.
056000
056100     PERFORM 1100-ABRIR-ARCHIVOS
056200        THRU 1100-ABRIR-ARCHIVOS-FIN.
056300
056400     PERFORM 1150-LEER-PARAMETROS
056500        THRU 1150-LEER-PARAMETROS-FIN.
056600
056700     PERFORM 1200-INICIALIZAR-VARIABLES
056800        THRU 1200-INICIALIZAR-VARIABLES-FIN.
056900
057000     PERFORM 1300-CARGAR-TABLA-USUARIOS
057100        THRU 1300-CARGAR-TABLA-USUARIOS-FIN.
057200
057300     PERFORM 1400-CARGAR-TABLA-BILLETERAS
057400        THRU 1400-CARGAR-TABLA-BILLETERAS-FIN.
057500
057600     PERFORM 1450-ARMAR-INDICE-BILLETERAS
057700        THRU 1450-ARMAR-INDICE-BILLETERAS-FIN.
057800
057900     PERFORM 1500-CARGAR-TABLA-CATEGORIAS
058000        THRU 1500-CARGAR-TABLA-CATEGORIAS-FIN.
058100
058200     PERFORM 1600-CARGAR-TABLA-TRANSACCIONES
058300        THRU 1600-CARGAR-TABLA-TRANSACCIONES-FIN.
058400
058500 1000-INICIAR-PROGRAMA-FIN.
058600     EXIT.
058700
058800*----------------------------------------------------------------*
058900 1100-ABRIR-ARCHIVOS.
059000
059100     PERFORM 1110-ABRIR-USUARIOS
059200        THRU 1110-ABRIR-USUARIOS-FIN.
059300
059400     PERFORM 1115-ABRIR-BILLETERAS-IN
059500        THRU 1115-ABRIR-BILLETERAS-IN-FIN.
059600
059700     PERFORM 1120-ABRIR-CATEGORIAS
059800        THRU 1120-ABRIR-CATEGORIAS-FIN.
059900
060000     PERFORM 1125-ABRIR-TRANSACCIONES
060100        THRU 1125-ABRIR-TRANSACCIONES-FIN.
060200
060300     PERFORM 1130-ABRIR-PRESUPUESTOS-IN
060400        THRU 1130-ABRIR-PRESUPUESTOS-IN-FIN.
060500
060600     PERFORM 1135-ABRIR-PARAMETROS
060700        THRU 1135-ABRIR-PARAMETROS-FIN.
060800
060900     PERFORM 1140-ABRIR-REPORTE
061000        THRU 1140-ABRIR-REPORTE-FIN.
061100
061200 1100-ABRIR-ARCHIVOS-FIN.
061300     EXIT.
061400
061500*----------------------------------------------------------------*
061600 1110-ABRIR-USUARIOS.
061700
061800     OPEN INPUT ENT-USUARIOS.
061900
062000     EVALUATE TRUE
062100         WHEN FS-USUARIOS-OK
062200              CONTINUE
062300         WHEN OTHER
062400              DISPLAY 'SSBATCH: ERROR AL ABRIR USERS - FS: '
062500                       FS-USUARIOS
062600              STOP RUN
062700     END-EVALUATE.
062800
062900 1110-ABRIR-USUARIOS-FIN.
063000     EXIT.
063100
063200*----------------------------------------------------------------*
063300 1115-ABRIR-BILLETERAS-IN.
063400
063500     OPEN INPUT ENT-BILLETERAS.
063600
063700     EVALUATE TRUE
063800         WHEN FS-BILLETERAS-IN-OK
063900              CONTINUE
064000         WHEN OTHER
064100              DISPLAY 'SSBATCH: ERROR AL ABRIR WALLETS - FS: '
064200                       FS-BILLETERAS-IN
064300              STOP RUN
064400     END-EVALUATE.
064500
064600 1115-ABRIR-BILLETERAS-IN-FIN.
064700     EXIT.
064800
064900*----------------------------------------------------------------*
065000 1120-ABRIR-CATEGORIAS.
065100
065200     OPEN INPUT ENT-CATEGORIAS.
065300
065400     EVALUATE TRUE
065500         WHEN FS-CATEGORIAS-OK
065600              CONTINUE
065700         WHEN OTHER
065800              DISPLAY 'SSBATCH: ERROR AL ABRIR CATEGORIES - FS: '
065900                       FS-CATEGORIAS
066000              STOP RUN
066100     END-EVALUATE.
066200
066300 1120-ABRIR-CATEGORIAS-FIN.
066400     EXIT.
066500
066600*----------------------------------------------------------------*
066700 1125-ABRIR-TRANSACCIONES.
066800
066900     OPEN INPUT ENT-TRANSACCIONES.
067000
067100     EVALUATE TRUE
067200         WHEN FS-TRANSACCIONES-OK
067300              CONTINUE
067400         WHEN OTHER
067500              DISPLAY 'SSBATCH: ERROR AL ABRIR TRANSACTIONS - FS: '
067600                       FS-TRANSACCIONES
067700              STOP RUN
067800     END-EVALUATE.
067900
068000 1125-ABRIR-TRANSACCIONES-FIN.
068100     EXIT.
068200
068300*----------------------------------------------------------------*
068400 1130-ABRIR-PRESUPUESTOS-IN.
068500
068600     OPEN INPUT ENT-PRESUPUESTOS.
068700
068800     EVALUATE TRUE
068900         WHEN FS-PRESUPUESTOS-IN-OK
069000              CONTINUE
069100         WHEN OTHER
069200              DISPLAY 'SSBATCH: ERROR AL ABRIR BUDGETS - FS: '
069300                       FS-PRESUPUESTOS-IN
069400              STOP RUN
069500     END-EVALUATE.
069600
069700 1130-ABRIR-PRESUPUESTOS-IN-FIN.
069800     EXIT.
069900
070000*----------------------------------------------------------------*
070100 1135-ABRIR-PARAMETROS.
070200
070300     OPEN INPUT ENT-PARAMETROS.
070400
070500     EVALUATE TRUE
070600         WHEN FS-PARAMETROS-OK
070700              CONTINUE
070800         WHEN FS-PARAMETROS-NFD
070900              DISPLAY 'SSBATCH: NO SE ENCUENTRA RUNPARM, SE USA'
071000              DISPLAY '         LA FECHA DE HOY COMO CORTE'
071100         WHEN OTHER
071200              DISPLAY 'SSBATCH: ERROR AL ABRIR RUNPARM - FS: '
071300                       FS-PARAMETROS
071400              STOP RUN
071500     END-EVALUATE.
071600
071700 1135-ABRIR-PARAMETROS-FIN.
071800     EXIT.
071900
072000*----------------------------------------------------------------*
072100 1140-ABRIR-REPORTE.
072200
072300     OPEN OUTPUT SAL-REPORTE.
072400
072500     EVALUATE TRUE
072600         WHEN FS-REPORTE-OK
072700              CONTINUE
072800         WHEN OTHER
072900              DISPLAY 'SSBATCH: ERROR AL ABRIR ANALRPT - FS: '
073000                       FS-REPORTE
073100              STOP RUN
073200     END-EVALUATE.
073300
073400 1140-ABRIR-REPORTE-FIN.
073500     EXIT.
073600
073700*----------------------------------------------------------------*
073800*    LA TARJETA DE PARAMETROS TRAE LA FECHA DE CORTE Y EL RANGO  *
073900*    DEL PERIODO DE ANALITICA (TP2-130).  SI EL ARCHIVO NO       * TP2-130
074000*    EXISTE O QUEDA VACIO, SE USA UN RANGO DEGENERADO Y SOLO SE  *
074100*    EMITE EL TABLERO DE ESTADISTICAS (UNIDAD 6, QUE DEPENDE     *
074200*    SOLO DE LA FECHA DE CORTE).                                *
074300 1150-LEER-PARAMETROS.
074400
074500     MOVE ZERO TO WS-PARM-REGISTRO.
074600
074700     IF FS-PARAMETROS-OK
074800        READ ENT-PARAMETROS
074900           AT END
075000              DISPLAY 'SSBATCH: RUNPARM VACIO'
075100        END-READ
075200     END-IF.
075300
075400     IF FD-PARM-AS-OF NOT = ZERO
075500        MOVE FD-PARM-AS-OF        TO WS-PARM-AS-OF
075600        MOVE FD-PARM-PERIODO-INI  TO WS-PARM-INI
075700        MOVE FD-PARM-PERIODO-FIN  TO WS-PARM-FIN
075800     ELSE
075900        MOVE 20260101             TO WS-PARM-AS-OF
076000        MOVE 20260101             TO WS-PARM-INI
076100        MOVE 20260101             TO WS-PARM-FIN
076200     END-IF.
076300
076400     DISPLAY 'SSBATCH: TARJETA DE PARAMETROS: '
076500              WS-PARM-REGISTRO-ALT.
076600
076700 1150-LEER-PARAMETROS-FIN.
076800     EXIT.
076900
077000*----------------------------------------------------------------*
077100 1200-INICIALIZAR-VARIABLES.
077200
077300     INITIALIZE WS-CONTADORES
077400                WS-TABLA-USUARIOS
077500                WS-TABLA-BILLETERAS
077600                WS-TABLA-CATEGORIAS
077700                WS-TABLA-TRANSACCIONES
077800                WS-TABLA-PRESUPUESTOS
077900                WS-INDICE-BILLETERAS.
078000
078100 1200-INICIALIZAR-VARIABLES-FIN.
078200     EXIT.
078300
078400*----------------------------------------------------------------*
078500*    CARGA EN MEMORIA EL ARCHIVO DE USUARIOS, YA ORDENADO POR    *
078600*    USER-ID (SE USA COMO BASE DEL CORTE DE CONTROL DEL REPORTE) *
078700 1300-CARGAR-TABLA-USUARIOS.
078800
078900     PERFORM 1310-LEER-USUARIO
079000        THRU 1310-LEER-USUARIO-FIN
079100       UNTIL FS-USUARIOS-EOF.
079200
079300     CLOSE ENT-USUARIOS.
079400
079500 1300-CARGAR-TABLA-USUARIOS-FIN.
079600     EXIT.
079700
079800*----------------------------------------------------------------*
079900 1310-LEER-USUARIO.
080000
080100     READ ENT-USUARIOS
080200        AT END
080300           SET FS-USUARIOS-EOF TO TRUE
080400     END-READ.
080500
080600     IF NOT FS-USUARIOS-EOF
080700        ADD 1 TO WS-CANT-USUARIOS
080800        MOVE FD-USUARIO TO WS-USR-ENTRY (WS-CANT-USUARIOS)
080900     END-IF.
081000
081100 1310-LEER-USUARIO-FIN.
081200     EXIT.
081300
081400*----------------------------------------------------------------*
081500*    CARGA EN MEMORIA EL ARCHIVO DE BILLETERAS EN EL ORDEN DEL   *
081600*    ARCHIVO (USER-ID, WAL-ID) PARA PODER REGRABARLO IGUAL       *
081700 1400-CARGAR-TABLA-BILLETERAS.
081800
081900     PERFORM 1410-LEER-BILLETERA
082000        THRU 1410-LEER-BILLETERA-FIN
082100       UNTIL FS-BILLETERAS-IN-EOF.
082200
082300     CLOSE ENT-BILLETERAS.
082400
082500     IF WS-CANT-BILLETERAS > 0
082600        PERFORM 1420-VALIDAR-INVARIANTE-BILLETERAS
082700           THRU 1420-VALIDAR-INVARIANTE-BILLETERAS-FIN
082800     END-IF.
082900
083000 1400-CARGAR-TABLA-BILLETERAS-FIN.
083100     EXIT.
083200
083300*----------------------------------------------------------------*
083400 1410-LEER-BILLETERA.
083500
083600     READ ENT-BILLETERAS
083700        AT END
083800           SET FS-BILLETERAS-IN-EOF TO TRUE
083900     END-READ.
084000
084100     IF NOT FS-BILLETERAS-IN-EOF
084200        ADD 1 TO WS-CANT-BILLETERAS
084300        MOVE WAL-ID (IN FD-BILLETERA-I)
084400                  TO WS-BILL-ID (WS-CANT-BILLETERAS)
084500        MOVE WAL-USER-ID (IN FD-BILLETERA-I)
084600                  TO WS-BILL-USER-ID (WS-CANT-BILLETERAS)
084700        MOVE WAL-NAME (IN FD-BILLETERA-I)
084800                  TO WS-BILL-NAME (WS-CANT-BILLETERAS)
084900        MOVE WAL-CURRENCY (IN FD-BILLETERA-I)
085000                  TO WS-BILL-CURRENCY (WS-CANT-BILLETERAS)
085100        MOVE WAL-BALANCE (IN FD-BILLETERA-I)
085200                  TO WS-BILL-BALANCE (WS-CANT-BILLETERAS)
085300        MOVE WAL-DEFAULT (IN FD-BILLETERA-I)
085400                  TO WS-BILL-DEFAULT (WS-CANT-BILLETERAS)
085500        MOVE WAL-ACTIVE (IN FD-BILLETERA-I)
085600                  TO WS-BILL-ACTIVE (WS-CANT-BILLETERAS)
085700     END-IF.
085800
085900 1410-LEER-BILLETERA-FIN.
086000     EXIT.
086100
086200*----------------------------------------------------------------*
086300*    RECORRE LA TABLA DE BILLETERAS, YA AGRUPADA POR USER-ID EN  *
086400*    EL ORDEN DEL ARCHIVO, Y VALIDA POR CADA USUARIO QUE HAYA A  *
086500*    LO SUMO UNA BILLETERA ACTIVA MARCADA COMO POR DEFECTO Y QUE *
086600*    NO HAYA DOS BILLETERAS ACTIVAS CON EL MISMO NOMBRE (REGLA   *
086700*    DE MANTENIMIENTO DE BILLETERAS; EL BATCH SOLO LEE UNA FOTO  *
086800*    DEL ARCHIVO WALLETS Y NO RECIBE ALTAS/BAJAS/PROMOCIONES, ASI*
086900*    QUE SE LIMITA A AVISAR POR DISPLAY SI LA FOTO YA VINO ROTA, *
087000*    NO A CORREGIRLA (TP2-131)                                   * TP2-131
087100 1420-VALIDAR-INVARIANTE-BILLETERAS.
087200
087300     MOVE 1 TO WS-INV-PUNT-INI.
087400
087500     PERFORM 1425-VALIDAR-SEGMENTO-USUARIO
087600        THRU 1425-VALIDAR-SEGMENTO-USUARIO-FIN
087700       UNTIL WS-INV-PUNT-INI > WS-CANT-BILLETERAS.
087800
087900 1420-VALIDAR-INVARIANTE-BILLETERAS-FIN.
088000     EXIT.
088100
088200*----------------------------------------------------------------*
088300*    DELIMITA EL TRAMO DE LA TABLA QUE PERTENECE A UN MISMO      *
088400*    USUARIO Y DISPARA LAS DOS VALIDACIONES SOBRE ESE TRAMO      *
088500 1425-VALIDAR-SEGMENTO-USUARIO.
088600
088700     MOVE WS-INV-PUNT-INI TO WS-INV-PUNT-FIN.
088800
088900     PERFORM 1426-EXTENDER-SEGMENTO
089000        THRU 1426-EXTENDER-SEGMENTO-FIN
089100       UNTIL WS-INV-PUNT-FIN >= WS-CANT-BILLETERAS
089200          OR WS-BILL-USER-ID (WS-INV-PUNT-FIN + 1)
089300                 NOT = WS-BILL-USER-ID (WS-INV-PUNT-INI).
089400
089500     MOVE ZERO TO WS-INV-CANT-DEFECTO.
089600
089700     PERFORM 1427-CONTAR-DEFECTO-ACTIVO
089800        THRU 1427-CONTAR-DEFECTO-ACTIVO-FIN
089900       VARYING WS-INV-SUBIND-EXT FROM WS-INV-PUNT-INI BY 1
090000         UNTIL WS-INV-SUBIND-EXT > WS-INV-PUNT-FIN.
090100
090200     EVALUATE TRUE
090300         WHEN WS-INV-CANT-DEFECTO = 1
090400              CONTINUE
090500         WHEN WS-INV-CANT-DEFECTO = 0
090600              DISPLAY 'SSBATCH: ADVERTENCIA - USUARIO '
090700                       WS-BILL-USER-ID (WS-INV-PUNT-INI)
090800                       ' NO TIENE BILLETERA POR DEFECTO ACTIVA'
090900         WHEN OTHER
091000              DISPLAY 'SSBATCH: ADVERTENCIA - USUARIO '
091100                       WS-BILL-USER-ID (WS-INV-PUNT-INI)
091200                       ' TIENE MAS DE UNA BILLETERA POR DEFECTO'
091300     END-EVALUATE.
091400
091500     PERFORM 1428-VALIDAR-NOMBRES-UNICOS
091600        THRU 1428-VALIDAR-NOMBRES-UNICOS-FIN
091700       VARYING WS-INV-SUBIND-EXT FROM WS-INV-PUNT-INI BY 1
091800         UNTIL WS-INV-SUBIND-EXT > WS-INV-PUNT-FIN.
091900
092000     COMPUTE WS-INV-PUNT-INI = WS-INV-PUNT-FIN + 1.
092100
092200 1425-VALIDAR-SEGMENTO-USUARIO-FIN.
092300     EXIT.
092400
092500*----------------------------------------------------------------*
092600 1426-EXTENDER-SEGMENTO.
092700
092800     ADD 1 TO WS-INV-PUNT-FIN.
092900
093000 1426-EXTENDER-SEGMENTO-FIN.
093100     EXIT.
093200
093300*----------------------------------------------------------------*
093400*    CUENTA, DENTRO DEL TRAMO DEL USUARIO, LAS BILLETERAS ACTIVAS*
093500*    MARCADAS COMO POR DEFECTO; DEBE HABER EXACTAMENTE UNA       *
093600 1427-CONTAR-DEFECTO-ACTIVO.
093700
093800     IF WS-BILL-ACTIVE (WS-INV-SUBIND-EXT) = 'Y'
093900        AND WS-BILL-DEFAULT (WS-INV-SUBIND-EXT) = 'Y'
094000        ADD 1 TO WS-INV-CANT-DEFECTO
094100     END-IF.
094200
094300 1427-CONTAR-DEFECTO-ACTIVO-FIN.
094400     EXIT.
094500
094600*----------------------------------------------------------------*
094700*    POR CADA BILLETERA ACTIVA DEL TRAMO, LA COMPARA CONTRA LAS  *
094800*    ACTIVAS SIGUIENTES DEL MISMO TRAMO EN BUSCA DE UN NOMBRE    *
094900*    REPETIDO (MISMO ESQUEMA DE COMPARACION POR PARES QUE LA     *
095000*    BURBUJA DE 1485-COMPARAR-ADYACENTES-BILL)                  *
095100 1428-VALIDAR-NOMBRES-UNICOS.
095200
095300     IF WS-BILL-ACTIVE (WS-INV-SUBIND-EXT) = 'Y'
095400        PERFORM 1429-COMPARAR-NOMBRE-SIGUIENTE
095500           THRU 1429-COMPARAR-NOMBRE-SIGUIENTE-FIN
095600          VARYING WS-INV-SUBIND-INT FROM WS-INV-SUBIND-EXT BY 1
095700            UNTIL WS-INV-SUBIND-INT >= WS-INV-PUNT-FIN
095800     END-IF.
095900
096000 1428-VALIDAR-NOMBRES-UNICOS-FIN.
096100     EXIT.
096200
096300*----------------------------------------------------------------*
096400 1429-COMPARAR-NOMBRE-SIGUIENTE.
096500
096600     IF WS-BILL-ACTIVE (WS-INV-SUBIND-INT + 1) = 'Y'
096700        AND WS-BILL-NAME (WS-INV-SUBIND-INT + 1)
096800                = WS-BILL-NAME (WS-INV-SUBIND-EXT)
096900        DISPLAY 'SSBATCH: ADVERTENCIA - USUARIO '
097000                 WS-BILL-USER-ID (WS-INV-SUBIND-EXT)
097100                 ' TIENE NOMBRES DE BILLETERA DUPLICADOS: '
097200                 WS-BILL-NAME (WS-INV-SUBIND-EXT)
097300     END-IF.
097400
097500 1429-COMPARAR-NOMBRE-SIGUIENTE-FIN.
097600     EXIT.
097700
097800*----------------------------------------------------------------*
097900*    ARMA EL INDICE POR WAL-ID Y LO ORDENA POR BURBUJA PARA QUE  *
098000*    WALLKUP PUEDA HACER BUSQUEDA BINARIA (TP2-109)              * TP2-109
098100 1450-ARMAR-INDICE-BILLETERAS.
098200
098300     PERFORM 1460-COPIAR-ENTRADA-INDICE
098400        THRU 1460-COPIAR-ENTRADA-INDICE-FIN
098500       VARYING WS-SUBSCRIPT FROM 1 BY 1
098600         UNTIL WS-SUBSCRIPT > WS-CANT-BILLETERAS.
098700
098800     MOVE 'Y' TO WS-SWAP-BANDERA.
098900
099000     PERFORM 1480-PASADA-BURBUJA-BILL
099100        THRU 1480-PASADA-BURBUJA-BILL-FIN
099200        UNTIL NOT WS-HUBO-CAMBIO.
099300
099400 1450-ARMAR-INDICE-BILLETERAS-FIN.
099500     EXIT.
099600
099700*----------------------------------------------------------------*
099800 1460-COPIAR-ENTRADA-INDICE.
099900
100000     MOVE WS-BILL-ID (WS-SUBSCRIPT) TO WS-IB-CLAVE (WS-SUBSCRIPT).
100100     MOVE WS-SUBSCRIPT              TO WS-IB-SUBINDICE (WS-SUBSCRIPT).
100200
100300 1460-COPIAR-ENTRADA-INDICE-FIN.
100400     EXIT.
100500
100600*----------------------------------------------------------------*
100700 1480-PASADA-BURBUJA-BILL.
100800
100900     MOVE 'N' TO WS-SWAP-BANDERA.
101000
101100     PERFORM 1485-COMPARAR-ADYACENTES-BILL
101200        THRU 1485-COMPARAR-ADYACENTES-BILL-FIN
101300       VARYING WS-SUBSCRIPT FROM 1 BY 1
101400         UNTIL WS-SUBSCRIPT > WS-CANT-BILLETERAS - 1.
101500
101600 1480-PASADA-BURBUJA-BILL-FIN.
101700     EXIT.
101800
101900*----------------------------------------------------------------*
102000 1485-COMPARAR-ADYACENTES-BILL.
102100
102200     IF WS-IB-CLAVE (WS-SUBSCRIPT) > WS-IB-CLAVE (WS-SUBSCRIPT + 1)
102300        MOVE WS-IB-ENTRY (WS-SUBSCRIPT)     TO WS-VAR-AUX
102400        MOVE WS-IB-ENTRY (WS-SUBSCRIPT + 1)
102500                                     TO WS-IB-ENTRY (WS-SUBSCRIPT)
102600        MOVE WS-VAR-AUX
102700                                     TO WS-IB-ENTRY (WS-SUBSCRIPT + 1)
102800     END-IF.
102900
103000 1485-COMPARAR-ADYACENTES-BILL-FIN.
103100     EXIT.
103200
103300*----------------------------------------------------------------*
103400*    CARGA EN MEMORIA EL ARCHIVO DE CATEGORIAS, YA ORDENADO POR  *
103500*    CAT-ID (CATLKUP HACE BUSQUEDA BINARIA DIRECTA SOBRE ELLA)   *
103600 1500-CARGAR-TABLA-CATEGORIAS.
103700
103800     PERFORM 1510-LEER-CATEGORIA
103900        THRU 1510-LEER-CATEGORIA-FIN
104000       UNTIL FS-CATEGORIAS-EOF.
104100
104200     CLOSE ENT-CATEGORIAS.
104300
104400 1500-CARGAR-TABLA-CATEGORIAS-FIN.
104500     EXIT.
104600
104700*----------------------------------------------------------------*
104800 1510-LEER-CATEGORIA.
104900
105000     READ ENT-CATEGORIAS
105100        AT END
105200           SET FS-CATEGORIAS-EOF TO TRUE
105300     END-READ.
105400
105500     IF NOT FS-CATEGORIAS-EOF
105600        ADD 1 TO WS-CANT-CATEGORIAS
105700        MOVE FD-CATEGORIA TO WS-CAT-ENTRY (WS-CANT-CATEGORIAS)
105800     END-IF.
105900
106000 1510-LEER-CATEGORIA-FIN.
106100     EXIT.
106200
106300*----------------------------------------------------------------*
106400*    CARGA EN MEMORIA EL ARCHIVO DE MOVIMIENTOS, YA ORDENADO POR *
106500*    USER-ID, FECHA (BASE DEL POSTEO Y DE TODA LA ANALITICA)     *
106600 1600-CARGAR-TABLA-TRANSACCIONES.
106700
106800     PERFORM 1610-LEER-TRANSACCION
106900        THRU 1610-LEER-TRANSACCION-FIN
107000       UNTIL FS-TRANSACCIONES-EOF.
107100
107200     CLOSE ENT-TRANSACCIONES.
107300
107400 1600-CARGAR-TABLA-TRANSACCIONES-FIN.
107500     EXIT.
107600
107700*----------------------------------------------------------------*
107800 1610-LEER-TRANSACCION.
107900
108000     READ ENT-TRANSACCIONES
108100        AT END
108200           SET FS-TRANSACCIONES-EOF TO TRUE
108300     END-READ.
108400
108500     IF NOT FS-TRANSACCIONES-EOF
108600        ADD 1 TO WS-TOT-LEIDOS
108700        ADD 1 TO WS-CANT-TRANSACCIONES
108800        MOVE FD-MOVIMIENTO TO WS-TXN-ENTRY (WS-CANT-TRANSACCIONES)
108900     END-IF.
109000
109100 1610-LEER-TRANSACCION-FIN.
109200     EXIT.
109300
109400*----------------------------------------------------------------*
109500 2000-PROCESAR-PROGRAMA.
109600
109700     PERFORM 2100-POSTEAR-TRANSACCIONES
109800        THRU 2100-POSTEAR-TRANSACCIONES-FIN.
109900
110000     PERFORM 2200-REGRABAR-WALLETS
110100        THRU 2200-REGRABAR-WALLETS-FIN.
110200
110300     PERFORM 2300-VALIDAR-Y-CARGAR-PRESUP
110400        THRU 2300-VALIDAR-Y-CARGAR-PRESUP-FIN.
110500
110600     PERFORM 2400-PROCESAR-USUARIOS
110700        THRU 2400-PROCESAR-USUARIOS-FIN
110800       VARYING WS-USR-IDX FROM 1 BY 1
110900         UNTIL WS-USR-IDX > WS-CANT-USUARIOS.
111000
111100     PERFORM 2950-REGRABAR-PRESUPUESTOS
111200        THRU 2950-REGRABAR-PRESUPUESTOS-FIN.
111300
111400 2000-PROCESAR-PROGRAMA-FIN.
111500     EXIT.
111600
111700*----------------------------------------------------------------*
111800*    UNIDAD 1: MOTOR DE POSTEO DE MOVIMIENTOS (SPEC UNIT 1)      *
111900*    PARA CADA MOVIMIENTO, LOCALIZA SU BILLETERA POR WALLKUP Y   *
112000*    LE APLICA EL EFECTO SEGUN EL TIPO.  SI LA BILLETERA NO      *
112100*    EXISTE O ESTA INACTIVA, SE RECHAZA EL MOVIMIENTO.           *
112200 2100-POSTEAR-TRANSACCIONES.
112300
112400     PERFORM 2110-POSTEAR-UNA-TRANSACCION
112500        THRU 2110-POSTEAR-UNA-TRANSACCION-FIN
112600       VARYING WS-TXN-IDX FROM 1 BY 1
112700         UNTIL WS-TXN-IDX > WS-CANT-TRANSACCIONES.
112800
112900 2100-POSTEAR-TRANSACCIONES-FIN.
113000     EXIT.
113100
113200*----------------------------------------------------------------*
113300 2110-POSTEAR-UNA-TRANSACCION.
113400
113500     MOVE WS-CANT-BILLETERAS      TO WS-PBB-CANT-ENTRADAS.
113600     MOVE WS-TXN-WALLET-ID (WS-TXN-IDX) TO WS-PBB-CLAVE-ID.
113700
113800     CALL 'WALLKUP' USING WS-PARM-BUSQUEDA-BILL,
113900                           WS-INDICE-BILLETERAS.
114000
114100     MOVE WS-CANT-CATEGORIAS      TO WS-PBC-CANT-ENTRADAS.
114200     MOVE WS-TXN-CAT-ID (WS-TXN-IDX) TO WS-PBC-CLAVE-ID.
114300     MOVE WS-TXN-USER-ID (WS-TXN-IDX) TO WS-PBC-USUARIO-MOV.
114400
114500     CALL 'CATLKUP' USING WS-PARM-BUSQUEDA-CAT, WS-TABLA-CATEGORIAS.
114600
114700     IF WS-PBB-FUE-HALLADO
114800        AND WS-BILL-ACTIVE (WS-PBB-SUBINDICE-HALLADO) = 'Y'
114900        AND WS-PBC-ES-VALIDA
115000        PERFORM 2120-APLICAR-POSTEO
115100           THRU 2120-APLICAR-POSTEO-FIN
115200     ELSE
115300        ADD 1 TO WS-TOT-RECHAZADOS
115400     END-IF.
115500
115600 2110-POSTEAR-UNA-TRANSACCION-FIN.
115700     EXIT.
115800
115900*----------------------------------------------------------------*
116000*    EFECTO 'E' RESTA, 'I' SUMA, 'T' NO TOCA EL SALDO            *
116100 2120-APLICAR-POSTEO.
116200
116300     EVALUATE TRUE
116400         WHEN WS-TXN-IS-EXPENSE (WS-TXN-IDX)
116500              SUBTRACT WS-TXN-AMOUNT (WS-TXN-IDX)
116600                  FROM WS-BILL-BALANCE (WS-PBB-SUBINDICE-HALLADO)
116700              SUBTRACT WS-TXN-AMOUNT (WS-TXN-IDX)
116800                  FROM WS-NETO-IMPUTADO
116900         WHEN WS-TXN-IS-INCOME (WS-TXN-IDX)
117000              ADD WS-TXN-AMOUNT (WS-TXN-IDX)
117100                  TO WS-BILL-BALANCE (WS-PBB-SUBINDICE-HALLADO)
117200              ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-NETO-IMPUTADO
117300         WHEN OTHER
117400              CONTINUE
117500     END-EVALUATE.
117600
117700     ADD 1 TO WS-TOT-POSTEADOS.
117800
117900 2120-APLICAR-POSTEO-FIN.
118000     EXIT.
118100
118200*----------------------------------------------------------------*
118300*    REGRABA WALLETS CON LOS SALDOS ACTUALIZADOS, EN EL MISMO    *
118400*    ORDEN DEL ARCHIVO DE ENTRADA                                *
118500 2200-REGRABAR-WALLETS.
118600
118700     OPEN OUTPUT SAL-BILLETERAS.
118800
118900     IF NOT FS-BILLETERAS-OUT-OK
119000        DISPLAY 'SSBATCH: ERROR AL ABRIR WALLETS DE SALIDA - FS: '
119100                 FS-BILLETERAS-OUT
119200        STOP RUN
119300     END-IF.
119400
119500     PERFORM 2210-REGRABAR-UNA-BILLETERA
119600        THRU 2210-REGRABAR-UNA-BILLETERA-FIN
119700       VARYING WS-SUBSCRIPT FROM 1 BY 1
119800         UNTIL WS-SUBSCRIPT > WS-CANT-BILLETERAS.
119900
120000     CLOSE SAL-BILLETERAS.
120100
120200 2200-REGRABAR-WALLETS-FIN.
120300     EXIT.
120400
120500*----------------------------------------------------------------*
120600 2210-REGRABAR-UNA-BILLETERA.
120700
120800     INITIALIZE FD-BILLETERA-O.
120900     MOVE WS-BILL-ID (WS-SUBSCRIPT)
121000               TO WAL-ID (IN FD-BILLETERA-O).
121100     MOVE WS-BILL-USER-ID (WS-SUBSCRIPT)
121200               TO WAL-USER-ID (IN FD-BILLETERA-O).
121300     MOVE WS-BILL-NAME (WS-SUBSCRIPT)
121400               TO WAL-NAME (IN FD-BILLETERA-O).
121500     MOVE WS-BILL-CURRENCY (WS-SUBSCRIPT)
121600               TO WAL-CURRENCY (IN FD-BILLETERA-O).
121700     MOVE WS-BILL-BALANCE (WS-SUBSCRIPT)
121800               TO WAL-BALANCE (IN FD-BILLETERA-O).
121900     MOVE WS-BILL-DEFAULT (WS-SUBSCRIPT)
122000               TO WAL-DEFAULT (IN FD-BILLETERA-O).
122100     MOVE WS-BILL-ACTIVE (WS-SUBSCRIPT)
122200               TO WAL-ACTIVE (IN FD-BILLETERA-O).
122300
122400     WRITE FD-BILLETERA-O.
122500
122600 2210-REGRABAR-UNA-BILLETERA-FIN.
122700     EXIT.
122800
122900*----------------------------------------------------------------*
123000*    UNIDAD 2/VALIDACION: LEE BUDGETS, VALIDA CADA REGISTRO CON  *
123100*    BUDVALID Y CARGA LOS ACEPTADOS EN LA TABLA DE PRESUPUESTOS  *
123200 2300-VALIDAR-Y-CARGAR-PRESUP.
123300
123400     PERFORM 2310-LEER-Y-VALIDAR-PRESUP
123500        THRU 2310-LEER-Y-VALIDAR-PRESUP-FIN
123600       UNTIL FS-PRESUPUESTOS-IN-EOF.
123700
123800     CLOSE ENT-PRESUPUESTOS.
123900
124000 2300-VALIDAR-Y-CARGAR-PRESUP-FIN.
124100     EXIT.
124200
124300*----------------------------------------------------------------*
124400 2310-LEER-Y-VALIDAR-PRESUP.
124500
124600     READ ENT-PRESUPUESTOS
124700        AT END
124800           SET FS-PRESUPUESTOS-IN-EOF TO TRUE
124900     END-READ.
125000
125100     IF NOT FS-PRESUPUESTOS-IN-EOF
125200        ADD 1 TO WS-TOT-PRESUP-LEIDOS
125300        PERFORM 2320-INVOCAR-BUDVALID
125400           THRU 2320-INVOCAR-BUDVALID-FIN
125500     END-IF.
125600
125700 2310-LEER-Y-VALIDAR-PRESUP-FIN.
125800     EXIT.
125900
126000*----------------------------------------------------------------*
126100 2320-INVOCAR-BUDVALID.
126200
126300     MOVE BUD-USER-ID (IN FD-PRESUP-I)  TO WS-PVP-USER-ID.
126400     MOVE BUD-CAT-ID (IN FD-PRESUP-I)   TO WS-PVP-CAT-ID.
126500     MOVE BUD-START-DATE (IN FD-PRESUP-I) TO WS-PVP-START-DATE.
126600     MOVE BUD-END-DATE (IN FD-PRESUP-I) TO WS-PVP-END-DATE.
126700     MOVE BUD-ALERT-THRESHOLD (IN FD-PRESUP-I) TO WS-PVP-THRESHOLD.
126800
126900     CALL 'BUDVALID' USING WS-PARM-VAL-PRESUP.
127000
127100     IF WS-PVP-OK
127200        PERFORM 2330-AGREGAR-PRESUPUESTO
127300           THRU 2330-AGREGAR-PRESUPUESTO-FIN
127400     ELSE
127500        ADD 1 TO WS-TOT-PRESUP-RECHAZADOS
127600        DISPLAY 'SSBATCH: PRESUPUESTO RECHAZADO - BUD-ID: '
127700                 BUD-ID (IN FD-PRESUP-I) ' MOTIVO: ' WS-PVP-COD
127800     END-IF.
127900
128000 2320-INVOCAR-BUDVALID-FIN.
128100     EXIT.
128200
128300*----------------------------------------------------------------*
128400 2330-AGREGAR-PRESUPUESTO.
128500
128600     ADD 1 TO WS-CANT-PRESUPUESTOS.
128700     MOVE BUD-ID (IN FD-PRESUP-I)
128800               TO WS-BUD-ID (WS-CANT-PRESUPUESTOS).
128900     MOVE BUD-USER-ID (IN FD-PRESUP-I)
129000               TO WS-BUD-USER-ID (WS-CANT-PRESUPUESTOS).
129100     MOVE BUD-CAT-ID (IN FD-PRESUP-I)
129200               TO WS-BUD-CAT-ID (WS-CANT-PRESUPUESTOS).
129300     MOVE BUD-NAME (IN FD-PRESUP-I)
129400               TO WS-BUD-NAME (WS-CANT-PRESUPUESTOS).
129500     MOVE BUD-AMOUNT (IN FD-PRESUP-I)
129600               TO WS-BUD-AMOUNT (WS-CANT-PRESUPUESTOS).
129700     MOVE ZERO TO WS-BUD-SPENT (WS-CANT-PRESUPUESTOS).
129800     MOVE BUD-PERIOD (IN FD-PRESUP-I)
129900               TO WS-BUD-PERIOD (WS-CANT-PRESUPUESTOS).
130000     MOVE BUD-START-DATE (IN FD-PRESUP-I)
130100               TO WS-BUD-START-DATE (WS-CANT-PRESUPUESTOS).
130200     MOVE BUD-END-DATE (IN FD-PRESUP-I)
130300               TO WS-BUD-END-DATE (WS-CANT-PRESUPUESTOS).
130400     MOVE BUD-ALERT-THRESHOLD (IN FD-PRESUP-I)
130500               TO WS-BUD-ALERT-THRESHOLD (WS-CANT-PRESUPUESTOS).
130600     MOVE BUD-ALERT-ENABLED (IN FD-PRESUP-I)
130700               TO WS-BUD-ALERT-ENABLED (WS-CANT-PRESUPUESTOS).
130800     MOVE BUD-ACTIVE (IN FD-PRESUP-I)
130900               TO WS-BUD-ACTIVE (WS-CANT-PRESUPUESTOS).
131000
131100 2330-AGREGAR-PRESUPUESTO-FIN.
131200     EXIT.
131300
131400*----------------------------------------------------------------*
131500*    CORTE DE CONTROL POR USUARIO: PARA CADA USUARIO, UBICA SU   *
131600*    TRAMO DE MOVIMIENTOS Y DE PRESUPUESTOS (LOS PUNTEROS SOLO   *
131700*    AVANZAN PORQUE AMBAS TABLAS ESTAN ORDENADAS POR USER-ID),   *
131800*    RECALCULA PRESUPUESTOS, ARMA LA ANALITICA Y EL TABLERO, Y   *
131900*    EMITE EL REPORTE DEL USUARIO.                              *
132000 2400-PROCESAR-USUARIOS.
132100
132200     MOVE WS-USR-ID (WS-USR-IDX) TO WS-USUARIO-ACTUAL.
132300
132400     PERFORM 2410-UBICAR-TRAMO-TRANSACCIONES
132500        THRU 2410-UBICAR-TRAMO-TRANSACCIONES-FIN.
132600
132700     PERFORM 2420-UBICAR-TRAMO-PRESUPUESTOS
132800        THRU 2420-UBICAR-TRAMO-PRESUPUESTOS-FIN.
132900
133000     PERFORM 2430-UBICAR-TRAMO-BILLETERAS
133100        THRU 2430-UBICAR-TRAMO-BILLETERAS-FIN.
133200
133300     IF WS-BUD-FIN-IDX >= WS-BUD-INI-IDX
133400        PERFORM 2500-RECOMPUTAR-PRESUPUESTO
133500           THRU 2500-RECOMPUTAR-PRESUPUESTO-FIN
133600          VARYING WS-BUD-IDX FROM WS-BUD-INI-IDX BY 1
133700            UNTIL WS-BUD-IDX > WS-BUD-FIN-IDX
133800     END-IF.
133900
134000     PERFORM 2700-ACUMULAR-RESUMEN-PRESUP
134100        THRU 2700-ACUMULAR-RESUMEN-PRESUP-FIN.
134200
134300     PERFORM 2800-CALCULAR-ANALITICAS-PERIODO
134400        THRU 2800-CALCULAR-ANALITICAS-PERIODO-FIN.
134500
134600     PERFORM 2900-CALCULAR-DASHBOARD
134700        THRU 2900-CALCULAR-DASHBOARD-FIN.
134800
134900     PERFORM 2960-IMPRIMIR-REPORTE-USUARIO
135000        THRU 2960-IMPRIMIR-REPORTE-USUARIO-FIN.
135100
135200 2400-PROCESAR-USUARIOS-FIN.
135300     EXIT.
135400
135500*----------------------------------------------------------------*
135600 2410-UBICAR-TRAMO-TRANSACCIONES.
135700
135800     MOVE WS-TXN-PUNTERO TO WS-TXN-INI-IDX.
135900
136000     PERFORM 2415-AVANZAR-PUNTERO-TXN
136100        THRU 2415-AVANZAR-PUNTERO-TXN-FIN
136200        UNTIL WS-TXN-PUNTERO > WS-CANT-TRANSACCIONES
136300           OR WS-TXN-USER-ID (WS-TXN-PUNTERO) NOT = WS-USUARIO-ACTUAL.
136400
136500     COMPUTE WS-TXN-FIN-IDX = WS-TXN-PUNTERO - 1.
136600
136700 2410-UBICAR-TRAMO-TRANSACCIONES-FIN.
136800     EXIT.
136900
137000*----------------------------------------------------------------*
137100 2415-AVANZAR-PUNTERO-TXN.
137200
137300     ADD 1 TO WS-TXN-PUNTERO.
137400
137500 2415-AVANZAR-PUNTERO-TXN-FIN.
137600     EXIT.
137700
137800*----------------------------------------------------------------*
137900 2420-UBICAR-TRAMO-PRESUPUESTOS.
138000
138100     MOVE WS-BUD-PUNTERO TO WS-BUD-INI-IDX.
138200
138300     PERFORM 2425-AVANZAR-PUNTERO-BUD
138400        THRU 2425-AVANZAR-PUNTERO-BUD-FIN
138500        UNTIL WS-BUD-PUNTERO > WS-CANT-PRESUPUESTOS
138600           OR WS-BUD-USER-ID (WS-BUD-PUNTERO) NOT = WS-USUARIO-ACTUAL.
138700
138800     COMPUTE WS-BUD-FIN-IDX = WS-BUD-PUNTERO - 1.
138900
139000 2420-UBICAR-TRAMO-PRESUPUESTOS-FIN.
139100     EXIT.
139200
139300*----------------------------------------------------------------*
139400 2425-AVANZAR-PUNTERO-BUD.
139500
139600     ADD 1 TO WS-BUD-PUNTERO.
139700
139800 2425-AVANZAR-PUNTERO-BUD-FIN.
139900     EXIT.
140000
140100*----------------------------------------------------------------*
140200*    LA TABLA DE BILLETERAS TAMBIEN VIENE ORDENADA POR USER-ID   *
140300*    (ASI LA ENTREGA EL ARCHIVO WALLETS), POR ESO EL PUNTERO DE  *
140400*    ESTE TRAMO AVANZA IGUAL QUE EL DE TRANSACCIONES Y PRESU-    *
140500*    PUESTOS, SIN NECESIDAD DE VOLVER A RECORRER LA TABLA DESDE  *
140600*    EL PRINCIPIO PARA CADA USUARIO (TP2-130)                    * TP2-130
140700 2430-UBICAR-TRAMO-BILLETERAS.
140800
140900     MOVE WS-BILL-PUNTERO TO WS-BILL-INI-IDX-USR.
141000
141100     PERFORM 2435-AVANZAR-PUNTERO-BILL
141200        THRU 2435-AVANZAR-PUNTERO-BILL-FIN
141300        UNTIL WS-BILL-PUNTERO > WS-CANT-BILLETERAS
141400           OR WS-BILL-USER-ID (WS-BILL-PUNTERO) NOT = WS-USUARIO-ACTUAL.
141500
141600     COMPUTE WS-BILL-FIN-IDX-USR = WS-BILL-PUNTERO - 1.
141700
141800 2430-UBICAR-TRAMO-BILLETERAS-FIN.
141900     EXIT.
142000
142100*----------------------------------------------------------------*
142200 2435-AVANZAR-PUNTERO-BILL.
142300
142400     ADD 1 TO WS-BILL-PUNTERO.
142500
142600 2435-AVANZAR-PUNTERO-BILL-FIN.
142700     EXIT.
142800
142900*----------------------------------------------------------------*
143000*    UNIDAD 2: RECALCULA BUD-SPENT DE UN PRESUPUESTO ACTIVO A    *
143100*    PARTIR DEL MAYOR DE MOVIMIENTOS DEL USUARIO (SOLO TIPO 'E', *
143200*    FECHA DENTRO DEL RANGO DEL PRESUPUESTO, Y CATEGORIA SI      *
143300*    BUD-CAT-ID <> 0)                                            *
143400 2500-RECOMPUTAR-PRESUPUESTO.
143500
143600     MOVE ZERO TO WS-BUD-SPENT (WS-BUD-IDX).
143700
143800     IF WS-TXN-FIN-IDX >= WS-TXN-INI-IDX
143900        PERFORM 2510-SUMAR-SI-APLICA
144000           THRU 2510-SUMAR-SI-APLICA-FIN
144100          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
144200            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
144300     END-IF.
144400
144500     PERFORM 2650-EVALUAR-ESTADO-PRESUPUESTO
144600        THRU 2650-EVALUAR-ESTADO-PRESUPUESTO-FIN.
144700
144800 2500-RECOMPUTAR-PRESUPUESTO-FIN.
144900     EXIT.
145000
145100*----------------------------------------------------------------*
145200 2510-SUMAR-SI-APLICA.
145300
145400     IF WS-TXN-IS-EXPENSE (WS-TXN-IDX)
145500        AND WS-TXN-DATE (WS-TXN-IDX) NOT < WS-BUD-START-DATE (WS-BUD-IDX)
145600        AND WS-TXN-DATE (WS-TXN-IDX) NOT > WS-BUD-END-DATE (WS-BUD-IDX)
145700        AND (WS-BUD-CAT-ID (WS-BUD-IDX) = ZERO
145800             OR WS-TXN-CAT-ID (WS-TXN-IDX) = WS-BUD-CAT-ID (WS-BUD-IDX))
145900        ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-BUD-SPENT (WS-BUD-IDX)
146000     END-IF.
146100
146200 2510-SUMAR-SI-APLICA-FIN.
146300     EXIT.
146400
146500*----------------------------------------------------------------*
146600*    UNIDAD 3: DERIVA RESTANTE, PORCENTAJE, EXCEDIDO, ALERTA,    *
146700*    VENCIDO Y DIAS RESTANTES DE UN PRESUPUESTO YA RECALCULADO   *
146800 2650-EVALUAR-ESTADO-PRESUPUESTO.
146900
147000     COMPUTE WS-BUD-REMAINING (WS-BUD-IDX) =
147100             WS-BUD-AMOUNT (WS-BUD-IDX) - WS-BUD-SPENT (WS-BUD-IDX).
147200
147300     MOVE WS-BUD-SPENT (WS-BUD-IDX)  TO WS-PCT-NUM.
147400     MOVE WS-BUD-AMOUNT (WS-BUD-IDX) TO WS-PCT-DEN.
147500     PERFORM 9500-CALC-PORCENTAJE THRU 9500-CALC-PORCENTAJE-FIN.
147600     MOVE WS-PCT-RES TO WS-BUD-SPENT-PCT (WS-BUD-IDX).
147700
147800     IF WS-BUD-SPENT (WS-BUD-IDX) > WS-BUD-AMOUNT (WS-BUD-IDX)
147900        MOVE 'Y' TO WS-BUD-OVER-FLAG (WS-BUD-IDX)
148000     ELSE
148100        MOVE 'N' TO WS-BUD-OVER-FLAG (WS-BUD-IDX)
148200     END-IF.
148300
148400     IF WS-BUD-ALERT-ENABLED (WS-BUD-IDX) = 'Y'
148500        AND WS-BUD-SPENT-PCT (WS-BUD-IDX) >=
148600            WS-BUD-ALERT-THRESHOLD (WS-BUD-IDX)
148700        MOVE 'Y' TO WS-BUD-ALERT-FLAG (WS-BUD-IDX)
148800     ELSE
148900        MOVE 'N' TO WS-BUD-ALERT-FLAG (WS-BUD-IDX)
149000     END-IF.
149100
149200     IF WS-BUD-END-DATE (WS-BUD-IDX) < WS-PARM-AS-OF
149300        MOVE 'Y' TO WS-BUD-EXPIRED-FLAG (WS-BUD-IDX)
149400     ELSE
149500        MOVE 'N' TO WS-BUD-EXPIRED-FLAG (WS-BUD-IDX)
149600     END-IF.
149700
149800     MOVE WS-BUD-END-DATE (WS-BUD-IDX) TO WS-FECHA-TRABAJO.
149900     PERFORM 9700-CALC-DIAS-ABSOLUTOS THRU 9700-CALC-DIAS-ABSOLUTOS-FIN.
150000     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-HASTA.
150100
150200     MOVE WS-PARM-AS-OF TO WS-FECHA-TRABAJO.
150300     PERFORM 9700-CALC-DIAS-ABSOLUTOS THRU 9700-CALC-DIAS-ABSOLUTOS-FIN.
150400     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-DESDE.
150500
150600     IF WS-DIAS-HASTA > WS-DIAS-DESDE
150700        COMPUTE WS-BUD-DAYS-REMAINING (WS-BUD-IDX) =
150800                WS-DIAS-HASTA - WS-DIAS-DESDE
150900     ELSE
151000        MOVE ZERO TO WS-BUD-DAYS-REMAINING (WS-BUD-IDX)
151100     END-IF.
151200
151300 2650-EVALUAR-ESTADO-PRESUPUESTO-FIN.
151400     EXIT.
151500
151600*----------------------------------------------------------------*
151700*    UNIDAD 4: TOTALIZA LOS PRESUPUESTOS ACTIVOS DEL USUARIO     *
151800 2700-ACUMULAR-RESUMEN-PRESUP.
151900
152000     INITIALIZE WS-RESUMEN-PRESUP.
152100
152200     IF WS-BUD-FIN-IDX >= WS-BUD-INI-IDX
152300        PERFORM 2710-ACUMULAR-UN-PRESUPUESTO
152400           THRU 2710-ACUMULAR-UN-PRESUPUESTO-FIN
152500          VARYING WS-BUD-IDX FROM WS-BUD-INI-IDX BY 1
152600            UNTIL WS-BUD-IDX > WS-BUD-FIN-IDX
152700     END-IF.
152800
152900     COMPUTE WS-SUM-RESTANTE = WS-SUM-PRESUP - WS-SUM-GASTADO.
153000
153100     MOVE WS-SUM-GASTADO TO WS-PCT-NUM.
153200     MOVE WS-SUM-PRESUP  TO WS-PCT-DEN.
153300     PERFORM 9500-CALC-PORCENTAJE THRU 9500-CALC-PORCENTAJE-FIN.
153400     MOVE WS-PCT-RES TO WS-SUM-PCT.
153500
153600 2700-ACUMULAR-RESUMEN-PRESUP-FIN.
153700     EXIT.
153800
153900*----------------------------------------------------------------*
154000 2710-ACUMULAR-UN-PRESUPUESTO.
154100
154200     IF WS-BUD-ACTIVE (WS-BUD-IDX) = 'Y'
154300        ADD 1 TO WS-CANT-ACTIVOS
154400        ADD WS-BUD-AMOUNT (WS-BUD-IDX) TO WS-SUM-PRESUP
154500        ADD WS-BUD-SPENT (WS-BUD-IDX)  TO WS-SUM-GASTADO
154600        ADD 1 TO WS-GT-PRESUP-PROCESADOS
154700        IF WS-BUD-IS-OVER (WS-BUD-IDX)
154800           ADD 1 TO WS-CANT-EXCEDIDOS
154900        END-IF
155000        IF WS-BUD-SHOULD-ALERT (WS-BUD-IDX)
155100           ADD 1 TO WS-CANT-ALERTAS-PRES
155200           ADD 1 TO WS-GT-ALERTAS
155300        END-IF
155400     END-IF.
155500
155600 2710-ACUMULAR-UN-PRESUPUESTO-FIN.
155700     EXIT.
155800
155900*----------------------------------------------------------------*
156000*    UNIDAD 5: ANALITICA DEL PERIODO DADO (WS-PARM-INI/FIN)      *
156100 2800-CALCULAR-ANALITICAS-PERIODO.
156200
156300     INITIALIZE WS-ANALITICA WS-TABLA-CATBRK.
156400     MOVE ZERO TO WS-CANT-CATBRK.
156500
156600     PERFORM 2810-TOTALES-Y-PREVIO
156700        THRU 2810-TOTALES-Y-PREVIO-FIN.
156800
156900     PERFORM 2830-DESGLOSE-CATEGORIAS
157000        THRU 2830-DESGLOSE-CATEGORIAS-FIN.
157100
157200     PERFORM 2850-TENDENCIA-DIARIA
157300        THRU 2850-TENDENCIA-DIARIA-FIN.
157400
157500 2800-CALCULAR-ANALITICAS-PERIODO-FIN.
157600     EXIT.
157700
157800*----------------------------------------------------------------*
157900 2810-TOTALES-Y-PREVIO.
158000
158100     IF WS-TXN-FIN-IDX >= WS-TXN-INI-IDX
158200        PERFORM 2815-ACUMULAR-TOTAL-PERIODO
158300           THRU 2815-ACUMULAR-TOTAL-PERIODO-FIN
158400          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
158500            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
158600     END-IF.
158700
158800     COMPUTE WS-AN-NETO = WS-AN-INGRESOS - WS-AN-GASTOS.
158900
159000*    PERIODO ANTERIOR: MISMO LARGO, INMEDIATAMENTE ANTES
159100     MOVE WS-PARM-FIN TO WS-FECHA-TRABAJO.
159200     PERFORM 9700-CALC-DIAS-ABSOLUTOS THRU 9700-CALC-DIAS-ABSOLUTOS-FIN.
159300     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-HASTA.
159400
159500     MOVE WS-PARM-INI TO WS-FECHA-TRABAJO.
159600     PERFORM 9700-CALC-DIAS-ABSOLUTOS THRU 9700-CALC-DIAS-ABSOLUTOS-FIN.
159700     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-DESDE.
159800
159900     COMPUTE WS-LARGO-PERIODO = WS-DIAS-HASTA - WS-DIAS-DESDE.
160000
160100*    EL FIN DEL PERIODO ANTERIOR ES EL DIA INMEDIATO ANTES DEL
160200*    INICIO DEL PERIODO ACTUAL (TP2-130)                           TP2-130
160300     COMPUTE WS-DIAS-ABSOLUTOS = WS-DIAS-DESDE - 1.
160400     PERFORM 9720-JDN-A-FECHA THRU 9720-JDN-A-FECHA-FIN.
160500     MOVE WS-FECHA-TRABAJO TO WS-VEN-PREV-FIN.
160600
160700     COMPUTE WS-DIAS-ABSOLUTOS =
160800         WS-DIAS-DESDE - WS-LARGO-PERIODO - 1.
160900     PERFORM 9720-JDN-A-FECHA THRU 9720-JDN-A-FECHA-FIN.
161000     MOVE WS-FECHA-TRABAJO TO WS-VEN-PREV-INI.
161100
161200     IF WS-TXN-FIN-IDX >= WS-TXN-INI-IDX
161300        PERFORM 2820-ACUMULAR-TOTAL-PREVIO
161400           THRU 2820-ACUMULAR-TOTAL-PREVIO-FIN
161500          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
161600            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
161700     END-IF.
161800
161900     COMPUTE WS-AN-CAMBIO = WS-AN-GASTOS - WS-AN-PREV-GASTOS.
162000
162100     IF WS-AN-PREV-GASTOS > ZERO
162200        MOVE WS-AN-CAMBIO      TO WS-PCT-NUM
162300        MOVE WS-AN-PREV-GASTOS TO WS-PCT-DEN
162400        PERFORM 9500-CALC-PORCENTAJE THRU 9500-CALC-PORCENTAJE-FIN
162500        MOVE WS-PCT-RES TO WS-AN-CAMBIO-PCT
162600     ELSE
162700        MOVE ZERO TO WS-AN-CAMBIO-PCT
162800     END-IF.
162900
163000 2810-TOTALES-Y-PREVIO-FIN.
163100     EXIT.
163200
163300*----------------------------------------------------------------*
163400 2815-ACUMULAR-TOTAL-PERIODO.
163500
163600     IF WS-TXN-DATE (WS-TXN-IDX) NOT < WS-PARM-INI
163700        AND WS-TXN-DATE (WS-TXN-IDX) NOT > WS-PARM-FIN
163800        ADD 1 TO WS-AN-CANT
163900        EVALUATE TRUE
164000            WHEN WS-TXN-IS-EXPENSE (WS-TXN-IDX)
164100                 ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-AN-GASTOS
164200            WHEN WS-TXN-IS-INCOME (WS-TXN-IDX)
164300                 ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-AN-INGRESOS
164400            WHEN OTHER
164500                 CONTINUE
164600        END-EVALUATE
164700     END-IF.
164800
164900 2815-ACUMULAR-TOTAL-PERIODO-FIN.
165000     EXIT.
165100
165200*----------------------------------------------------------------*
165300 2820-ACUMULAR-TOTAL-PREVIO.
165400
165500     IF WS-TXN-IS-EXPENSE (WS-TXN-IDX)
165600        AND WS-TXN-DATE (WS-TXN-IDX) NOT < WS-VEN-PREV-INI
165700        AND WS-TXN-DATE (WS-TXN-IDX) NOT > WS-VEN-PREV-FIN
165800        ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-AN-PREV-GASTOS
165900     END-IF.
166000
166100 2820-ACUMULAR-TOTAL-PREVIO-FIN.
166200     EXIT.
166300
166400*----------------------------------------------------------------*
166500*    DESGLOSE POR CATEGORIA DE LOS GASTOS DEL PERIODO, ORDENADO  *
166600*    DESCENDENTE POR TOTAL, CON MARCA DE TOP-5 (SPEC UNIT 5)     *
166700 2830-DESGLOSE-CATEGORIAS.
166800
166900     IF WS-TXN-FIN-IDX >= WS-TXN-INI-IDX
167000        PERFORM 2831-CLASIFICAR-EN-CATBRK
167100           THRU 2831-CLASIFICAR-EN-CATBRK-FIN
167200          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
167300            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
167400     END-IF.
167500
167600     IF WS-CANT-CATBRK > ZERO
167700        PERFORM 2836-CALCULAR-PCT-Y-PROMEDIO-CATBRK
167800           THRU 2836-CALCULAR-PCT-Y-PROMEDIO-CATBRK-FIN
167900          VARYING WS-SUBSCRIPT FROM 1 BY 1
168000            UNTIL WS-SUBSCRIPT > WS-CANT-CATBRK
168100
168200        MOVE 'Y' TO WS-SWAP-BANDERA
168300        PERFORM 2838-PASADA-BURBUJA-CATBRK
168400           THRU 2838-PASADA-BURBUJA-CATBRK-FIN
168500           UNTIL NOT WS-HUBO-CAMBIO
168600
168700        PERFORM 2839-MARCAR-TOP5
168800           THRU 2839-MARCAR-TOP5-FIN
168900          VARYING WS-SUBSCRIPT FROM 1 BY 1
169000            UNTIL WS-SUBSCRIPT > WS-CANT-CATBRK
169100     END-IF.
169200
169300 2830-DESGLOSE-CATEGORIAS-FIN.
169400     EXIT.
169500
169600*----------------------------------------------------------------*
169700 2831-CLASIFICAR-EN-CATBRK.
169800
169900     IF WS-TXN-IS-EXPENSE (WS-TXN-IDX)
170000        AND WS-TXN-DATE (WS-TXN-IDX) NOT < WS-PARM-INI
170100        AND WS-TXN-DATE (WS-TXN-IDX) NOT > WS-PARM-FIN
170200        MOVE ZERO TO WS-SUBSCRIPT-2
170300        PERFORM 2832-BUSCAR-ENTRADA-CATBRK
170400           THRU 2832-BUSCAR-ENTRADA-CATBRK-FIN
170500          VARYING WS-SUBSCRIPT FROM 1 BY 1
170600            UNTIL WS-SUBSCRIPT > WS-CANT-CATBRK
170700               OR WS-SUBSCRIPT-2 NOT = ZERO
170800        IF WS-SUBSCRIPT-2 = ZERO
170900           PERFORM 2834-ALTA-ENTRADA-CATBRK
171000              THRU 2834-ALTA-ENTRADA-CATBRK-FIN
171100        END-IF
171200        ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-CBT-TOTAL (WS-SUBSCRIPT-2)
171300        ADD 1 TO WS-CBT-CANT (WS-SUBSCRIPT-2)
171400     END-IF.
171500
171600 2831-CLASIFICAR-EN-CATBRK-FIN.
171700     EXIT.
171800
171900*----------------------------------------------------------------*
172000 2832-BUSCAR-ENTRADA-CATBRK.
172100
172200     IF WS-CBT-CAT-ID (WS-SUBSCRIPT) = WS-TXN-CAT-ID (WS-TXN-IDX)
172300        MOVE WS-SUBSCRIPT TO WS-SUBSCRIPT-2
172400     END-IF.
172500
172600 2832-BUSCAR-ENTRADA-CATBRK-FIN.
172700     EXIT.
172800
172900*----------------------------------------------------------------*
173000 2834-ALTA-ENTRADA-CATBRK.
173100
173200     ADD 1 TO WS-CANT-CATBRK.
173300     MOVE WS-CANT-CATBRK TO WS-SUBSCRIPT-2.
173400     MOVE WS-TXN-CAT-ID (WS-TXN-IDX) TO WS-CBT-CAT-ID (WS-CANT-CATBRK).
173500     MOVE ZERO TO WS-CBT-TOTAL (WS-CANT-CATBRK).
173600     MOVE ZERO TO WS-CBT-CANT (WS-CANT-CATBRK).
173700     MOVE 'N'  TO WS-CBT-TOP5-FLAG (WS-CANT-CATBRK).
173800
173900 2834-ALTA-ENTRADA-CATBRK-FIN.
174000     EXIT.
174100
174200*----------------------------------------------------------------*
174300 2836-CALCULAR-PCT-Y-PROMEDIO-CATBRK.
174400
174500     MOVE WS-CBT-TOTAL (WS-SUBSCRIPT) TO WS-PCT-NUM.
174600     MOVE WS-AN-GASTOS                 TO WS-PCT-DEN.
174700     PERFORM 9500-CALC-PORCENTAJE THRU 9500-CALC-PORCENTAJE-FIN.
174800     MOVE WS-PCT-RES TO WS-CBT-PCT (WS-SUBSCRIPT).
174900
175000     MOVE WS-CBT-TOTAL (WS-SUBSCRIPT) TO WS-AVG-NUM.
175100     MOVE WS-CBT-CANT (WS-SUBSCRIPT)  TO WS-AVG-CANT.
175200     PERFORM 9550-CALC-PROMEDIO THRU 9550-CALC-PROMEDIO-FIN.
175300     MOVE WS-AVG-RES TO WS-CBT-PROMEDIO (WS-SUBSCRIPT).
175400
175500 2836-CALCULAR-PCT-Y-PROMEDIO-CATBRK-FIN.
175600     EXIT.
175700
175800*----------------------------------------------------------------*
175900 2838-PASADA-BURBUJA-CATBRK.
176000
176100     MOVE 'N' TO WS-SWAP-BANDERA.
176200
176300     PERFORM 2837-COMPARAR-ADYACENTES-CATBRK
176400        THRU 2837-COMPARAR-ADYACENTES-CATBRK-FIN
176500       VARYING WS-SUBSCRIPT FROM 1 BY 1
176600         UNTIL WS-SUBSCRIPT > WS-CANT-CATBRK - 1.
176700
176800 2838-PASADA-BURBUJA-CATBRK-FIN.
176900     EXIT.
177000
177100*----------------------------------------------------------------*
177200 2837-COMPARAR-ADYACENTES-CATBRK.
177300
177400     IF WS-CBT-TOTAL (WS-SUBSCRIPT) < WS-CBT-TOTAL (WS-SUBSCRIPT + 1)
177500        MOVE WS-CBT-ENTRY (WS-SUBSCRIPT)     TO WS-VAR-AUX
177600        MOVE WS-CBT-ENTRY (WS-SUBSCRIPT + 1)
177700                                     TO WS-CBT-ENTRY (WS-SUBSCRIPT)
177800        MOVE WS-VAR-AUX
177900                                     TO WS-CBT-ENTRY (WS-SUBSCRIPT + 1)
178000     END-IF.
178100
178200 2837-COMPARAR-ADYACENTES-CATBRK-FIN.
178300     EXIT.
178400
178500*----------------------------------------------------------------*
178600 2839-MARCAR-TOP5.
178700
178800     IF WS-SUBSCRIPT < 6
178900        MOVE 'Y' TO WS-CBT-TOP5-FLAG (WS-SUBSCRIPT)
179000     END-IF.
179100
179200 2839-MARCAR-TOP5-FIN.
179300     EXIT.
179400
179500*----------------------------------------------------------------*
179600*    TENDENCIA DIARIA ENTRE WS-PARM-INI Y WS-PARM-FIN, INCLUSIVE,*
179700*    CON RENGLONES EN CERO PARA LOS DIAS SIN MOVIMIENTOS         *
179800 2850-TENDENCIA-DIARIA.
179900
180000     MOVE WS-PARM-INI TO WS-FECHA-TRABAJO.
180100     PERFORM 9700-CALC-DIAS-ABSOLUTOS THRU 9700-CALC-DIAS-ABSOLUTOS-FIN.
180200     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-DESDE.
180300
180400     MOVE WS-PARM-FIN TO WS-FECHA-TRABAJO.
180500     PERFORM 9700-CALC-DIAS-ABSOLUTOS THRU 9700-CALC-DIAS-ABSOLUTOS-FIN.
180600     MOVE WS-DIAS-ABSOLUTOS TO WS-DIAS-HASTA.
180700
180800     PERFORM 2860-PROCESAR-UN-DIA
180900        THRU 2860-PROCESAR-UN-DIA-FIN
181000       VARYING WS-DIAS-ABSOLUTOS FROM WS-DIAS-DESDE BY 1
181100         UNTIL WS-DIAS-ABSOLUTOS > WS-DIAS-HASTA.
181200
181300 2850-TENDENCIA-DIARIA-FIN.
181400     EXIT.
181500
181600*----------------------------------------------------------------*
181700 2860-PROCESAR-UN-DIA.
181800
181900     PERFORM 9720-JDN-A-FECHA THRU 9720-JDN-A-FECHA-FIN.
182000
182100*    ACUMULADORES PROPIOS DEL DIA - NO TOCAR WS-AN-GASTOS/
182200*    WS-AN-INGRESOS ACA, QUE SON LOS TOTALES DE TODO EL PERIODO
182300*    Y TODAVIA HACEN FALTA PARA EL DESGLOSE POR CATEGORIA Y LOS
182400*    TOTALES GENERALES (TP2-130)                                   TP2-130
182500     INITIALIZE WS-DD-GASTOS-TRABAJO WS-DD-INGRESO-TRABAJO
182600                WS-DD-CANT-TRABAJO.
182700
182800     IF WS-TXN-FIN-IDX >= WS-TXN-INI-IDX
182900        PERFORM 2865-ACUMULAR-UN-MOVIMIENTO-DIA
183000           THRU 2865-ACUMULAR-UN-MOVIMIENTO-DIA-FIN
183100          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
183200            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
183300     END-IF.
183400
183500     PERFORM 3310-IMPRIMIR-RENGLON-DIARIO
183600        THRU 3310-IMPRIMIR-RENGLON-DIARIO-FIN.
183700
183800 2860-PROCESAR-UN-DIA-FIN.
183900     EXIT.
184000
184100*----------------------------------------------------------------*
184200 2865-ACUMULAR-UN-MOVIMIENTO-DIA.
184300
184400     IF WS-TXN-DATE (WS-TXN-IDX) = WS-FECHA-TRABAJO
184500        ADD 1 TO WS-DD-CANT-TRABAJO
184600        EVALUATE TRUE
184700            WHEN WS-TXN-IS-EXPENSE (WS-TXN-IDX)
184800                 ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-DD-GASTOS-TRABAJO
184900            WHEN WS-TXN-IS-INCOME (WS-TXN-IDX)
185000                 ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-DD-INGRESO-TRABAJO
185100            WHEN OTHER
185200                 CONTINUE
185300        END-EVALUATE
185400     END-IF.
185500
185600 2865-ACUMULAR-UN-MOVIMIENTO-DIA-FIN.
185700     EXIT.
185800
185900*----------------------------------------------------------------*
186000*    UNIDAD 6: TABLERO DE ESTADISTICAS RAPIDAS Y ALERTAS         *
186100 2900-CALCULAR-DASHBOARD.
186200
186300     INITIALIZE WS-DASHBOARD WS-TABLA-ALERTAS.
186400     MOVE ZERO TO WS-CANT-ALERTAS.
186500
186600     PERFORM 2910-VENTANAS-MES-ACTUAL-Y-ANTERIOR
186700        THRU 2910-VENTANAS-MES-ACTUAL-Y-ANTERIOR-FIN.
186800
186900     IF WS-TXN-FIN-IDX >= WS-TXN-INI-IDX
187000        PERFORM 2915-ACUMULAR-MES-ACTUAL
187100           THRU 2915-ACUMULAR-MES-ACTUAL-FIN
187200          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
187300            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
187400
187500        PERFORM 2917-ACUMULAR-MES-ANTERIOR
187600           THRU 2917-ACUMULAR-MES-ANTERIOR-FIN
187700          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
187800            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
187900     END-IF.
188000
188100     COMPUTE WS-DB-MES-NETO = WS-DB-MES-INGRESOS - WS-DB-MES-GASTOS.
188200     COMPUTE WS-DB-CAMBIO = WS-DB-MES-GASTOS - WS-DB-MESANT-GASTOS.
188300
188400     IF WS-DB-MESANT-GASTOS > ZERO
188500        MOVE WS-DB-CAMBIO       TO WS-PCT-NUM
188600        MOVE WS-DB-MESANT-GASTOS TO WS-PCT-DEN
188700        PERFORM 9500-CALC-PORCENTAJE THRU 9500-CALC-PORCENTAJE-FIN
188800        MOVE WS-PCT-RES TO WS-DB-CAMBIO-PCT
188900     ELSE
189000        MOVE ZERO TO WS-DB-CAMBIO-PCT
189100     END-IF.
189200
189300     PERFORM 2930-CALCULAR-ESTADISTICAS-RAPIDAS
189400        THRU 2930-CALCULAR-ESTADISTICAS-RAPIDAS-FIN.
189500
189600     PERFORM 2940-ARMAR-LISTA-ALERTAS
189700        THRU 2940-ARMAR-LISTA-ALERTAS-FIN.
189800
189900 2900-CALCULAR-DASHBOARD-FIN.
190000     EXIT.
190100
190200*----------------------------------------------------------------*
190300*    ARMA LAS VENTANAS DE MES ACTUAL Y MES ANTERIOR A PARTIR DE  *
190400*    LA FECHA DE CORTE (WS-PARM-AS-OF)                          *
190500 2910-VENTANAS-MES-ACTUAL-Y-ANTERIOR.
190600
190700     MOVE WS-PARM-AS-OF TO WS-FECHA-TRABAJO.
190800     MOVE WS-FT-ANIO     TO WS-VEN-ANIO-CALC.
190900     MOVE WS-FT-MES      TO WS-VEN-MES-CALC.
191000
191100     MOVE WS-FT-ANIO     TO WS-DEM-ANIO.
191200     MOVE WS-FT-MES      TO WS-DEM-MES.
191300     PERFORM 9650-DIAS-EN-MES THRU 9650-DIAS-EN-MES-FIN.
191400
191500     MOVE WS-FT-ANIO     TO WS-DEM-ANIO.
191600
191700     MOVE WS-FT-ANIO     TO WS-FC-ANIO.
191800     MOVE WS-FT-MES      TO WS-FC-MES.
191900     MOVE 1              TO WS-FC-DIA.
192000     MOVE WS-FECHA-CONSTR-N TO WS-VEN-MES-INI.
192100
192200     MOVE WS-FT-ANIO     TO WS-FC-ANIO.
192300     MOVE WS-FT-MES      TO WS-FC-MES.
192400     MOVE WS-DEM-DIAS    TO WS-FC-DIA.
192500     MOVE WS-FECHA-CONSTR-N TO WS-VEN-MES-FIN.
192600
192700     IF WS-VEN-MES-CALC = 1
192800        COMPUTE WS-VEN-ANIO-CALC = WS-VEN-ANIO-CALC - 1
192900        MOVE 12 TO WS-VEN-MES-CALC
193000     ELSE
193100        COMPUTE WS-VEN-MES-CALC = WS-VEN-MES-CALC - 1
193200     END-IF.
193300
193400     MOVE WS-VEN-ANIO-CALC TO WS-DEM-ANIO.
193500     MOVE WS-VEN-MES-CALC  TO WS-DEM-MES.
193600     PERFORM 9650-DIAS-EN-MES THRU 9650-DIAS-EN-MES-FIN.
193700
193800     MOVE WS-VEN-ANIO-CALC TO WS-FC-ANIO.
193900     MOVE WS-VEN-MES-CALC  TO WS-FC-MES.
194000     MOVE 1                TO WS-FC-DIA.
194100     MOVE WS-FECHA-CONSTR-N TO WS-VEN-MESANT-INI.
194200
194300     MOVE WS-VEN-ANIO-CALC TO WS-FC-ANIO.
194400     MOVE WS-VEN-MES-CALC  TO WS-FC-MES.
194500     MOVE WS-DEM-DIAS      TO WS-FC-DIA.
194600     MOVE WS-FECHA-CONSTR-N TO WS-VEN-MESANT-FIN.
194700
194800 2910-VENTANAS-MES-ACTUAL-Y-ANTERIOR-FIN.
194900     EXIT.
195000
195100*----------------------------------------------------------------*
195200 2915-ACUMULAR-MES-ACTUAL.
195300
195400     IF WS-TXN-DATE (WS-TXN-IDX) NOT < WS-VEN-MES-INI
195500        AND WS-TXN-DATE (WS-TXN-IDX) NOT > WS-VEN-MES-FIN
195600        ADD 1 TO WS-DB-MES-CANT
195700        EVALUATE TRUE
195800            WHEN WS-TXN-IS-EXPENSE (WS-TXN-IDX)
195900                 ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-DB-MES-GASTOS
196000            WHEN WS-TXN-IS-INCOME (WS-TXN-IDX)
196100                 ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-DB-MES-INGRESOS
196200            WHEN OTHER
196300                 CONTINUE
196400        END-EVALUATE
196500     END-IF.
196600
196700 2915-ACUMULAR-MES-ACTUAL-FIN.
196800     EXIT.
196900
197000*----------------------------------------------------------------*
197100 2917-ACUMULAR-MES-ANTERIOR.
197200
197300     IF WS-TXN-IS-EXPENSE (WS-TXN-IDX)
197400        AND WS-TXN-DATE (WS-TXN-IDX) NOT < WS-VEN-MESANT-INI
197500        AND WS-TXN-DATE (WS-TXN-IDX) NOT > WS-VEN-MESANT-FIN
197600        ADD WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-DB-MESANT-GASTOS
197700     END-IF.
197800
197900 2917-ACUMULAR-MES-ANTERIOR-FIN.
198000     EXIT.
198100
198200*----------------------------------------------------------------*
198300*    PROMEDIO DIARIO, MAYOR GASTO Y CATEGORIA TOP DEL MES        *
198400 2930-CALCULAR-ESTADISTICAS-RAPIDAS.
198500
198600     MOVE WS-FT-ANIO TO WS-DEM-ANIO.
198700     MOVE WS-PARM-AS-OF TO WS-FECHA-TRABAJO.
198800     MOVE WS-FT-ANIO TO WS-DEM-ANIO.
198900     MOVE WS-FT-MES  TO WS-DEM-MES.
199000     PERFORM 9650-DIAS-EN-MES THRU 9650-DIAS-EN-MES-FIN.
199100
199200     MOVE WS-DB-MES-GASTOS TO WS-AVG-NUM.
199300     MOVE WS-DEM-DIAS      TO WS-AVG-CANT.
199400     PERFORM 9550-CALC-PROMEDIO THRU 9550-CALC-PROMEDIO-FIN.
199500     MOVE WS-AVG-RES TO WS-DB-PROMEDIO-DIARIO.
199600
199700     MOVE ZERO TO WS-DB-MAYOR-GASTO.
199800     MOVE ZERO TO WS-DB-TOP-CAT-ID.
199900     MOVE ZERO TO WS-DB-TOP-CAT-TOTAL.
200000     MOVE 'NONE' TO WS-DB-TOP-CAT-NOMBRE.
200100
200200     IF WS-TXN-FIN-IDX >= WS-TXN-INI-IDX
200300        PERFORM 2935-EVALUAR-UN-MOVIMIENTO-MES
200400           THRU 2935-EVALUAR-UN-MOVIMIENTO-MES-FIN
200500          VARYING WS-TXN-IDX FROM WS-TXN-INI-IDX BY 1
200600            UNTIL WS-TXN-IDX > WS-TXN-FIN-IDX
200700     END-IF.
200800
200900     IF WS-DB-TOP-CAT-TOTAL > ZERO
201000        PERFORM 9400-BUSCAR-NOMBRE-CATEGORIA
201100           THRU 9400-BUSCAR-NOMBRE-CATEGORIA-FIN
201200        MOVE WS-NOMBRE-CATEGORIA TO WS-DB-TOP-CAT-NOMBRE
201300     END-IF.
201400
201500 2930-CALCULAR-ESTADISTICAS-RAPIDAS-FIN.
201600     EXIT.
201700
201800*----------------------------------------------------------------*
201900 2935-EVALUAR-UN-MOVIMIENTO-MES.
202000
202100     IF WS-TXN-IS-EXPENSE (WS-TXN-IDX)
202200        AND WS-TXN-DATE (WS-TXN-IDX) NOT < WS-VEN-MES-INI
202300        AND WS-TXN-DATE (WS-TXN-IDX) NOT > WS-VEN-MES-FIN
202400
202500        IF WS-TXN-AMOUNT (WS-TXN-IDX) > WS-DB-MAYOR-GASTO
202600           MOVE WS-TXN-AMOUNT (WS-TXN-IDX) TO WS-DB-MAYOR-GASTO
202700        END-IF
202800
202900        MOVE ZERO TO WS-SUBSCRIPT-2
203000        PERFORM 2832-BUSCAR-ENTRADA-CATBRK
203100           THRU 2832-BUSCAR-ENTRADA-CATBRK-FIN
203200          VARYING WS-SUBSCRIPT FROM 1 BY 1
203300            UNTIL WS-SUBSCRIPT > WS-CANT-CATBRK
203400               OR WS-SUBSCRIPT-2 NOT = ZERO
203500
203600        PERFORM 2937-ACUMULAR-TOP-CAT-MES
203700           THRU 2937-ACUMULAR-TOP-CAT-MES-FIN
203800     END-IF.
203900
204000 2935-EVALUAR-UN-MOVIMIENTO-MES-FIN.
204100     EXIT.
204200
204300*----------------------------------------------------------------*
204400*    ACUMULA EL TOTAL DEL MES POR CATEGORIA EN LA MISMA TABLA DE *
204500*    DESGLOSE (WS-SUBSCRIPT-2 = 0 QUEDA COMO "NO ENCONTRADO" Y   *
204600*    SOLO SE USA PARA COMPARAR CONTRA EL MAYOR, NO SE ACUMULA)   *
204700 2937-ACUMULAR-TOP-CAT-MES.
204800
204900     IF WS-SUBSCRIPT-2 NOT = ZERO
205000        IF WS-CBT-TOTAL (WS-SUBSCRIPT-2) > WS-DB-TOP-CAT-TOTAL
205100           MOVE WS-CBT-TOTAL (WS-SUBSCRIPT-2)  TO WS-DB-TOP-CAT-TOTAL
205200           MOVE WS-CBT-CAT-ID (WS-SUBSCRIPT-2) TO WS-DB-TOP-CAT-ID
205300        END-IF
205400     END-IF.
205500
205600 2937-ACUMULAR-TOP-CAT-MES-FIN.
205700     EXIT.
205800
205900*----------------------------------------------------------------*
206000*    ARMA LA LISTA DE ALERTAS DE PRESUPUESTO DEL USUARIO         *
206100 2940-ARMAR-LISTA-ALERTAS.
206200
206300     IF WS-BUD-FIN-IDX >= WS-BUD-INI-IDX
206400        PERFORM 2945-EVALUAR-ALERTA-PRESUPUESTO
206500           THRU 2945-EVALUAR-ALERTA-PRESUPUESTO-FIN
206600          VARYING WS-BUD-IDX FROM WS-BUD-INI-IDX BY 1
206700            UNTIL WS-BUD-IDX > WS-BUD-FIN-IDX
206800     END-IF.
206900
207000 2940-ARMAR-LISTA-ALERTAS-FIN.
207100     EXIT.
207200
207300*----------------------------------------------------------------*
207400 2945-EVALUAR-ALERTA-PRESUPUESTO.
207500
207600     IF WS-BUD-ACTIVE (WS-BUD-IDX) = 'Y'
207700        AND (WS-BUD-IS-OVER (WS-BUD-IDX)
207800             OR WS-BUD-SHOULD-ALERT (WS-BUD-IDX))
207900        AND WS-CANT-ALERTAS < 500
208000        ADD 1 TO WS-CANT-ALERTAS
208100        MOVE WS-BUD-NAME (WS-BUD-IDX)
208200                  TO WS-AL-BUD-NAME (WS-CANT-ALERTAS)
208300        IF WS-BUD-IS-OVER (WS-BUD-IDX)
208400           MOVE 'OVERBUDGET' TO WS-AL-TIPO (WS-CANT-ALERTAS)
208500           COMPUTE WS-MSG-MONTO =
208600                   WS-BUD-SPENT (WS-BUD-IDX) - WS-BUD-AMOUNT (WS-BUD-IDX)
208700           STRING 'EXCEEDED BUDGET BY ' DELIMITED BY SIZE
208800                  WS-MSG-MONTO           DELIMITED BY SIZE
208900             INTO WS-AL-MENSAJE (WS-CANT-ALERTAS)
209000        ELSE
209100           MOVE 'THRESHOLD' TO WS-AL-TIPO (WS-CANT-ALERTAS)
209200           MOVE WS-BUD-SPENT-PCT (WS-BUD-IDX) TO WS-MSG-PCT
209300           STRING 'SPENT ' DELIMITED BY SIZE
209400                  WS-MSG-PCT DELIMITED BY SIZE
209500                  '% OF BUDGET' DELIMITED BY SIZE
209600             INTO WS-AL-MENSAJE (WS-CANT-ALERTAS)
209700        END-IF
209800     END-IF.
209900
210000 2945-EVALUAR-ALERTA-PRESUPUESTO-FIN.
210100     EXIT.
210200
210300*----------------------------------------------------------------*
210400*    REGRABA BUDGETS CON BUD-SPENT RECALCULADO                  *
210500 2950-REGRABAR-PRESUPUESTOS.
210600
210700     OPEN OUTPUT SAL-PRESUPUESTOS.
210800
210900     IF NOT FS-PRESUPUESTOS-OUT-OK
211000        DISPLAY 'SSBATCH: ERROR AL ABRIR BUDGETS DE SALIDA - FS: '
211100                 FS-PRESUPUESTOS-OUT
211200        STOP RUN
211300     END-IF.
211400
211500     PERFORM 2955-REGRABAR-UN-PRESUPUESTO
211600        THRU 2955-REGRABAR-UN-PRESUPUESTO-FIN
211700       VARYING WS-SUBSCRIPT FROM 1 BY 1
211800         UNTIL WS-SUBSCRIPT > WS-CANT-PRESUPUESTOS.
211900
212000     CLOSE SAL-PRESUPUESTOS.
212100
212200 2950-REGRABAR-PRESUPUESTOS-FIN.
212300     EXIT.
212400
212500*----------------------------------------------------------------*
212600 2955-REGRABAR-UN-PRESUPUESTO.
212700
212800     INITIALIZE FD-PRESUP-O.
212900     MOVE WS-BUD-ID (WS-SUBSCRIPT) TO BUD-ID (IN FD-PRESUP-O).
213000     MOVE WS-BUD-USER-ID (WS-SUBSCRIPT) TO BUD-USER-ID (IN FD-PRESUP-O).
213100     MOVE WS-BUD-CAT-ID (WS-SUBSCRIPT) TO BUD-CAT-ID (IN FD-PRESUP-O).
213200     MOVE WS-BUD-NAME (WS-SUBSCRIPT) TO BUD-NAME (IN FD-PRESUP-O).
213300     MOVE WS-BUD-AMOUNT (WS-SUBSCRIPT) TO BUD-AMOUNT (IN FD-PRESUP-O).
213400     MOVE WS-BUD-SPENT (WS-SUBSCRIPT) TO BUD-SPENT (IN FD-PRESUP-O).
213500     MOVE WS-BUD-PERIOD (WS-SUBSCRIPT) TO BUD-PERIOD (IN FD-PRESUP-O).
213600     MOVE WS-BUD-START-DATE (WS-SUBSCRIPT)
213700               TO BUD-START-DATE (IN FD-PRESUP-O).
213800     MOVE WS-BUD-END-DATE (WS-SUBSCRIPT)
213900               TO BUD-END-DATE (IN FD-PRESUP-O).
214000     MOVE WS-BUD-ALERT-THRESHOLD (WS-SUBSCRIPT)
214100               TO BUD-ALERT-THRESHOLD (IN FD-PRESUP-O).
214200     MOVE WS-BUD-ALERT-ENABLED (WS-SUBSCRIPT)
214300               TO BUD-ALERT-ENABLED (IN FD-PRESUP-O).
214400     MOVE WS-BUD-ACTIVE (WS-SUBSCRIPT) TO BUD-ACTIVE (IN FD-PRESUP-O).
214500
214600     WRITE FD-PRESUP-O.
214700
214800 2955-REGRABAR-UN-PRESUPUESTO-FIN.
214900     EXIT.
215000
215100*----------------------------------------------------------------*
215200*    EMITE EL REPORTE COMPLETO DE UN USUARIO (SECCIONES 1 A 4)  *
215300 2960-IMPRIMIR-REPORTE-USUARIO.
215400
215500     PERFORM 3050-IMPRIMIR-ENCABEZADO-USUARIO
215600        THRU 3050-IMPRIMIR-ENCABEZADO-USUARIO-FIN.
215700
215800     PERFORM 3100-IMPRIMIR-SECCION-POSTEO
215900        THRU 3100-IMPRIMIR-SECCION-POSTEO-FIN.
216000
216100     PERFORM 3200-IMPRIMIR-SECCION-PRESUPUESTOS
216200        THRU 3200-IMPRIMIR-SECCION-PRESUPUESTOS-FIN.
216300
216400     PERFORM 3300-IMPRIMIR-SECCION-ANALITICAS
216500        THRU 3300-IMPRIMIR-SECCION-ANALITICAS-FIN.
216600
216700     PERFORM 3400-IMPRIMIR-SECCION-ALERTAS
216800        THRU 3400-IMPRIMIR-SECCION-ALERTAS-FIN.
216900
217000     PERFORM 3600-ACUMULAR-TOTALES-GENERALES
217100        THRU 3600-ACUMULAR-TOTALES-GENERALES-FIN.
217200
217300     MOVE WS-LIN-SEPARADOR TO FD-LINEA-REPORTE.
217400     WRITE FD-LINEA-REPORTE.
217500
217600 2960-IMPRIMIR-REPORTE-USUARIO-FIN.
217700     EXIT.
217800
217900*----------------------------------------------------------------*
218000 3050-IMPRIMIR-ENCABEZADO-USUARIO.
218100
218200     MOVE WS-LIN-NUMERALES TO FD-LINEA-REPORTE.
218300     WRITE FD-LINEA-REPORTE.
218400
218500     MOVE WS-USR-ID (WS-USR-IDX)   TO WS-ENC-USER-ID.
218600     MOVE WS-USR-NAME (WS-USR-IDX) TO WS-ENC-USER-NAME.
218700     MOVE WS-PARM-AS-OF TO WS-FECHA-TRABAJO.
218800     MOVE WS-FT-ANIO TO WS-ENC-AS-OF-AAAA.
218900     MOVE WS-FT-MES  TO WS-ENC-AS-OF-MM.
219000     MOVE WS-FT-DIA  TO WS-ENC-AS-OF-DD.
219100
219200     MOVE WS-LIN-ENCABEZADO TO FD-LINEA-REPORTE.
219300     WRITE FD-LINEA-REPORTE.
219400
219500     MOVE WS-LIN-NUMERALES TO FD-LINEA-REPORTE.
219600     WRITE FD-LINEA-REPORTE.
219700
219800 3050-IMPRIMIR-ENCABEZADO-USUARIO-FIN.
219900     EXIT.
220000
220100*----------------------------------------------------------------*
220200*    REPORTE SECCION 1: CONTROL DE POSTEO DE MOVIMIENTOS         *
220300 3100-IMPRIMIR-SECCION-POSTEO.
220400
220500     MOVE WS-LIN-SECCION1-TITULO TO FD-LINEA-REPORTE.
220600     WRITE FD-LINEA-REPORTE.
220700
220800     MOVE WS-TOT-LEIDOS      TO WS-S1-LEIDOS.
220900     MOVE WS-TOT-POSTEADOS   TO WS-S1-POSTEADOS.
221000     MOVE WS-TOT-RECHAZADOS  TO WS-S1-RECHAZADOS.
221100     MOVE WS-NETO-IMPUTADO   TO WS-S1-NETO.
221200
221300     MOVE WS-LIN-SECCION1-DETALLE TO FD-LINEA-REPORTE.
221400     WRITE FD-LINEA-REPORTE.
221500
221600     IF WS-BILL-FIN-IDX-USR >= WS-BILL-INI-IDX-USR
221700        PERFORM 3110-IMPRIMIR-UNA-BILLETERA
221800           THRU 3110-IMPRIMIR-UNA-BILLETERA-FIN
221900          VARYING WS-SUBSCRIPT FROM WS-BILL-INI-IDX-USR BY 1
222000            UNTIL WS-SUBSCRIPT > WS-BILL-FIN-IDX-USR
222100     END-IF.
222200
222300 3100-IMPRIMIR-SECCION-POSTEO-FIN.
222400     EXIT.
222500
222600*----------------------------------------------------------------*
222700 3110-IMPRIMIR-UNA-BILLETERA.
222800
222900     MOVE WS-BILL-NAME (WS-SUBSCRIPT)    TO WS-S1S-NOMBRE.
223000     MOVE WS-BILL-BALANCE (WS-SUBSCRIPT) TO WS-S1S-SALDO.
223100
223200     MOVE WS-LIN-SECCION1-SALDO TO FD-LINEA-REPORTE.
223300     WRITE FD-LINEA-REPORTE.
223400
223500 3110-IMPRIMIR-UNA-BILLETERA-FIN.
223600     EXIT.
223700
223800*----------------------------------------------------------------*
223900*    REPORTE SECCION 2: PRESUPUESTOS ACTIVOS DEL USUARIO         *
224000 3200-IMPRIMIR-SECCION-PRESUPUESTOS.
224100
224200     MOVE WS-LIN-SECCION2-TITULO TO FD-LINEA-REPORTE.
224300     WRITE FD-LINEA-REPORTE.
224400
224500     IF WS-BUD-FIN-IDX >= WS-BUD-INI-IDX
224600        PERFORM 3210-IMPRIMIR-UN-PRESUPUESTO
224700           THRU 3210-IMPRIMIR-UN-PRESUPUESTO-FIN
224800          VARYING WS-BUD-IDX FROM WS-BUD-INI-IDX BY 1
224900            UNTIL WS-BUD-IDX > WS-BUD-FIN-IDX
225000     END-IF.
225100
225200     MOVE WS-SUM-PRESUP     TO WS-S2T-PRESUP.
225300     MOVE WS-SUM-GASTADO    TO WS-S2T-GASTADO.
225400     MOVE WS-SUM-RESTANTE   TO WS-S2T-RESTANTE.
225500     MOVE WS-SUM-PCT        TO WS-S2T-PCT.
225600     MOVE WS-CANT-EXCEDIDOS TO WS-S2T-EXCEDIDOS.
225700     MOVE WS-CANT-ALERTAS-PRES TO WS-S2T-ALERTAS.
225800
225900     MOVE WS-LIN-SECCION2-TOTAL TO FD-LINEA-REPORTE.
226000     WRITE FD-LINEA-REPORTE.
226100
226200 3200-IMPRIMIR-SECCION-PRESUPUESTOS-FIN.
226300     EXIT.
226400
226500*----------------------------------------------------------------*
226600 3210-IMPRIMIR-UN-PRESUPUESTO.
226700
226800     IF WS-BUD-ACTIVE (WS-BUD-IDX) = 'Y'
226900        MOVE WS-BUD-NAME (WS-BUD-IDX) TO WS-S2-NOMBRE
227000
227100        IF WS-BUD-CAT-ID (WS-BUD-IDX) = ZERO
227200           MOVE 'OVERALL' TO WS-S2-CATEGORIA
227300        ELSE
227400           MOVE WS-BUD-CAT-ID (WS-BUD-IDX) TO WS-PBC-CLAVE-ID
227500           PERFORM 9400-BUSCAR-NOMBRE-CATEGORIA-BUD
227600              THRU 9400-BUSCAR-NOMBRE-CATEGORIA-BUD-FIN
227700           MOVE WS-NOMBRE-CATEGORIA TO WS-S2-CATEGORIA
227800        END-IF
227900
228000        MOVE WS-BUD-AMOUNT (WS-BUD-IDX)     TO WS-S2-MONTO
228100        MOVE WS-BUD-SPENT (WS-BUD-IDX)      TO WS-S2-GASTADO
228200        MOVE WS-BUD-REMAINING (WS-BUD-IDX)  TO WS-S2-RESTANTE
228300        MOVE WS-BUD-SPENT-PCT (WS-BUD-IDX)  TO WS-S2-PORCENTAJE
228400        MOVE WS-BUD-DAYS-REMAINING (WS-BUD-IDX) TO WS-S2-DIAS-REST
228500
228600        MOVE SPACES TO WS-S2-FLAGS
228700        IF WS-BUD-IS-OVER (WS-BUD-IDX)
228800           STRING 'OVER ' DELIMITED BY SIZE INTO WS-S2-FLAGS
228900        END-IF
229000        IF WS-BUD-SHOULD-ALERT (WS-BUD-IDX)
229100           STRING WS-S2-FLAGS DELIMITED BY SPACE
229200                  'ALERT ' DELIMITED BY SIZE INTO WS-S2-FLAGS
229300        END-IF
229400        IF WS-BUD-IS-EXPIRED (WS-BUD-IDX)
229500           STRING WS-S2-FLAGS DELIMITED BY SPACE
229600                  'EXPIRED ' DELIMITED BY SIZE INTO WS-S2-FLAGS
229700        END-IF
229800
229900        MOVE WS-LIN-SECCION2-DETALLE TO FD-LINEA-REPORTE
230000        WRITE FD-LINEA-REPORTE
230100     END-IF.
230200
230300 3210-IMPRIMIR-UN-PRESUPUESTO-FIN.
230400     EXIT.
230500
230600*----------------------------------------------------------------*
230700*    REPORTE SECCION 3: ANALITICA DEL MES (ACTUAL, ANTERIOR,     *
230800*    DESGLOSE POR CATEGORIA Y TENDENCIA DIARIA)                 *
230900 3300-IMPRIMIR-SECCION-ANALITICAS.
231000
231100     MOVE WS-LIN-SECCION3-TITULO TO FD-LINEA-REPORTE.
231200     WRITE FD-LINEA-REPORTE.
231300
231400     MOVE WS-DB-MES-GASTOS   TO WS-S3-GASTOS.
231500     MOVE WS-DB-MES-INGRESOS TO WS-S3-INGRESO.
231600     MOVE WS-DB-MES-NETO     TO WS-S3-NETO.
231700     MOVE WS-DB-MES-CANT     TO WS-S3-CANT.
231800
231900     MOVE WS-LIN-SECCION3-MES TO FD-LINEA-REPORTE.
232000     WRITE FD-LINEA-REPORTE.
232100
232200     MOVE WS-DB-MESANT-GASTOS TO WS-S3A-GASTOS.
232300     MOVE WS-DB-CAMBIO        TO WS-S3A-CAMBIO.
232400     MOVE WS-DB-CAMBIO-PCT    TO WS-S3A-CAMBIO-PCT.
232500
232600     MOVE WS-LIN-SECCION3-MESANT TO FD-LINEA-REPORTE.
232700     WRITE FD-LINEA-REPORTE.
232800
232900     IF WS-CANT-CATBRK > ZERO
233000        PERFORM 3320-IMPRIMIR-UNA-CATEGORIA
233100           THRU 3320-IMPRIMIR-UNA-CATEGORIA-FIN
233200          VARYING WS-SUBSCRIPT FROM 1 BY 1
233300            UNTIL WS-SUBSCRIPT > WS-CANT-CATBRK
233400     END-IF.
233500
233600 3300-IMPRIMIR-SECCION-ANALITICAS-FIN.
233700     EXIT.
233800
233900*----------------------------------------------------------------*
234000 3310-IMPRIMIR-RENGLON-DIARIO.
234100
234200     MOVE WS-FT-ANIO TO WS-DD-AAAA.
234300     MOVE WS-FT-MES  TO WS-DD-MM.
234400     MOVE WS-FT-DIA  TO WS-DD-DD.
234500     MOVE WS-DD-GASTOS-TRABAJO   TO WS-DD-GASTOS.
234600     MOVE WS-DD-INGRESO-TRABAJO  TO WS-DD-INGRESO.
234700     COMPUTE WS-DD-NETO = WS-DD-INGRESO-TRABAJO - WS-DD-GASTOS-TRABAJO.
234800     MOVE WS-DD-CANT-TRABAJO     TO WS-DD-CANT.
234900
235000     MOVE WS-LIN-DIARIO-DETALLE TO FD-LINEA-REPORTE.
235100     WRITE FD-LINEA-REPORTE.
235200
235300 3310-IMPRIMIR-RENGLON-DIARIO-FIN.
235400     EXIT.
235500
235600*----------------------------------------------------------------*
235700 3320-IMPRIMIR-UNA-CATEGORIA.
235800
235900     MOVE WS-CBT-CAT-ID (WS-SUBSCRIPT) TO WS-PBC-CLAVE-ID.
236000     PERFORM 9400-BUSCAR-NOMBRE-CATEGORIA-BUD
236100        THRU 9400-BUSCAR-NOMBRE-CATEGORIA-BUD-FIN.
236200     MOVE WS-NOMBRE-CATEGORIA TO WS-CB-CATEGORIA.
236300     MOVE WS-CBT-TOTAL (WS-SUBSCRIPT)     TO WS-CB-TOTAL.
236400     MOVE WS-CBT-PCT (WS-SUBSCRIPT)       TO WS-CB-PORCENTAJE.
236500     MOVE WS-CBT-CANT (WS-SUBSCRIPT)      TO WS-CB-CANT.
236600     MOVE WS-CBT-PROMEDIO (WS-SUBSCRIPT)  TO WS-CB-PROMEDIO.
236700
236800     IF WS-CBT-TOP5-FLAG (WS-SUBSCRIPT) = 'Y'
236900        MOVE 'TOP 5' TO WS-CB-TOP5
237000     ELSE
237100        MOVE SPACES  TO WS-CB-TOP5
237200     END-IF.
237300
237400     MOVE WS-LIN-CATBRK-DETALLE TO FD-LINEA-REPORTE.
237500     WRITE FD-LINEA-REPORTE.
237600
237700 3320-IMPRIMIR-UNA-CATEGORIA-FIN.
237800     EXIT.
237900
238000*----------------------------------------------------------------*
238100*    REPORTE SECCION 4: ESTADISTICAS RAPIDAS Y ALERTAS           *
238200 3400-IMPRIMIR-SECCION-ALERTAS.
238300
238400     MOVE WS-LIN-SECCION4-TITULO TO FD-LINEA-REPORTE.
238500     WRITE FD-LINEA-REPORTE.
238600
238700     MOVE WS-DB-PROMEDIO-DIARIO  TO WS-S4-PROMEDIO.
238800     MOVE WS-DB-MAYOR-GASTO      TO WS-S4-MAYOR.
238900     MOVE WS-DB-TOP-CAT-NOMBRE   TO WS-S4-TOP-CAT.
239000
239100     MOVE WS-LIN-SECCION4-STATS TO FD-LINEA-REPORTE.
239200     WRITE FD-LINEA-REPORTE.
239300
239400     IF WS-CANT-ALERTAS > ZERO
239500        PERFORM 3410-IMPRIMIR-UNA-ALERTA
239600           THRU 3410-IMPRIMIR-UNA-ALERTA-FIN
239700          VARYING WS-SUBSCRIPT FROM 1 BY 1
239800            UNTIL WS-SUBSCRIPT > WS-CANT-ALERTAS
239900     END-IF.
240000
240100 3400-IMPRIMIR-SECCION-ALERTAS-FIN.
240200     EXIT.
240300
240400*----------------------------------------------------------------*
240500 3410-IMPRIMIR-UNA-ALERTA.
240600
240700     MOVE WS-AL-BUD-NAME (WS-SUBSCRIPT) TO WS-S4A-PRESUP.
240800     MOVE WS-AL-TIPO (WS-SUBSCRIPT)     TO WS-S4A-TIPO.
240900     MOVE WS-AL-MENSAJE (WS-SUBSCRIPT)  TO WS-S4A-MENSAJE.
241000
241100     MOVE WS-LIN-SECCION4-ALERTA TO FD-LINEA-REPORTE.
241200     WRITE FD-LINEA-REPORTE.
241300
241400 3410-IMPRIMIR-UNA-ALERTA-FIN.
241500     EXIT.
241600
241700*----------------------------------------------------------------*
241800*    REPORTE SECCION 5: PAGINA DE TOTALES GENERALES DEL PROCESO *
241900 3500-IMPRIMIR-TOTALES-GENERALES.
242000
242100     MOVE WS-LIN-NUMERALES TO FD-LINEA-REPORTE.
242200     WRITE FD-LINEA-REPORTE.
242300
242400     MOVE WS-LIN-SECCION5-TITULO TO FD-LINEA-REPORTE.
242500     WRITE FD-LINEA-REPORTE.
242600
242700     MOVE WS-TOT-POSTEADOS        TO WS-S5-POSTEADOS.
242800     MOVE WS-GT-GASTOS            TO WS-S5-GASTOS.
242900
243000     MOVE WS-LIN-SECCION5-DETALLE TO FD-LINEA-REPORTE.
243100     WRITE FD-LINEA-REPORTE.
243200
243300     MOVE WS-GT-INGRESOS          TO WS-S5-INGRESOS.
243400     MOVE WS-GT-PRESUP-PROCESADOS TO WS-S5-PRESUP.
243500     MOVE WS-GT-ALERTAS           TO WS-S5-ALERTAS.
243600
243700     MOVE WS-LIN-SECCION5-DETALLE2 TO FD-LINEA-REPORTE.
243800     WRITE FD-LINEA-REPORTE.
243900
244000     MOVE WS-LIN-NUMERALES TO FD-LINEA-REPORTE.
244100     WRITE FD-LINEA-REPORTE.
244200
244300 3500-IMPRIMIR-TOTALES-GENERALES-FIN.
244400     EXIT.
244500
244600*----------------------------------------------------------------*
244700*    ACUMULA LOS TOTALES GENERALES DEL PROCESO CADA VEZ QUE SE   *
244800*    IMPRIME UN USUARIO (GASTOS/INGRESOS DEL PERIODO ANALIZADO)  *
244900 3600-ACUMULAR-TOTALES-GENERALES.
245000
245100     ADD WS-AN-GASTOS   TO WS-GT-GASTOS.
245200     ADD WS-AN-INGRESOS TO WS-GT-INGRESOS.
245300
245400 3600-ACUMULAR-TOTALES-GENERALES-FIN.
245500     EXIT.
245600
245700*----------------------------------------------------------------*
245800*    BUSQUEDA DE NOMBRE DE CATEGORIA POR CATLKUP (USA EL MISMO   *
245900*    SUBPROGRAMA DE VALIDACION QUE EL POSTEO, PERO SOLO SE MIRA  *
246000*    EL NOMBRE DEVUELTO EN LA TABLA)                             *
246100 9400-BUSCAR-NOMBRE-CATEGORIA-BUD.
246200
246300     MOVE WS-CANT-CATEGORIAS TO WS-PBC-CANT-ENTRADAS.
246400     MOVE ZERO TO WS-PBC-USUARIO-MOV.
246500
246600     CALL 'CATLKUP' USING WS-PARM-BUSQUEDA-CAT, WS-TABLA-CATEGORIAS.
246700
246800     IF WS-PBC-FUE-HALLADO
246900        MOVE WS-CAT-NAME (WS-PBC-SUBINDICE-HALLADO)
247000                  TO WS-NOMBRE-CATEGORIA
247100     ELSE
247200        MOVE 'CATEGORIA DESCONOCIDA'  TO WS-NOMBRE-CATEGORIA
247300     END-IF.
247400
247500 9400-BUSCAR-NOMBRE-CATEGORIA-BUD-FIN.
247600     EXIT.
247700
247800*----------------------------------------------------------------*
247900*    IGUAL QUE 9400 PERO PARA EL TOP-CATEGORIA DEL TABLERO,      *
248000*    RECIBE LA CLAVE YA CARGADA EN WS-DB-TOP-CAT-ID              *
248100 9400-BUSCAR-NOMBRE-CATEGORIA.
248200
248300     MOVE WS-CANT-CATEGORIAS TO WS-PBC-CANT-ENTRADAS.
248400     MOVE WS-DB-TOP-CAT-ID   TO WS-PBC-CLAVE-ID.
248500     MOVE ZERO               TO WS-PBC-USUARIO-MOV.
248600
248700     CALL 'CATLKUP' USING WS-PARM-BUSQUEDA-CAT, WS-TABLA-CATEGORIAS.
248800
248900     IF WS-PBC-FUE-HALLADO
249000        MOVE WS-CAT-NAME (WS-PBC-SUBINDICE-HALLADO)
249100                  TO WS-NOMBRE-CATEGORIA
249200     ELSE
249300        MOVE 'CATEGORIA DESCONOCIDA'  TO WS-NOMBRE-CATEGORIA
249400     END-IF.
249500
249600 9400-BUSCAR-NOMBRE-CATEGORIA-FIN.
249700     EXIT.
249800
249900*----------------------------------------------------------------*
250000*    PORCENTAJE A 2 DECIMALES, REDONDEO HALF-UP; CERO SI EL      *
250100*    DENOMINADOR NO ES ESTRICTAMENTE POSITIVO                   *
250200 9500-CALC-PORCENTAJE.
250300
250400     IF WS-PCT-DEN NOT > ZERO
250500        MOVE ZERO TO WS-PCT-RES
250600     ELSE
250700        COMPUTE WS-PCT-RES ROUNDED =
250800                (WS-PCT-NUM / WS-PCT-DEN) * 100
250900     END-IF.
251000
251100 9500-CALC-PORCENTAJE-FIN.
251200     EXIT.
251300
251400*----------------------------------------------------------------*
251500*    PROMEDIO A 2 DECIMALES, REDONDEO HALF-UP; CERO SI LA        *
251600*    CANTIDAD ES CERO                                            *
251700 9550-CALC-PROMEDIO.
251800
251900     IF WS-AVG-CANT = ZERO
252000        MOVE ZERO TO WS-AVG-RES
252100     ELSE
252200        COMPUTE WS-AVG-RES ROUNDED = WS-AVG-NUM / WS-AVG-CANT
252300     END-IF.
252400
252500 9550-CALC-PROMEDIO-FIN.
252600     EXIT.
252700
252800*----------------------------------------------------------------*
252900*    CANTIDAD DE DIAS DE UN MES DADO (BISIESTO SIN FUNCIONES     *
253000*    INTRINSECAS: DIVISIBLE POR 400, O POR 4 Y NO POR 100)       *
253100 9650-DIAS-EN-MES.
253200
253300     EVALUATE WS-DEM-MES
253400         WHEN 01 WHEN 03 WHEN 05 WHEN 07 WHEN 08 WHEN 10 WHEN 12
253500              MOVE 31 TO WS-DEM-DIAS
253600         WHEN 04 WHEN 06 WHEN 09 WHEN 11
253700              MOVE 30 TO WS-DEM-DIAS
253800         WHEN 02
253900              DIVIDE WS-DEM-ANIO BY 4   GIVING WS-DEM-TEMP
254000                                  REMAINDER WS-DEM-REM4
254100              DIVIDE WS-DEM-ANIO BY 100 GIVING WS-DEM-TEMP
254200                                  REMAINDER WS-DEM-REM100
254300              DIVIDE WS-DEM-ANIO BY 400 GIVING WS-DEM-TEMP
254400                                  REMAINDER WS-DEM-REM400
254500              IF WS-DEM-REM400 = ZERO
254600                 OR (WS-DEM-REM4 = ZERO AND WS-DEM-REM100 NOT = ZERO)
254700                 MOVE 29 TO WS-DEM-DIAS
254800              ELSE
254900                 MOVE 28 TO WS-DEM-DIAS
255000              END-IF
255100     END-EVALUATE.
255200
255300 9650-DIAS-EN-MES-FIN.
255400     EXIT.
255500
255600*----------------------------------------------------------------*
255700*    CONVIERTE WS-FECHA-TRABAJO (AAAAMMDD) A NUMERO DE DIA       *
255800*    JULIANO EN WS-DIAS-ABSOLUTOS.  NO SE USAN FUNCIONES         *
255900*    INTRINSECAS DE FECHA (PROHIBIDAS EN ESTE SHOP); FORMULA     *
256000*    CLASICA DEL CALENDARIO JULIANO PROLEPTICO (TP2-130)         * TP2-130
256100 9700-CALC-DIAS-ABSOLUTOS.
256200
256300     COMPUTE WS-JDN-A = (14 - WS-FT-MES) / 12.
256400     COMPUTE WS-JDN-Y = WS-FT-ANIO + 4800 - WS-JDN-A.
256500     COMPUTE WS-JDN-M = WS-FT-MES + 12 * WS-JDN-A - 3.
256600
256700     COMPUTE WS-DIAS-ABSOLUTOS =
256800             WS-FT-DIA
256900             + ((153 * WS-JDN-M) + 2) / 5
257000             + (365 * WS-JDN-Y)
257100             + (WS-JDN-Y / 4)
257200             - (WS-JDN-Y / 100)
257300             + (WS-JDN-Y / 400)
257400             - 32045.
257500
257600 9700-CALC-DIAS-ABSOLUTOS-FIN.
257700     EXIT.
257800
257900*----------------------------------------------------------------*
258000*    CONVIERTE WS-DIAS-ABSOLUTOS (NUMERO DE DIA JULIANO) A       *
258100*    WS-FECHA-TRABAJO (AAAAMMDD).  FORMULA INVERSA DE LA         *
258200*    ANTERIOR (TP2-130)                                          * TP2-130
258300 9720-JDN-A-FECHA.
258400
258500     COMPUTE WS-JDN-A = WS-DIAS-ABSOLUTOS + 32044.
258600     COMPUTE WS-JDN-B = (4 * WS-JDN-A + 3) / 146097.
258700     COMPUTE WS-JDN-C = WS-JDN-A - (146097 * WS-JDN-B) / 4.
258800     COMPUTE WS-JDN-D = (4 * WS-JDN-C + 3) / 1461.
258900     COMPUTE WS-JDN-E = WS-JDN-C - (1461 * WS-JDN-D) / 4.
259000     COMPUTE WS-JDN-M = (5 * WS-JDN-E + 2) / 153.
259100
259200     COMPUTE WS-FT-DIA  = WS-JDN-E - (153 * WS-JDN-M + 2) / 5 + 1.
259300     COMPUTE WS-JDN-MM  = WS-JDN-M / 10.
259400     COMPUTE WS-FT-MES  = WS-JDN-M + 3 - 12 * WS-JDN-MM.
259500     COMPUTE WS-FT-ANIO = 100 * WS-JDN-B + WS-JDN-D - 4800 + WS-JDN-MM.
259600
259700 9720-JDN-A-FECHA-FIN.
259800     EXIT.
259900
260000*----------------------------------------------------------------*
260100 3000-FINALIZAR-PROGRAMA.
260200
260300     PERFORM 3500-IMPRIMIR-TOTALES-GENERALES
260400        THRU 3500-IMPRIMIR-TOTALES-GENERALES-FIN.
260500
260600     PERFORM 3900-CERRAR-ARCHIVOS
260700        THRU 3900-CERRAR-ARCHIVOS-FIN.
260800
260900 3000-FINALIZAR-PROGRAMA-FIN.
261000     EXIT.
261100
261200*----------------------------------------------------------------*
261300 3900-CERRAR-ARCHIVOS.
261400
261500     CLOSE ENT-PARAMETROS
261600           SAL-REPORTE.
261700
261800 3900-CERRAR-ARCHIVOS-FIN.
261900     EXIT.
262000
262100*----------------------------------------------------------------*
262200 END PROGRAM SSBATCH.
