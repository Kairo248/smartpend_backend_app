000100******************************************************************
000200*    CATLKUP                                                    *
000300*    AUTHOR. N. BERGE.                                          *
000400*    INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.*
000500*    DATE-WRITTEN. 14/03/1989.                                  *
000600*    DATE-COMPILED.                                             *
000700*    SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.          *
000800******************************************************************
000900*    PROPOSITO: LOCALIZAR UNA CATEGORIA POR CAT-ID EN LA TABLA  *
001000*    DE CATEGORIAS QUE MANTIENE SSBATCH EN MEMORIA (LA TABLA YA *
001100*    QUEDA ORDENADA POR CAT-ID PORQUE ASI VIENE EL ARCHIVO       *
001200*    CATEGORIES) Y VALIDAR QUE LA CATEGORIA PUEDA APLICARSE A UN*
001300*    MOVIMIENTO DE UN USUARIO DADO: DEBE SER UNA CATEGORIA DE   *
001400*    SISTEMA ACTIVA (CAT-USER-ID = 0) O UNA CATEGORIA ACTIVA    *
001500*    PROPIA DEL MISMO USUARIO.  ESCRITO CON EL MISMO ESQUELETO  *
001600*    QUE WALLKUP PORQUE CUMPLE EL MISMO ROL (BUSQUEDA POR CLAVE *
001700*    CONTRA UNA TABLA CARGADA POR EL LLAMADOR).                 *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                       *
002000*    ------------------------------------------------------     *
002100*    14/03/1989 NBG TP2-109  PROGRAMA ORIGINAL, DERIVADO DE      * TP2-109
002200*               WALLKUP PARA CUBRIR LA VALIDACION DE CATEGORIA. *
002300*    11/03/1992 RSB TP2-118  SE AGREGA LA VALIDACION DE          * TP2-118
002400*               PROPIEDAD/ACTIVIDAD ADEMAS DE LA BUSQUEDA; ANTES*
002500*               ERA RESPONSABILIDAD DEL LLAMADOR.               *
002600*    19/08/1994 CPD TP2-124  TRAZA DE DEPURACION PARA VOLCADOS   * TP2-124
002700*               DE DIAGNOSTICO, IGUAL QUE EN WALLKUP.           *
002800*    28/09/2007 NBG TP2-127  REVISION DE RUTINA; SIN CAMBIOS DE  * TP2-127
002900*               LOGICA, SOLO ACTUALIZACION DE COMENTARIOS PARA   *
003000*               LA MIGRACION AL SERVIDOR NUEVO.                 *
003100*    23/06/2022 NBG TP2-131  LA TRAZA DE RECHAZO AHORA INFORMA   * TP2-131
003200*               TAMBIEN LA CANTIDAD DE COMPARACIONES HECHAS,     *
003300*               PEDIDO POR CONTROL INTERNO.                     *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. CATLKUP.
003700 AUTHOR. N. BERGE.
003800 INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.
003900 DATE-WRITTEN. 14/03/1989.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS CLASE-NUMERICA IS '0' THRU '9'.
004700
004800*----------------------------------------------------------------*
004900 DATA DIVISION.
005000*----------------------------------------------------------------*
005100 WORKING-STORAGE SECTION.
005200
005300 01  WS-PUNTEROS-BUSQUEDA.
005400     05  WS-LIMITE-INFERIOR           PIC 9(05) COMP.
005500     05  WS-LIMITE-SUPERIOR           PIC 9(05) COMP.
005600     05  WS-PUNTERO-MEDIO             PIC 9(05) COMP.
005700     05  WS-CANT-COMPARACIONES        PIC 9(05) COMP VALUE ZERO.
005800
005900*    CONSERVA LA CANTIDAD DE COMPARACIONES HECHAS CUANDO SE
006000*    RECHAZA UNA CATEGORIA, PARA LA TRAZA DE DIAGNOSTICO DE
006100*    3000-FINALIZAR-BUSQUEDA (TP2-131)                             TP2-131
006200 77  WS-CANT-COMPARAC-TRAZA          PIC 9(05) COMP VALUE ZERO.
006300
006400 01  WS-CLAVE-TRAZA                   PIC 9(09) VALUE ZERO.
006500 01  WS-CLAVE-TRAZA-R REDEFINES WS-CLAVE-TRAZA.
006600     05  WS-CLAVE-TRAZA-ALFA          PIC X(09).
006700
006800 01  WS-MOTIVO-RECHAZO-INTERNO        PIC X(30) VALUE SPACES.
006900 01  WS-MOTIVO-RECHAZO-R REDEFINES WS-MOTIVO-RECHAZO-INTERNO.
007000     05  WS-MOTIVO-RECHAZO-COD        PIC X(10).
007100     05  WS-MOTIVO-RECHAZO-TXT        PIC X(20).
007200
007300*----------------------------------------------------------------*
007400 LINKAGE SECTION.
007500
007600 01  LK-BUSQUEDA-CATEGORIA.
007700     05  LK-CANT-ENTRADAS             PIC 9(05) COMP.
007800     05  LK-CLAVE-ID                  PIC 9(09).
007900     05  LK-USUARIO-MOVIMIENTO        PIC 9(09).
008000     05  LK-SUBINDICE-HALLADO         PIC 9(05) COMP.
008100     05  LK-HALLADO                   PIC X(01).
008200         88  LK-FUE-HALLADO               VALUE 'S'.
008300         88  LK-NO-FUE-HALLADO            VALUE 'N'.
008400     05  LK-VALIDA-PARA-USUARIO       PIC X(01).
008500         88  LK-CATEGORIA-VALIDA          VALUE 'S'.
008600         88  LK-CATEGORIA-INVALIDA        VALUE 'N'.
008700
008800 01  LK-TABLA-CATEGORIAS.
008900     05  LK-CAT-ENTRY OCCURS 1 TO 2000 TIMES
009000             DEPENDING ON LK-CANT-ENTRADAS
009100             INDEXED BY LK-IDX.
009200         10  LK-CAT-ID-TABLA          PIC 9(09).
009300         10  LK-CAT-USER-ID-TABLA     PIC 9(09).
009400         10  LK-CAT-NAME-TABLA        PIC X(30).
009500         10  LK-CAT-SYSTEM-TABLA      PIC X(01).
009600         10  LK-CAT-ACTIVE-TABLA      PIC X(01).
009700*    VISTA DE VOLCADO EN BLOQUE DE LA ENTRADA
009800         10  LK-CAT-VOLCADO REDEFINES LK-CAT-ID-TABLA
009900                 PIC X(09).
010000
010100*----------------------------------------------------------------*
010200 PROCEDURE DIVISION USING LK-BUSQUEDA-CATEGORIA,
010300                           LK-TABLA-CATEGORIAS.
010400*----------------------------------------------------------------*
010500
010600     PERFORM 1000-INICIAR-BUSQUEDA
010700        THRU 1000-INICIAR-BUSQUEDA-FIN.
010800
010900*    LAS CATEGORIAS YA VIENEN ORDENADAS POR CAT-ID EN EL ARCHIVO
011000*    DE ENTRADA, POR ESO NO HACE FALTA UN INDICE APARTE (TP2-109)  TP2-109
011100     PERFORM 2000-BUSCAR-BINARIO
011200        THRU 2000-BUSCAR-BINARIO-FIN
011300       UNTIL WS-LIMITE-INFERIOR > WS-LIMITE-SUPERIOR
011400          OR LK-FUE-HALLADO.
011500
011600     PERFORM 2500-VALIDAR-CATEGORIA
011700        THRU 2500-VALIDAR-CATEGORIA-FIN.
011800
011900     PERFORM 3000-FINALIZAR-BUSQUEDA
012000        THRU 3000-FINALIZAR-BUSQUEDA-FIN.
012100
012200     EXIT PROGRAM.
012300
012400*----------------------------------------------------------------*
012500 1000-INICIAR-BUSQUEDA.
012600
012700     MOVE 'N'                     TO LK-HALLADO.
012800     MOVE 'N'                     TO LK-VALIDA-PARA-USUARIO.
012900     MOVE ZERO                    TO LK-SUBINDICE-HALLADO.
013000     MOVE 1                       TO WS-LIMITE-INFERIOR.
013100     MOVE LK-CANT-ENTRADAS        TO WS-LIMITE-SUPERIOR.
013200     MOVE ZERO                    TO WS-CANT-COMPARACIONES.
013300     MOVE LK-CLAVE-ID             TO WS-CLAVE-TRAZA.
013400
013500 1000-INICIAR-BUSQUEDA-FIN.
013600     EXIT.
013700
013800*----------------------------------------------------------------*
013900 2000-BUSCAR-BINARIO.
014000
014100     ADD 1 TO WS-CANT-COMPARACIONES.
014200     COMPUTE WS-PUNTERO-MEDIO =
014300         (WS-LIMITE-INFERIOR + WS-LIMITE-SUPERIOR) / 2.
014400
014500     EVALUATE TRUE
014600         WHEN LK-CAT-ID-TABLA (WS-PUNTERO-MEDIO) = LK-CLAVE-ID
014700              MOVE 'S' TO LK-HALLADO
014800              MOVE WS-PUNTERO-MEDIO TO LK-SUBINDICE-HALLADO
014900         WHEN LK-CAT-ID-TABLA (WS-PUNTERO-MEDIO) < LK-CLAVE-ID
015000              COMPUTE WS-LIMITE-INFERIOR = WS-PUNTERO-MEDIO + 1
015100         WHEN OTHER
015200              COMPUTE WS-LIMITE-SUPERIOR = WS-PUNTERO-MEDIO - 1
015300     END-EVALUATE.
015400
015500 2000-BUSCAR-BINARIO-FIN.
015600     EXIT.
015700
015800*----------------------------------------------------------------*
015900*    UNA CATEGORIA ES VALIDA PARA EL MOVIMIENTO SI ES DE SISTEMA *
016000*    Y ESTA ACTIVA, O SI ES DEL MISMO USUARIO Y ESTA ACTIVA      *
016100*    (TP2-118)                                                   * TP2-118
016200 2500-VALIDAR-CATEGORIA.
016300
016400     IF LK-NO-FUE-HALLADO
016500        MOVE 'N' TO LK-VALIDA-PARA-USUARIO
016600        MOVE 'NOENCONTRADA' TO WS-MOTIVO-RECHAZO-COD
016700        GO TO 2500-VALIDAR-CATEGORIA-FIN
016800     END-IF.
016900
017000     IF LK-CAT-ACTIVE-TABLA (LK-SUBINDICE-HALLADO) NOT = 'Y'
017100        MOVE 'N' TO LK-VALIDA-PARA-USUARIO
017200        MOVE 'INACTIVA  ' TO WS-MOTIVO-RECHAZO-COD
017300        GO TO 2500-VALIDAR-CATEGORIA-FIN
017400     END-IF.
017500
017600     IF LK-CAT-USER-ID-TABLA (LK-SUBINDICE-HALLADO) = ZERO
017700        MOVE 'S' TO LK-VALIDA-PARA-USUARIO
017800     ELSE
017900        IF LK-CAT-USER-ID-TABLA (LK-SUBINDICE-HALLADO)
018000                                    = LK-USUARIO-MOVIMIENTO
018100           MOVE 'S' TO LK-VALIDA-PARA-USUARIO
018200        ELSE
018300           MOVE 'N' TO LK-VALIDA-PARA-USUARIO
018400           MOVE 'AJENA     ' TO WS-MOTIVO-RECHAZO-COD
018500        END-IF
018600     END-IF.
018700
018800 2500-VALIDAR-CATEGORIA-FIN.
018900     EXIT.
019000
019100*----------------------------------------------------------------*
019200 3000-FINALIZAR-BUSQUEDA.
019300
019400     IF LK-CATEGORIA-INVALIDA
019500        MOVE WS-CANT-COMPARACIONES TO WS-CANT-COMPARAC-TRAZA
019600        DISPLAY 'CATLKUP: CATEGORIA RECHAZADA - CLAVE: '
019700                 WS-CLAVE-TRAZA-ALFA ' MOTIVO: '
019800                 WS-MOTIVO-RECHAZO-COD ' COMPARACIONES: '
019900                 WS-CANT-COMPARAC-TRAZA
020000     END-IF.
020100
020200 3000-FINALIZAR-BUSQUEDA-FIN.
020300     EXIT.
020400
020500*----------------------------------------------------------------*
020600 END PROGRAM CATLKUP.
