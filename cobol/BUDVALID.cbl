000100******************************************************************
000200*    BUDVALID    (EX-CLVALFEC)                                  *
000300*    AUTHOR. C. PERDIGUERA.                                     *
000400*    INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.*
000500*    DATE-WRITTEN. 04/10/1989.                                  *
000600*    DATE-COMPILED.                                             *
000700*    SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.          *
000800******************************************************************
000900*    PROPOSITO: VALIDAR UN REGISTRO DE PRESUPUESTO ANTES DE QUE  *
001000*    SSBATCH LO INCORPORE A LA TABLA DE PRESUPUESTOS VIGENTES:   *
001100*    LA FECHA DE FIN NO PUEDE SER ANTERIOR A LA DE INICIO, EL    *
001200*    UMBRAL DE ALERTA DEBE CAER EN [0,100] Y NO PUEDE HABER DOS  *
001300*    PRESUPUESTOS DEL MISMO USUARIO Y LA MISMA CATEGORIA CON     *
001400*    RANGOS DE FECHA QUE SE SUPERPONGAN.  SE LLAMA UNA VEZ POR   *
001500*    CADA REGISTRO LEIDO DEL ARCHIVO BUDGETS, EN EL MISMO ORDEN  *
001600*    DEL ARCHIVO (ORDENADO POR BUD-USER-ID, BUD-ID), Y MANTIENE  *
001700*    SU PROPIA TABLA DE PRESUPUESTOS YA ACEPTADOS PARA PODER     *
001800*    DETECTAR LA SUPERPOSICION.                                  *
001900******************************************************************
002000*    HISTORIAL DE CAMBIOS                                       *
002100*    ------------------------------------------------------     *
002200*    04/10/1989 CPD TP2-051  PROGRAMA ORIGINAL: VALIDACION DE    * TP2-051
002300*               FECHA DE CONSUMO DE TARJETA (DD/MM/AAAA).       *
002400*    17/11/1991 RSB TP2-077  SE AGREGA EL MOTIVO DE ERROR        * TP2-077
002500*               DESCRIPTIVO ADEMAS DEL FLAG S/N.                *
002600*    22/03/1998 NBG TP2-090  REVISION Y2K DE LOS CAMPOS DE       * TP2-090
002700*               FECHA DE ENTRADA.                                *
002800*    14/02/2003 CPD TP2-101  LIMPIEZA DE RUTINAS NO USADAS.      * TP2-101
002900*    28/09/2007 RSB TP2-109  RENOMBRE CLVALFEC -> BUDVALID: DEJA * TP2-109
003000*               DE VALIDAR UNA FECHA SUELTA DE CONSUMO Y PASA A  *
003100*               VALIDAR EL REGISTRO COMPLETO DE UN PRESUPUESTO   *
003200*               DE SMARTSPEND (RANGO DE FECHAS, UMBRAL DE        *
003300*               ALERTA Y SUPERPOSICION CONTRA LOS YA VALIDADOS). *
003400*    11/03/2012 NBG TP2-118  ALTA DE LA TABLA INTERNA DE         * TP2-118
003500*               PRESUPUESTOS VIGENTES PARA LA VALIDACION DE      *
003600*               SUPERPOSICION (ANTES SOLO VALIDABA UN REGISTRO   *
003700*               POR LLAMADA, SIN MEMORIA ENTRE LLAMADAS).        *
003800*    19/08/2016 CPD TP2-124  TRAZA DE DEPURACION PARA VOLCADOS   * TP2-124
003900*               DE DIAGNOSTICO.                                  *
004000*    23/06/2022 NBG TP2-131  ALTA DEL CONTADOR DE COMPARACIONES  * TP2-131
004100*               CONTRA VIGENTES Y DE LA TRAZA POR RECHAZO DE     *
004200*               SUPERPOSICION, PEDIDA POR CONTROL INTERNO PARA   *
004300*               PODER EXPLICAR UN RECHAZO SIN REVISAR EL ARCHIVO.*
004400******************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. BUDVALID.
004700 AUTHOR. C. PERDIGUERA.
004800 INSTALLATION. SMARTSPEND BATCH PROCESSING - DEPTO SISTEMAS.
004900 DATE-WRITTEN. 04/10/1989.
005000 DATE-COMPILED.
005100 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
005200*----------------------------------------------------------------*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     CLASS CLASE-NUMERICA IS '0' THRU '9'.
005700
005800*----------------------------------------------------------------*
005900 DATA DIVISION.
006000*----------------------------------------------------------------*
006100 WORKING-STORAGE SECTION.
006200
006300 01  WS-VAR-AUX.
006400     05  WS-SUBSCRIPT                 PIC 9(05) COMP VALUE ZERO.
006500     05  WS-CANT-VIGENTES              PIC 9(05) COMP VALUE ZERO.
006600
006700*    CONTADOR DE COMPARACIONES CONTRA VIGENTES HECHAS EN LA
006800*    CORRIDA ACTUAL, PARA VOLCAR EN LA TRAZA SI SE RECHAZA UN
006900*    PRESUPUESTO POR SUPERPOSICION (MISMO ESQUELETO DE CONTADOR
007000*    DE COMPARACIONES QUE CATLKUP)
007100 77  WS-CANT-COMPARAC-SUPERPOS       PIC 9(05) COMP VALUE ZERO.
007200
007300*    TABLA DE PRESUPUESTOS YA VALIDADOS EN EL CORRIDA ACTUAL;
007400*    SE CONSERVA ENTRE LLAMADAS PORQUE BUDVALID NO SE CANCELA
007500*    HASTA QUE TERMINA EL PROGRAMA PRINCIPAL (TP2-118)             TP2-118
007600 01  WS-TABLA-VIGENTES.
007700     05  WS-VIG-ENTRY OCCURS 3000 TIMES INDEXED BY WS-VIG-IDX.
007800         10  WS-VIG-USER-ID            PIC 9(09).
007900         10  WS-VIG-CAT-ID             PIC 9(09).
008000         10  WS-VIG-START-DATE         PIC 9(08).
008100         10  WS-VIG-END-DATE           PIC 9(08).
008200
008300*    VISTA DE DEPURACION DEL RANGO DE FECHAS DE ENTRADA
008400 01  WS-RANGO-TRAZA.
008500     05  WS-RANGO-TRAZA-INI           PIC 9(08) VALUE ZERO.
008600     05  WS-RANGO-TRAZA-FIN           PIC 9(08) VALUE ZERO.
008700 01  WS-RANGO-TRAZA-R REDEFINES WS-RANGO-TRAZA.
008800     05  WS-RANGO-TRAZA-ALFA          PIC X(16).
008900
009000*----------------------------------------------------------------*
009100 LINKAGE SECTION.
009200
009300 01  LK-VAL-PRESUPUESTO.
009400     05  LK-ENTRADA.
009500         10  LK-BUD-USER-ID           PIC 9(09).
009600         10  LK-BUD-CAT-ID            PIC 9(09).
009700         10  LK-BUD-START-DATE        PIC 9(08).
009800         10  LK-BUD-END-DATE          PIC 9(08).
009900         10  LK-BUD-ALERT-THRESHOLD   PIC S9(03)V99.
010000*    VISTA DE VOLCADO EN BLOQUE DEL REGISTRO DE ENTRADA
010100     05  LK-ENTRADA-VOLCADO REDEFINES LK-ENTRADA
010200             PIC X(39).
010300     05  LK-SALIDA.
010400         10  LK-VALIDACION-O          PIC X(01).
010500             88  LK-VALIDACION-OK         VALUE 'S'.
010600             88  LK-VALIDACION-NOTOK      VALUE 'N'.
010700         10  LK-MOTIVO-ERROR-O.
010800             15  LK-COD-ERROR-O       PIC X(20).
010900             15  LK-DES-ERROR-O       PIC X(60).
011000*    VISTA DE VOLCADO EN BLOQUE DEL MOTIVO DE RECHAZO
011100     05  LK-MOTIVO-ERROR-ALFA REDEFINES LK-MOTIVO-ERROR-O
011200                 PIC X(80).
011300
011400*----------------------------------------------------------------*
011500 PROCEDURE DIVISION USING LK-VAL-PRESUPUESTO.
011600*----------------------------------------------------------------*
011700
011800     PERFORM 1000-INICIAR-VALIDACION
011900        THRU 1000-INICIAR-VALIDACION-FIN.
012000
012100     IF LK-VALIDACION-OK
012200        PERFORM 2000-VALIDAR-RANGO-FECHAS
012300           THRU 2000-VALIDAR-RANGO-FECHAS-FIN
012400     END-IF.
012500
012600     IF LK-VALIDACION-OK
012700        PERFORM 2100-VALIDAR-UMBRAL-ALERTA
012800           THRU 2100-VALIDAR-UMBRAL-ALERTA-FIN
012900     END-IF.
013000
013100     IF LK-VALIDACION-OK
013200        PERFORM 2200-VALIDAR-SUPERPOSICION
013300           THRU 2200-VALIDAR-SUPERPOSICION-FIN
013400     END-IF.
013500
013600     IF LK-VALIDACION-OK
013700        PERFORM 2300-REGISTRAR-VIGENTE
013800           THRU 2300-REGISTRAR-VIGENTE-FIN
013900     END-IF.
014000
014100     EXIT PROGRAM.
014200
014300*----------------------------------------------------------------*
014400 1000-INICIAR-VALIDACION.
014500
014600     MOVE 'S'          TO LK-VALIDACION-O.
014700     MOVE SPACES       TO LK-MOTIVO-ERROR-O.
014800     MOVE LK-BUD-START-DATE TO WS-RANGO-TRAZA-INI.
014900     MOVE LK-BUD-END-DATE   TO WS-RANGO-TRAZA-FIN.
015000
015100 1000-INICIAR-VALIDACION-FIN.
015200     EXIT.
015300
015400*----------------------------------------------------------------*
015500*    LA FECHA DE FIN NO PUEDE SER ANTERIOR A LA DE INICIO        *
015600 2000-VALIDAR-RANGO-FECHAS.
015700
015800     IF LK-BUD-END-DATE < LK-BUD-START-DATE
015900        MOVE 'N'                        TO LK-VALIDACION-O
016000        MOVE 'RANGO-FECHA-INV   '        TO LK-COD-ERROR-O
016100        MOVE 'FECHA FIN ANTERIOR A FECHA INICIO'
016200                                          TO LK-DES-ERROR-O
016300     END-IF.
016400
016500 2000-VALIDAR-RANGO-FECHAS-FIN.
016600     EXIT.
016700
016800*----------------------------------------------------------------*
016900*    EL UMBRAL DE ALERTA DEBE CAER ENTRE 0 Y 100                 *
017000 2100-VALIDAR-UMBRAL-ALERTA.
017100
017200     IF LK-BUD-ALERT-THRESHOLD < 0
017300        OR LK-BUD-ALERT-THRESHOLD > 100
017400        MOVE 'N'                        TO LK-VALIDACION-O
017500        MOVE 'UMBRAL-FUERA-RANGO'        TO LK-COD-ERROR-O
017600        MOVE 'UMBRAL DE ALERTA FUERA DE 0-100'
017700                                          TO LK-DES-ERROR-O
017800     END-IF.
017900
018000 2100-VALIDAR-UMBRAL-ALERTA-FIN.
018100     EXIT.
018200
018300*----------------------------------------------------------------*
018400*    NO PUEDE HABER DOS PRESUPUESTOS DEL MISMO USUARIO Y LA      *
018500*    MISMA CATEGORIA CON RANGOS DE FECHA QUE SE SUPERPONGAN      *
018600 2200-VALIDAR-SUPERPOSICION.
018700
018800     PERFORM 2210-COMPARAR-VIGENTE
018900        THRU 2210-COMPARAR-VIGENTE-FIN
019000       VARYING WS-SUBSCRIPT FROM 1 BY 1
019100         UNTIL WS-SUBSCRIPT > WS-CANT-VIGENTES
019200            OR LK-VALIDACION-NOTOK.
019300
019400     IF LK-VALIDACION-NOTOK
019500        DISPLAY 'BUDVALID: PRESUPUESTO RECHAZADO POR '
019600                 'SUPERPOSICION - COMPARACIONES: '
019700                 WS-CANT-COMPARAC-SUPERPOS
019800     END-IF.
019900
020000 2200-VALIDAR-SUPERPOSICION-FIN.
020100     EXIT.
020200
020300*----------------------------------------------------------------*
020400*    COMPARA EL RANGO DE ENTRADA CONTRA UN VIGENTE DE LA TABLA   *
020500 2210-COMPARAR-VIGENTE.
020600
020700     ADD 1 TO WS-CANT-COMPARAC-SUPERPOS.
020800
020900     IF WS-VIG-USER-ID (WS-SUBSCRIPT) = LK-BUD-USER-ID
021000        AND WS-VIG-CAT-ID (WS-SUBSCRIPT) = LK-BUD-CAT-ID
021100        AND LK-BUD-START-DATE
021200                NOT > WS-VIG-END-DATE (WS-SUBSCRIPT)
021300        AND LK-BUD-END-DATE
021400                NOT < WS-VIG-START-DATE (WS-SUBSCRIPT)
021500        MOVE 'N'                     TO LK-VALIDACION-O
021600        MOVE 'RANGO-SUPERPUESTO '    TO LK-COD-ERROR-O
021700        MOVE 'SUPERPOSICION CON OTRO PRESUPUESTO DE LA'
021800                                      TO LK-DES-ERROR-O
021900     END-IF.
022000
022100 2210-COMPARAR-VIGENTE-FIN.
022200     EXIT.
022300
022400*----------------------------------------------------------------*
022500*    SI EL REGISTRO PASO TODAS LAS VALIDACIONES, QUEDA VIGENTE   *
022600*    PARA QUE LOS PROXIMOS REGISTROS SE COMPAREN CONTRA EL       *
022700 2300-REGISTRAR-VIGENTE.
022800
022900     IF WS-CANT-VIGENTES < 3000
023000        ADD 1 TO WS-CANT-VIGENTES
023100        MOVE LK-BUD-USER-ID
023200                  TO WS-VIG-USER-ID (WS-CANT-VIGENTES)
023300        MOVE LK-BUD-CAT-ID
023400                  TO WS-VIG-CAT-ID (WS-CANT-VIGENTES)
023500        MOVE LK-BUD-START-DATE
023600                  TO WS-VIG-START-DATE (WS-CANT-VIGENTES)
023700        MOVE LK-BUD-END-DATE
023800                  TO WS-VIG-END-DATE (WS-CANT-VIGENTES)
023900     END-IF.
024000
024100 2300-REGISTRAR-VIGENTE-FIN.
024200     EXIT.
024300
024400*----------------------------------------------------------------*
024500 END PROGRAM BUDVALID.
