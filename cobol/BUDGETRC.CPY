000100******************************************************************
000200*    BUDGETRC.CPY                                               *
000300*    LAYOUT DEL REGISTRO DE PRESUPUESTOS (ARCHIVO BUDGETS)       *
000400*    ORDENADO POR BUD-USER-ID, BUD-ID.  ES ARCHIVO DE ENTRADA Y  *
000500*    DE SALIDA: EL BATCH REGRABA BUD-SPENT LUEGO DE RECALCULAR   *
000600*    EL GASTO DEL PERIODO.                                       *
000700******************************************************************
000800*    24/01/1989 RSB TP2-118  ALTA DE COPY.                       * TP2-118
000900*    12/02/1991 CPD TP2-124  ALTA DE BUD-ALERT-THRESHOLD /       * TP2-124
001000*               BUD-ALERT-ENABLED.                              *
001100*    19/02/1991 CPD TP2-130  BUD-CAT-ID = 0 ES PRESUPUESTO       * TP2-130
001200*               GENERAL (OVERALL), NO ATADO A UNA CATEGORIA.    *
001300******************************************************************
001400 01  WS-REG-PRESUPUESTO.
001500     05  BUD-ID                       PIC 9(09).
001600     05  BUD-USER-ID                  PIC 9(09).
001700     05  BUD-CAT-ID                   PIC 9(09).
001800     05  BUD-NAME                     PIC X(30).
001900     05  BUD-AMOUNT                   PIC S9(10)V99.
002000     05  BUD-SPENT                    PIC S9(10)V99.
002100     05  BUD-PERIOD                   PIC X(01).
002200         88  BUD-PERIOD-WEEKLY            VALUE 'W'.
002300         88  BUD-PERIOD-MONTHLY           VALUE 'M'.
002400         88  BUD-PERIOD-QUARTERLY         VALUE 'Q'.
002500         88  BUD-PERIOD-YEARLY            VALUE 'Y'.
002600         88  BUD-PERIOD-CUSTOM            VALUE 'C'.
002700     05  BUD-START-DATE               PIC 9(08).
002800     05  BUD-END-DATE                 PIC 9(08).
002900     05  BUD-ALERT-THRESHOLD          PIC S9(03)V99.
003000     05  BUD-ALERT-ENABLED            PIC X(01).
003100         88  BUD-ALERTS-ON                VALUE 'Y'.
003200     05  BUD-ACTIVE                   PIC X(01).
003300         88  BUD-IS-ACTIVE                VALUE 'Y'.
003400     05  FILLER                       PIC X(02).
